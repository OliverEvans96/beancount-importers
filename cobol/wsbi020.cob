000100*****************************************************
000110*                                                    *
000120*  Record Definition For Upwork Statement Line      *
000130*      Uses Chk-Emp-No layout habit -- UW-          *
000140*     One record per transaction, comma delimited   *
000150*     File is reverse-chronological, newest first   *
000160*                                                    *
000170*****************************************************
000180*  File size (unstrung fields) 258 bytes.
000190*
000200* 21/03/87 vbc - Created.
000210* 30/07/94 vbc - UW-Amount kept packed for posting,
000220*                UW-Balance packed for the next-day
000230*                balance assertion.
000240* 19/08/98 vbc - Y2K: UW-Date always ccyy-mm-dd.
000250*
000260 01  UW-Input-Record.
000270     03  UW-Date            PIC X(10).
000280     03  UW-Ref-Id          PIC X(12).
000290     03  UW-Type            PIC X(15).
000300         88  UW-Type-Withdrawal VALUE "Withdrawal     ".
000310         88  UW-Type-Fixed-Price VALUE "Fixed Price    ".
000320         88  UW-Type-Bonus      VALUE "Bonus          ".
000330         88  UW-Type-Hourly     VALUE "Hourly         ".
000340         88  UW-Type-Refund     VALUE "Refund         ".
000350         88  UW-Type-Service-Fee VALUE "Service Fee    ".
000360         88  UW-Type-Misc       VALUE "Miscellaneous  ".
000370     03  UW-Desc            PIC X(60).
000380     03  UW-Agency          PIC X(20).
000390     03  UW-Freelancer      PIC X(20).
000400     03  UW-Team            PIC X(20).
000410     03  UW-Acct-Name       PIC X(20).
000420     03  UW-PO              PIC X(10).
000430     03  UW-Amount-Text     PIC X(15).
000440     03  UW-Amount          PIC S9(7)V99   COMP-3.
000450     03  UW-Amt-Local-Text  PIC X(15).
000460     03  UW-Amt-Local       PIC S9(7)V99   COMP-3.
000470     03  UW-Currency        PIC X(3).
000480     03  UW-Balance-Text    PIC X(15).
000490     03  UW-Balance         PIC S9(7)V99   COMP-3.
000500     03  UW-Last-4          PIC X(4).
000510     03  FILLER             PIC X(9).
000520*
000530*****************************************************
000540*   Record Definition For The Upwork File Name       *
000550*     statements_yyyy-mm-dd_yyyy-mm-dd.csv           *
000560*****************************************************
000570* 22/02/13 vbc - Created, patterned on the PayPal
000580*                file-name layout in WSBI010 -- this
000590*                site's lower-case ".csv" extension
000600*                kept as the statement site writes it.
000610*                Request 2013-034.
000620*
000630 01  UW-Input-Filename-Save     PIC X(40).
000640 01  UW-Filename-Fields  REDEFINES UW-Input-Filename-Save.
000650     03  UW-FN-Literal          PIC X(11).
000660     03  UW-FN-Date1            PIC X(10).
000670     03  FILLER                 PIC X.
000680     03  UW-FN-Date2            PIC X(10).
000690     03  FILLER                 PIC X.
000700     03  UW-FN-Ext              PIC X(3).
000710     03  FILLER                 PIC X(4).
000720*
000730*****************************************************
000740*   Header/Totals Record For BI020 (SYSOUT only)     *
000750*     Paired with UW-Input-Record the way the old    *
000760*     Chk file paired a detail and a header record   *
000770*****************************************************
000780* 30/07/94 vbc - Created.
000790*
000800 01  BI020-Totals.
000810     03  BI020-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
000820     03  BI020-Recs-Rejected    PIC 9(7)  COMP VALUE ZERO.
000830     03  BI020-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
000840     03  BI020-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
000850     03  FILLER                 PIC X(04).
