000100*****************************************************
000110*   File Control For The Common Ledger Output File  *
000120*****************************************************
000130* Shared by BI010, BI020 & BI030 -- one ledger file
000140* per run, named by the caller (menu or JCL) before
000150* the module is entered.
000160*
000170* 14/01/86 vbc - Created.
000180* 18/02/13 vbc - ASSIGN changed to the fixed logical
000190*                name LDGROUT -- routed by JCL.
000200*
000210     SELECT Ledger-Output-File
000220            ASSIGN       TO LDGROUT
000230            ORGANIZATION LINE SEQUENTIAL
000240            STATUS       Ledger-Output-Status.
