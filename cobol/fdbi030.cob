000100*****************************************************
000110*   Record Definition For Schwab Statement Input    *
000120*****************************************************
000130* Raw comma-delimited line, unstrung into
000140* SW-Input-Record by BI030 para 2100.  Lines 1, 3
000150* and 4 of the physical file are junk and are read
000160* but discarded (see BI030 para 1500).
000170*
000180* 30/07/94 vbc - Created.
000190*
000200 FD  SW-Input-File.
000210 01  SW-Input-Line              PIC X(250).
