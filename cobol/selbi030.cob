000100*****************************************************
000110*   File Control For Schwab Statement Input File    *
000120*****************************************************
000130* 30/07/94 vbc - Created.
000140* 18/02/13 vbc - ASSIGN changed to the fixed logical
000150*                name SW030IN -- routed by JCL.
000160*
000170     SELECT SW-Input-File
000180            ASSIGN       TO SW030IN
000190            ORGANIZATION LINE SEQUENTIAL
000200            STATUS       SW-Input-Status.
