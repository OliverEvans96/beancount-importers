000100*****************************************************
000110*   Record Definition For Upwork Statement Input    *
000120*****************************************************
000130* Raw comma-delimited line, unstrung into
000140* UW-Input-Record by BI020 para 2100.
000150*
000160* 21/03/87 vbc - Created.
000170*
000180 FD  UW-Input-File.
000190 01  UW-Input-Line              PIC X(250).
