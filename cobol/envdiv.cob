000100*****************************************************
000110*                                                    *
000120*    Common Environment / Configuration Section     *
000130*      Copied into every BI (Bank Import) module     *
000140*                                                    *
000150*****************************************************
000160* 14/01/86 vbc - Created for the BI (Bank Import)
000170*                sub-system, split out of the old
000180*                per-program CONFIGURATION text so
000190*                every BI module stays in step.
000200* 09/06/93 vbc - Added UPSI-0 test switch used by
000210*                BI010/BI020/BI030 to force the
000220*                verbose SYSOUT trace on for a rerun.
000230*
000240 CONFIGURATION SECTION.
000250 SOURCE-COMPUTER.        IBM-4341.
000260 OBJECT-COMPUTER.        IBM-4341.
000270 SPECIAL-NAMES.
000280     C01                 IS TOP-OF-FORM
000290     CLASS BI-NUMERIC-CLASS IS "0" THRU "9"
000300     UPSI-0              ON  STATUS IS BI-TRACE-ON
000310                          OFF STATUS IS BI-TRACE-OFF.
