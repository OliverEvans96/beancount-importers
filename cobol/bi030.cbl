000100*****************************************************************
000110*                                                               *
000120*                    SCHWAB IMPORT  (BI030)                    *
000130*                                                               *
000140*****************************************************************
000150*
000160IDENTIFICATION   DIVISION.
000170*=========================
000180*
000190*
000200    PROGRAM-ID.         BI030.
000210*
000220    AUTHOR.             V B COEN.
000230                        FOR APPLEWOOD COMPUTERS.
000240*
000250    INSTALLATION.       APPLEWOOD COMPUTERS.
000260*
000270    DATE-WRITTEN.       30/07/94.
000280*
000290    DATE-COMPILED.
000300*
000310    SECURITY.           COPYRIGHT (C) 1994-2026, VINCENT B COEN.
000320                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000330                        LICENSE.  SEE THE FILE COPYING FOR
000340                        DETAILS.
000350*
000360* REMARKS.
000370*     BI030 -- READS THE SCHWAB CHECKING STATEMENT CSV (NEWEST
000380*     RECORD FIRST, WITH THREE JUNK PREAMBLE LINES AROUND THE
000390*     HEADER) AND WRITES ONE LEDGER DIRECTIVE FILE.  THE ACCOUNT
000400*     NAME SUFFIX AND THE ATM-REBATE/INTEREST INCOME ACCOUNTS ARE
000410*     ALL BUILT AT RUN TIME FROM THE INPUT FILE NAME, THERE IS NO
000420*     FIXED ACCOUNT LIST AS THERE IS FOR PAYPAL OR UPWORK.
000430*
000440* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
000450*
000460* ERROR MESSAGES USED.
000470*     SW001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
000480*             xxx_CHECKING_TRANSACTIONS_... PATTERN.
000490*     SW002 - PHYSICAL LINE 2 IS NOT THE EXPECTED SCHWAB HEADER.
000500*     SW003 - A DATA RECORD CARRIES NEITHER OR BOTH OF THE
000510*             WITHDRAWAL/DEPOSIT AMOUNTS -- EXACTLY ONE IS
000520*             REQUIRED.
000530*     SW004 - TRANSACTION TYPE NOT ONE OF THE NINE KNOWN VALUES.
000540*
000550* CHANGES:
000560* 30/07/94 VBC - CREATED.
000570* 11/09/98 VBC - Y2K REVIEW.  SW-DATE HELD CCYY-MM-DD THROUGHOUT,
000580*                NOTHING TO CHANGE.
000590* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
000600*                SW030IN, SEE SELBI030 -- INPUT FILENAME NOW
000610*                COMES IN SEPARATELY OVER SYSIN FOR THE ACCOUNT
000620*                SUFFIX WORK IN PARA 1100.  REQUEST 2013-029.
000630* 22/02/13 VBC - AMOUNT PARSING MOVED INTO BIUTL1 FUNCTION 8
000640*                (PARSE-AMT), SHARED WITH BI010 & BI020.  ADDED
000650*                THE FILE NAME SUFFIX SPLIT IN WSBI030 PARA
000660*                1150.  REQUEST 2013-034.
000670*
000680ENVIRONMENT      DIVISION.
000690*=========================
000700*
000710COPY "envdiv.cob".
000720INPUT-OUTPUT     SECTION.
000730*------------------------
000740*
000750FILE-CONTROL.
000760    COPY "selbi030.cob".
000770    COPY "selldgout.cob".
000780*
000790DATA             DIVISION.
000800*=========================
000810*
000820FILE             SECTION.
000830*------------------------
000840*
000850COPY "fdbi030.cob".
000860COPY "fdldgout.cob".
000870*
000880WORKING-STORAGE  SECTION.
000890*------------------------
000900*
00091077  Prog-Name                  PIC X(17)
000920                                VALUE "BI030 (1.02.00)".
000930*
000940COPY "wsbidate.cob".
000950COPY "wsbiparm.cob".
000960COPY "wsbi030.cob".
000970COPY "wsbiutl.cob".
000980*
000990*****************************************************************
001000*   Program-Own Working Storage                                *
001010*****************************************************************
001020*
00103001  WS-Data.
001040    03  SW-Input-Status        PIC XX  VALUE ZERO.
001050    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
001060    03  SW-EOF-Switch          PIC X   VALUE "N".
001070        88  SW-Eof-Yes                 VALUE "Y".
001080    03  SW-Prev-Switch         PIC X   VALUE "N".
001090        88  SW-Have-Prev-Date          VALUE "Y".
001100    03  FILLER                 PIC X(04).
001110*
00112077  SW-Header-Lit-1            PIC X(40)  VALUE
001130    "Date,Type,Check #,Description,Withdrawal".
00114077  SW-Header-Lit-2            PIC X(31)  VALUE
001150    " (-),Deposit (+),RunningBalance".
001160*
00117001  SW-Prev-Date               PIC X(10).
001180*
00119001  SW-Flag                    PIC X.
00120001  SW-Src-Acct                PIC X(60).
00121001  SW-Dst-Acct                PIC X(60).
00122001  SW-Quote                   PIC X   VALUE '"'.
00123001  SW-Desc-Ix                 PIC 99  COMP.
00124001  SW-Desc-Len                PIC 99  COMP.
001250*
00126001  SW-Px-Ix                   PIC 99  COMP.
00127001  SW-Px-Len                  PIC 99  COMP.
00128001  SW-Px-Out-Ix               PIC 99  COMP.
00129001  SW-Np-Len                  PIC 99  COMP.
001300*
00131001  SW-Date-Bin.
001320    03  SW-Bin-CCYY            PIC 9(4).
001330    03  SW-Bin-MM              PIC 99.
001340    03  SW-Bin-DD              PIC 99.
00135001  SW-Date-Bin9  REDEFINES SW-Date-Bin  PIC 9(8).
001360*
001370PROCEDURE        DIVISION.
001380*==========================
001390*
0014000000-MAIN-LINE.
001410    PERFORM 1000-INITIALISE THRU 1000-EXIT.
001420    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
001430            UNTIL SW-Eof-Yes.
001440    PERFORM 9000-TERMINATE THRU 9000-EXIT.
001450    STOP RUN.
001460*
001470*****************************************************************
001480*   1000 -- OPEN FILES, BUILD THE RUN-TIME ACCOUNT NAMES FROM   *
001490*   THE INPUT FILE NAME, SKIP THE JUNK PREAMBLE LINES, CHECK    *
001500*   THE HEADER AND EMIT THE OPENING DIRECTIVES.                 *
001510*****************************************************************
001520*
0015301000-INITIALISE.
001540    OPEN INPUT  SW-Input-File.
001550    OPEN OUTPUT Ledger-Output-File.
001560    ACCEPT SW-Input-Filename-Save FROM SYSIN.
001570    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
001580    PERFORM 1150-BUILD-ACCT-NAMES THRU 1150-EXIT.
001590    READ SW-Input-File
001600        AT END
001610            PERFORM 9900-ABEND THRU 9900-EXIT.
001620    READ SW-Input-File
001630        AT END
001640            PERFORM 9900-ABEND THRU 9900-EXIT.
001650    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
001660    READ SW-Input-File
001670        AT END
001680            PERFORM 9900-ABEND THRU 9900-EXIT.
001690    READ SW-Input-File
001700        AT END
001710            PERFORM 9900-ABEND THRU 9900-EXIT.
001720*
001730    READ SW-Input-File
001740        AT END
001750            MOVE "Y" TO SW-EOF-Switch.
001760    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
0017701000-EXIT.
001780    EXIT.
001790*
001800*****************************************************************
001810*   1100 -- THE FILE NAME MUST BE <WORD>_CHECKING_TRANSACTIONS_ *
001820*   <8 DIGITS>-<DIGITS>.CSV.  SPLIT ON "_TRANSACTIONS_" FIRST,  *
001830*   THEN CHECK THE PREFIX ENDS "_CHECKING" AND THE REMAINDER    *
001840*   ENDS <8 DIGITS>-<DIGITS>.CSV.                                *
001850*****************************************************************
001860*
0018701100-VERIFY-FILE-ID.
001880    MOVE SPACES TO SW-FN-Prefix SW-FN-Remainder.
001890    UNSTRING SW-Input-Filename-Save DELIMITED BY "_Transactions_"
001900        INTO SW-FN-Prefix SW-FN-Remainder.
001910    IF SW-FN-Remainder = SPACES
001920        PERFORM 9900-ABEND THRU 9900-EXIT.
001930    MOVE 30 TO SW-Px-Ix.
001940    PERFORM 1110-TRIM-PREFIX THRU 1110-EXIT.
001950    IF SW-Px-Len < 9
001960        PERFORM 9900-ABEND THRU 9900-EXIT.
001970    COMPUTE SW-Px-Ix = SW-Px-Len - 8.
001980    IF SW-FN-Prefix (SW-Px-Ix:9) NOT = "_Checking"
001990        PERFORM 9900-ABEND THRU 9900-EXIT.
002000    MOVE SPACES TO SW-FN-Num-Part SW-FN-Ext.
002010    UNSTRING SW-FN-Remainder DELIMITED BY "."
002020        INTO SW-FN-Num-Part SW-FN-Ext.
002030    IF SW-FN-Ext NOT = "CSV "
002040        PERFORM 9900-ABEND THRU 9900-EXIT.
002050    IF SW-FN-Num-Part (1:8) NOT NUMERIC
002060            OR SW-FN-Num-Part (9:1) NOT = "-"
002070        PERFORM 9900-ABEND THRU 9900-EXIT.
002080    DISPLAY "BI030 - SCHWAB FILE ID OK, PREFIX " SW-FN-Prefix.
0020901100-EXIT.
002100    EXIT.
002110*
0021201110-TRIM-PREFIX.
002130    IF SW-Px-Ix = ZERO
002140        MOVE ZERO TO SW-Px-Len
002150        GO TO 1110-EXIT.
002160    IF SW-FN-Prefix (SW-Px-Ix:1) = SPACE
002170        SUBTRACT 1 FROM SW-Px-Ix
002180        GO TO 1110-TRIM-PREFIX.
002190    MOVE SW-Px-Ix TO SW-Px-Len.
0022001110-EXIT.
002210    EXIT.
002220*
002230*****************************************************************
002240*   1150 -- SQUEEZE THE UNDERSCORE OUT OF THE PREFIX TO BUILD   *
002250*   THE ACCOUNT SUFFIX (E.G. "PERSONAL_CHECKING" BECOMES        *
002260*   "PERSONALCHECKING"), THEN BUILD THE THREE SCHWAB ACCOUNT    *
002270*   NAMES THAT ARE DYNAMIC PER STATEMENT.                        *
002280*****************************************************************
002290*
0023001150-BUILD-ACCT-NAMES.
002310    MOVE SPACES TO SW-Suffix.
002320    MOVE 1 TO SW-Px-Ix.
002330    MOVE 1 TO SW-Px-Out-Ix.
0023401150-SQUEEZE.
002350    IF SW-Px-Ix > SW-Px-Len
002360        GO TO 1150-DONE.
002370    IF SW-FN-Prefix (SW-Px-Ix:1) = "_"
002380        ADD 1 TO SW-Px-Ix
002390        GO TO 1150-SQUEEZE.
002400    MOVE SW-FN-Prefix (SW-Px-Ix:1)
002410            TO SW-Suffix (SW-Px-Out-Ix:1).
002420    ADD 1 TO SW-Px-Ix.
002430    ADD 1 TO SW-Px-Out-Ix.
002440    GO TO 1150-SQUEEZE.
0024501150-DONE.
002460    MOVE SPACES TO SW-Balance-Acct.
002470    STRING "Assets:Schwab:"    DELIMITED BY SIZE
002480           SW-Suffix           DELIMITED BY SPACE
002490           INTO SW-Balance-Acct.
002500    MOVE SPACES TO SW-AtmRebate-Acct.
002510    STRING "Income:Schwab:AtmRebate:" DELIMITED BY SIZE
002520           SW-Suffix                 DELIMITED BY SPACE
002530           INTO SW-AtmRebate-Acct.
002540    MOVE SPACES TO SW-Interest-Acct.
002550    STRING "Income:Schwab:Interest:"  DELIMITED BY SIZE
002560           SW-Suffix                 DELIMITED BY SPACE
002570           INTO SW-Interest-Acct.
0025801150-EXIT.
002590    EXIT.
002600*
0026101200-VERIFY-HEADER.
002620    IF SW-Input-Line (1:40) NOT = SW-Header-Lit-1
002630            OR SW-Input-Line (41:31) NOT = SW-Header-Lit-2
002640        PERFORM 9900-ABEND THRU 9900-EXIT.
0026501200-EXIT.
002660    EXIT.
002670*
002680*****************************************************************
002690*   1300 -- OPEN THE THREE DYNAMIC ACCOUNTS AND PAD THE BANK    *
002700*   ACCOUNT FROM EQUITY:OPENINGBALANCES (BIUTL1 FUNCTION 2) --  *
002710*   THIS FEED CARRIES NO CLEAN OPENING BALANCE OF ITS OWN.       *
002720*****************************************************************
002730*
0027401300-EMIT-OPENS.
002750    MOVE BI-SW-Open-Date    TO BU-Date.
002760    MOVE SW-Balance-Acct    TO BU-Account-1.
002770    MOVE BI-USD-Currency    TO BU-Currency.
002780    MOVE 1 TO BU-Function.
002790    CALL "BIUTL1" USING BU-Parameters.
002800    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002810    WRITE Ledger-Output-Record.
002820*
002830    MOVE SW-AtmRebate-Acct  TO BU-Account-1.
002840    MOVE 1 TO BU-Function.
002850    CALL "BIUTL1" USING BU-Parameters.
002860    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002870    WRITE Ledger-Output-Record.
002880*
002890    MOVE SW-Interest-Acct   TO BU-Account-1.
002900    MOVE 1 TO BU-Function.
002910    CALL "BIUTL1" USING BU-Parameters.
002920    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002930    WRITE Ledger-Output-Record.
002940*
002950    MOVE BI-SW-Open-Date    TO BU-Date.
002960    MOVE SW-Balance-Acct    TO BU-Account-1.
002970    MOVE 2 TO BU-Function.
002980    CALL "BIUTL1" USING BU-Parameters.
002990    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
003000    WRITE Ledger-Output-Record.
0030101300-EXIT.
003020    EXIT.
003030*
003040*****************************************************************
003050*   2000 -- MAIN READ LOOP.                                    *
003060*****************************************************************
003070*
0030802000-PROCESS-INPUT.
003090    ADD 1 TO BI030-Recs-Read.
003100    PERFORM 2100-UNSTRING-SW-RECORD THRU 2100-EXIT.
003110    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
003120    PERFORM 2250-CHECK-ONE-AMOUNT THRU 2250-EXIT.
003130    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
003140    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
003150    MOVE SW-Date TO SW-Prev-Date.
003160    MOVE "Y" TO SW-Prev-Switch.
0031702000-READ-NEXT.
003180    READ SW-Input-File
003190        AT END
003200            MOVE "Y" TO SW-EOF-Switch.
0032102000-EXIT.
003220    EXIT.
003230*
0032402100-UNSTRING-SW-RECORD.
003250    MOVE SPACES TO SW-Input-Record.
003260    UNSTRING SW-Input-Line DELIMITED BY ","
003270        INTO SW-Date       SW-Type          SW-Check-Num
003280             SW-Desc        SW-Withdrawal-Text
003290             SW-Deposit-Text SW-Balance-Text.
0033002100-EXIT.
003310    EXIT.
003320*
003330*****************************************************************
003340*   2200 -- PARSE THE THREE AMOUNTS AND SET THE WITHDRAWAL/     *
003350*   DEPOSIT PRESENCE FLAGS FROM THE RAW (UNPARSED) TEXT.         *
003360*****************************************************************
003370*
0033802200-EDIT-RECORD.
003390    MOVE "N" TO SW-Withdrawal-Present.
003400    IF SW-Withdrawal-Text NOT = SPACES
003410        MOVE "Y" TO SW-Withdrawal-Present.
003420    MOVE "N" TO SW-Deposit-Present.
003430    IF SW-Deposit-Text NOT = SPACES
003440        MOVE "Y" TO SW-Deposit-Present.
003450*
003460    MOVE SW-Withdrawal-Text TO BU-Amount-Text.
003470    MOVE 8 TO BU-Function.
003480    CALL "BIUTL1" USING BU-Parameters.
003490    MOVE BU-Amount-1 TO SW-Withdrawal.
003500*
003510    MOVE SW-Deposit-Text TO BU-Amount-Text.
003520    MOVE 8 TO BU-Function.
003530    CALL "BIUTL1" USING BU-Parameters.
003540    MOVE BU-Amount-1 TO SW-Deposit.
003550*
003560    MOVE SW-Balance-Text TO BU-Amount-Text.
003570    MOVE 8 TO BU-Function.
003580    CALL "BIUTL1" USING BU-Parameters.
003590    MOVE BU-Amount-1 TO SW-Balance.
003600*
003610    PERFORM 2260-TRIM-DESC THRU 2260-EXIT.
0036202200-EXIT.
003630    EXIT.
003640*
003650*****************************************************************
003660*   2260 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
003670*   SW-DESC.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING BLANKS *
003680*   ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.            *
003690*****************************************************************
003700*
0037102260-TRIM-DESC.
003720    MOVE 60 TO SW-Desc-Ix.
0037302260-SCAN.
003740    IF SW-Desc-Ix = ZERO
003750        MOVE ZERO TO SW-Desc-Len
003760        GO TO 2260-EXIT.
003770    IF SW-Desc (SW-Desc-Ix:1) = SPACE
003780        SUBTRACT 1 FROM SW-Desc-Ix
003790        GO TO 2260-SCAN.
003800    MOVE SW-Desc-Ix TO SW-Desc-Len.
0038102260-EXIT.
003820    EXIT.
003830*
003840*****************************************************************
003850*   2250 -- EXACTLY ONE OF WITHDRAWAL/DEPOSIT MUST BE PRESENT.  *
003860*****************************************************************
003870*
0038802250-CHECK-ONE-AMOUNT.
003890    IF SW-Withdrawal-Present = "Y"
003900            AND SW-Deposit-Present = "Y"
003910        PERFORM 9900-ABEND THRU 9900-EXIT.
003920    IF SW-Withdrawal-Present = "N"
003930            AND SW-Deposit-Present = "N"
003940        PERFORM 9900-ABEND THRU 9900-EXIT.
0039502250-EXIT.
003960    EXIT.
003970*
003980*****************************************************************
003990*   2300 -- CATEGORISE BY TYPE (SETTING THE FLAG AND THE        *
004000*   INCOME SIDE FOR THE TWO SPECIAL TYPES), THEN ROUTE THE      *
004010*   WITHDRAWAL OR DEPOSIT AGAINST THE BANK ACCOUNT AND WRITE    *
004020*   THE TRANSACTION.                                             *
004030*****************************************************************
004040*
0040502300-CATEGORISE.
004060    MOVE BI-Income-Uncat     TO SW-Src-Acct.
004070    MOVE BI-Expense-Uncat    TO SW-Dst-Acct.
004080    MOVE "!" TO SW-Flag.
004090    IF SW-Type-Atm-Rebate
004100        MOVE SW-AtmRebate-Acct TO SW-Src-Acct
004110        MOVE "*" TO SW-Flag
004120    ELSE IF SW-Type-Int-Adjust
004130        MOVE SW-Interest-Acct TO SW-Src-Acct
004140        MOVE "*" TO SW-Flag
004150    ELSE IF NOT SW-Type-Default
004160        PERFORM 9900-ABEND THRU 9900-EXIT.
004170*
004180    IF SW-Withdrawal-Present = "Y"
004190        MOVE SW-Balance-Acct TO SW-Src-Acct
004200        MOVE SW-Withdrawal    TO BU-Amount-1
004210    ELSE
004220        MOVE SW-Balance-Acct TO SW-Dst-Acct
004230        MOVE SW-Deposit       TO BU-Amount-1.
004240*
004250    STRING SW-Date    DELIMITED BY SIZE
004260           " "         DELIMITED BY SIZE
004270           SW-Flag      DELIMITED BY SIZE
004280           " "         DELIMITED BY SIZE
004290           SW-Quote     DELIMITED BY SIZE
004300           SW-Desc (1:SW-Desc-Len) DELIMITED BY SIZE
004310           SW-Quote     DELIMITED BY SIZE
004320           INTO Ledger-Output-Record.
004340    WRITE Ledger-Output-Record.
004350*
004360    MOVE SW-Dst-Acct        TO BU-Account-1.
004370    MOVE SW-Src-Acct        TO BU-Account-2.
004380    MOVE BI-USD-Currency    TO BU-Currency.
004390    MOVE 3 TO BU-Function.
004400    CALL "BIUTL1" USING BU-Parameters.
004410    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
004420    WRITE Ledger-Output-Record.
004430    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
004440    WRITE Ledger-Output-Record.
004450*
004460    MOVE SW-Input-Filename-Save (1:40) TO BU-Filename.
004470    MOVE BI030-Recs-Read      TO BU-Line-No.
004480    MOVE 5 TO BU-Function.
004490    CALL "BIUTL1" USING BU-Parameters.
004500    MOVE 6 TO BU-Function.
004510    CALL "BIUTL1" USING BU-Parameters.
004520    DISPLAY "  TXN-ID " BU-Txn-Id " SRC " BU-Src-Account
004530            " DST " BU-Dst-Account.
004540    ADD 1 TO BI030-Txns-Written.
004550    IF SW-Flag = "!"
004560        ADD 1 TO BI030-Recs-Review.
0045702300-EXIT.
004580    EXIT.
004590*
004600*****************************************************************
004610*   2400 -- ON THE FIRST RECORD SEEN FOR A NEW DATE, ASSERT     *
004620*   THIS RECORD'S RUNNING BALANCE THE DAY AFTER (THE FEED IS    *
004630*   REVERSE-CHRONOLOGICAL, SEE WSBI030).                         *
004640*****************************************************************
004650*
0046602400-CHECK-NEW-DATE.
004670    IF SW-Have-Prev-Date
004680            AND SW-Date = SW-Prev-Date
004690        GO TO 2400-EXIT.
004700    MOVE SW-Date TO BI-ISO-Date-Line.
004710    MOVE BI-ISO-CCYY TO SW-Bin-CCYY.
004720    MOVE BI-ISO-MM   TO SW-Bin-MM.
004730    MOVE BI-ISO-DD   TO SW-Bin-DD.
004740    MOVE SW-Date-Bin9 TO BU-In-Date-Bin.
004750    MOVE 7 TO BU-Function.
004760    CALL "BIUTL1" USING BU-Parameters.
004770    MOVE BU-Out-Date-Bin TO SW-Date-Bin9.
004780    MOVE "0000-00-00" TO BI-ISO-Date-Line.
004790    MOVE SW-Bin-CCYY TO BI-ISO-CCYY.
004800    MOVE SW-Bin-MM   TO BI-ISO-MM.
004810    MOVE SW-Bin-DD   TO BI-ISO-DD.
004820    MOVE BI-ISO-Date-Line   TO BU-Date.
004830    MOVE SW-Balance-Acct    TO BU-Account-1.
004840    MOVE SW-Balance         TO BU-Amount-1.
004850    MOVE 4 TO BU-Function.
004860    CALL "BIUTL1" USING BU-Parameters.
004870    STRING BU-Date       DELIMITED BY SIZE
004880           " balance "   DELIMITED BY SIZE
004890           BU-Account-1  DELIMITED BY SPACE
004900           " "           DELIMITED BY SIZE
004910           BU-Out-Line-1 DELIMITED BY SPACE
004920           " "           DELIMITED BY SIZE
004930           BI-USD-Currency DELIMITED BY SIZE
004940           INTO Ledger-Output-Record.
004950    WRITE Ledger-Output-Record.
004960    ADD 1 TO BI030-Bals-Written.
0049702400-EXIT.
004980    EXIT.
004990*
005000*****************************************************************
005010*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
005020*****************************************************************
005030*
0050409000-TERMINATE.
005050    DISPLAY "BI030 - SCHWAB IMPORT RUN TOTALS".
005060    DISPLAY "  RECORDS READ     = " BI030-Recs-Read.
005070    DISPLAY "  RECORDS TO REVIEW= " BI030-Recs-Review.
005080    DISPLAY "  TRANSACTIONS     = " BI030-Txns-Written.
005090    DISPLAY "  BALANCE ASSERTS  = " BI030-Bals-Written.
005100    CLOSE SW-Input-File.
005110    CLOSE Ledger-Output-File.
0051209000-EXIT.
005130    EXIT.
005140*
0051509900-ABEND.
005160    DISPLAY "BI030 - FATAL ERROR, RUN TERMINATED AT INPUT "
005165            "RECORD " BI030-Recs-Read.
005170    CLOSE SW-Input-File.
005180    CLOSE Ledger-Output-File.
005190    GOBACK RETURNING 16.
0052009900-EXIT.
005210    EXIT.
