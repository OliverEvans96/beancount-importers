000100*****************************************************
000110*                                                    *
000120*  Record Definition For Schwab Statement Line      *
000130*      Uses Hrs-Emp-No layout habit -- SW-          *
000140*     One record per transaction, comma delimited   *
000150*     File is reverse-chronological, newest first   *
000160*     Physical lines 1, 3 & 4 are junk (see BI030)  *
000170*                                                    *
000180*****************************************************
000190*  File size (unstrung fields) 100 bytes.
000200*
000210* 30/07/94 vbc - Created.
000220* 19/08/98 vbc - Y2K: SW-Date always ccyy-mm-dd.
000230* 11/09/98 vbc - SW-Withdrawal & SW-Deposit both
000240*                kept blank-or-packed -- exactly one
000250*                of the two must be present, checked
000260*                in BI030 para 2250.
000270*
000280 01  SW-Input-Record.
000290     03  SW-Date                PIC X(10).
000300     03  SW-Type                PIC X(10).
000310         88  SW-Type-Atm-Rebate VALUE "ATMREBATE ".
000320         88  SW-Type-Int-Adjust VALUE "INTADJUST ".
000330         88  SW-Type-Default    VALUE "ACH       " "ATM       "
000340                 "CHECK     " "DEPOSIT   " "TRANSFER  "
000350                 "VISA      " "WIRE      ".
000360     03  SW-Check-Num           PIC X(8).
000370     03  SW-Desc                PIC X(60).
000380     03  SW-Withdrawal-Text     PIC X(12).
000390     03  SW-Withdrawal          PIC 9(7)V99    COMP-3.
000400     03  SW-Withdrawal-Present  PIC X.
000410     03  SW-Deposit-Text        PIC X(12).
000420     03  SW-Deposit             PIC 9(7)V99    COMP-3.
000430     03  SW-Deposit-Present     PIC X.
000440     03  SW-Balance-Text        PIC X(12).
000450     03  SW-Balance             PIC 9(7)V99    COMP-3.
000460     03  FILLER                 PIC X(9).
000470*
000480*****************************************************
000490*   Record Definition For The Schwab Account Suffix *
000500*   <word>_Checking_Transactions_<8 digits>-<n>.CSV  *
000510*****************************************************
000520* 30/07/94 vbc - Created.
000530*
000540 01  SW-Input-Filename-Save     PIC X(60).
000550 01  SW-Suffix-Work.
000560     03  SW-Suffix              PIC X(24).
000570     03  FILLER                 PIC X(01).
000580     03  SW-Balance-Acct        PIC X(60).
000590     03  SW-AtmRebate-Acct      PIC X(60).
000600     03  SW-Interest-Acct       PIC X(60).
000610*
000620*****************************************************
000630*   File Name Parsing Work Area, BI030 Para 1200     *
000640*     split on "_Transactions_", then the remainder  *
000650*     split again on "." to size-check the suffix    *
000660*****************************************************
000670* 22/02/13 vbc - Created, Request 2013-034.  Kept
000680*                separate from SW-Suffix-Work since
000690*                these are scratch, not carried past
000700*                para 1200.
000710*
000720 01  SW-FN-Prefix               PIC X(30).
000730 01  SW-FN-Remainder            PIC X(20).
000740 01  SW-FN-Num-Part             PIC X(16).
000750 01  SW-FN-Ext                  PIC X(4).
000760*
000770*****************************************************
000780*   Run Totals For BI030 (SYSOUT summary only)       *
000790*     Paired here the way Hrs-Pay-Header once paired *
000800*     with Hrs-Pay-Transactions-Record               *
000810*****************************************************
000820* 30/07/94 vbc - Created.
000830*
000840 01  BI030-Totals.
000850     03  BI030-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
000860     03  BI030-Recs-Review      PIC 9(7)  COMP VALUE ZERO.
000870     03  BI030-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
000880     03  BI030-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
000890     03  FILLER                 PIC X(04).
