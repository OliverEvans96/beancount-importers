000100*****************************************************************
000110*                                                               *
000120*                    PAYPAL IMPORT  (BI010)                    *
000130*                                                               *
000140*****************************************************************
000150*
000160IDENTIFICATION   DIVISION.
000170*=========================
000180*
000190*
000200    PROGRAM-ID.         BI010.
000210*
000220    AUTHOR.             V B COEN.
000230                        FOR APPLEWOOD COMPUTERS.
000240*
000250    INSTALLATION.       APPLEWOOD COMPUTERS.
000260*
000270    DATE-WRITTEN.       14/01/86.
000280*
000290    DATE-COMPILED.
000300*
000310    SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT B COEN.
000320                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000330                        LICENSE.  SEE THE FILE COPYING FOR
000340                        DETAILS.
000350*
000360* REMARKS.
000370*     BI010 -- READS THE PAYPAL TRANSACTION STATEMENT CSV AND
000380*     WRITES ONE LEDGER DIRECTIVE FILE: ACCOUNT OPENS, A PAD,
000390*     ONE TRANSACTION PER USABLE RECORD AND A DAILY BALANCE
000400*     ASSERTION.  THE FEED IS ASSUMED CHRONOLOGICAL.  BIUTL1
000410*     BUILDS ALL THE DIRECTIVE TEXT -- THIS MODULE JUST EDITS
000420*     THE INCOMING RECORD, PICKS THE COUNTER-ACCOUNT AND DRIVES
000430*     THE CALLS.
000440*
000450* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
000460*
000470* ERROR MESSAGES USED.
000480*     PP001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
000490*             PAYPAL-TRANSACTIONS_... PATTERN.
000500*     PP002 - FIRST RECORD IS NOT THE EXPECTED PAYPAL HEADER.
000510*     PP003 - STATUS COLUMN IS NOT ONE OF THE FIVE KNOWN VALUES.
000520*
000530* CHANGES:
000540* 14/01/86 VBC - CREATED.
000550* 02/11/91 VBC - ADDED THE CLEAR-BEFORE DATE TO WSBIPARM FOR
000560*                THE (NOW DEAD) GENERAL WITHDRAWAL ROUTING --
000570*                SEE THE NOTE IN 2300 BELOW.
000580* 19/08/98 VBC - Y2K REVIEW.  DATES ARE HELD CCYY-MM-DD
000590*                THROUGHOUT, THE FILENAME AND HEADER CHECKS
000600*                CARRY FULL 4-DIGIT YEARS -- NOTHING TO CHANGE.
000610* 05/04/12 VBC - GHOST-RECORD SUPPRESSION ADDED, COMPARING THE
000620*                RAW BALANCE TEXT RATHER THAN THE PACKED VALUE
000630*                (A BALANCE STORED AS "1,234.00" ONE DAY AND
000640*                "1234.00" THE NEXT MUST NOT BE TREATED AS A
000650*                GHOST).  REQUEST 2012-114.
000660* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
000670*                PP010IN, SEE SELBI010 -- INPUT FILENAME NOW
000680*                COMES IN SEPARATELY OVER SYSIN FOR THE FILE-
000690*                ID CHECK IN PARA 1100.  REQUEST 2013-029.
000700* 22/02/13 VBC - AMOUNT/BALANCE PARSING MOVED INTO BIUTL1
000710*                FUNCTION 8 (PARSE-AMT), SHARED WITH BI020 &
000720*                BI030.  REQUEST 2013-034.
000730*
000740ENVIRONMENT      DIVISION.
000750*=========================
000760*
000770COPY "envdiv.cob".
000780INPUT-OUTPUT     SECTION.
000790*------------------------
000800*
000810FILE-CONTROL.
000820    COPY "selbi010.cob".
000830    COPY "selldgout.cob".
000840*
000850DATA             DIVISION.
000860*=========================
000870*
000880FILE             SECTION.
000890*------------------------
000900*
000910COPY "fdbi010.cob".
000920COPY "fdldgout.cob".
000930*
000940WORKING-STORAGE  SECTION.
000950*------------------------
000960*
00097077  Prog-Name                  PIC X(17)
000980                                VALUE "BI010 (1.06.00)".
000990*
001000COPY "wsbidate.cob".
001010COPY "wsbiparm.cob".
001020COPY "wsbi010.cob".
001030COPY "wsbiutl.cob".
001040*
001050*****************************************************************
001060*   Program-Own Working Storage                                *
001070*****************************************************************
001080*
00109001  WS-Data.
001100    03  PP-Input-Status        PIC XX  VALUE ZERO.
001110    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
001120    03  PP-EOF-Switch          PIC X   VALUE "N".
001130        88  PP-Eof-Yes                 VALUE "Y".
001140    03  PP-Skip-Switch         PIC X   VALUE "N".
001150        88  PP-Skip-Record             VALUE "Y".
001160    03  PP-Prev-Switch         PIC X   VALUE "N".
001170        88  PP-Have-Prev-Balance       VALUE "Y".
001180    03  FILLER                 PIC X(04).
001190*
00120077  PP-Quote                   PIC X   VALUE '"'.
00121077  PP-Header-Lit-1            PIC X(40)  VALUE
001220        "Date,Time,TimeZone,Name,Type,Status,Curr".
00123077  PP-Header-Lit-2            PIC X(30)  VALUE
001240        "ency,Amount,Receipt ID,Balance".
001250*
00126001  PP-Prev-Balance            PIC S9(7)V99  COMP-3.
00127001  PP-Prev-Balance-Text       PIC X(15).
00128001  PP-Prev-Date               PIC X(10).
001290*
00130001  PP-Counter-Acct            PIC X(60).
001310*
00132001  PP-Desc-Work               PIC X(40).
00133001  PP-Desc-Ix                 PIC 99  COMP.
00134001  PP-Desc-Len                PIC 99  COMP.
00135001  PP-Narr-Text               PIC X(40).
00136001  PP-Narr-Len                PIC 99  COMP.
001370*
001380PROCEDURE        DIVISION.
001390*==========================
001400*
0014100000-MAIN-LINE.
001420    PERFORM 1000-INITIALISE THRU 1000-EXIT.
001430    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
001440            UNTIL PP-Eof-Yes.
001450    PERFORM 9000-TERMINATE THRU 9000-EXIT.
001460    STOP RUN.
001470*
001480*****************************************************************
001490*   1000 -- OPEN FILES, CHECK THE INPUT FILENAME AND HEADER,   *
001500*   EMIT THE OPENING DIRECTIVES.                                *
001510*****************************************************************
001520*
0015301000-INITIALISE.
001540    OPEN INPUT  PP-Input-File.
001550    OPEN OUTPUT Ledger-Output-File.
001560    ACCEPT PP-Input-Filename-Save FROM SYSIN.
001570    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
001580    READ PP-Input-File
001590        AT END
001600            PERFORM 9900-ABEND THRU 9900-EXIT.
001610    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
001620*
001630    READ PP-Input-File
001640        AT END
001650            MOVE "Y" TO PP-EOF-Switch.
001660    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
0016701000-EXIT.
001680    EXIT.
001690*
0017001100-VERIFY-FILE-ID.
001710    IF PP-FN-Literal NOT = "paypal-transactions_"
001720        PERFORM 9900-ABEND THRU 9900-EXIT.
001730    IF PP-FN-Ext NOT = ".CSV"
001740        PERFORM 9900-ABEND THRU 9900-EXIT.
001750    IF PP-Input-Filename-Save (31:1) NOT = "_"
001760        PERFORM 9900-ABEND THRU 9900-EXIT.
001770    IF PP-FN-Date1 (5:1) NOT = "-"
001780            OR PP-FN-Date1 (8:1) NOT = "-"
001790        PERFORM 9900-ABEND THRU 9900-EXIT.
001800    IF PP-FN-Date1 (1:4) NOT NUMERIC
001810            OR PP-FN-Date1 (6:2) NOT NUMERIC
001820            OR PP-FN-Date1 (9:2) NOT NUMERIC
001830        PERFORM 9900-ABEND THRU 9900-EXIT.
001840    IF PP-FN-Date2 (5:1) NOT = "-"
001850            OR PP-FN-Date2 (8:1) NOT = "-"
001860        PERFORM 9900-ABEND THRU 9900-EXIT.
001870    IF PP-FN-Date2 (1:4) NOT NUMERIC
001880            OR PP-FN-Date2 (6:2) NOT NUMERIC
001890            OR PP-FN-Date2 (9:2) NOT NUMERIC
001900        PERFORM 9900-ABEND THRU 9900-EXIT.
001910    DISPLAY "BI010 - PAYPAL STATEMENT FILE DATE " PP-FN-Date2.
0019201100-EXIT.
001930    EXIT.
001940*
0019501200-VERIFY-HEADER.
001960    IF PP-Input-Line (1:40) NOT = PP-Header-Lit-1
001970            OR PP-Input-Line (41:30) NOT = PP-Header-Lit-2
001980        PERFORM 9900-ABEND THRU 9900-EXIT.
0019901200-EXIT.
002000    EXIT.
002010*
002020*****************************************************************
002030*   THE FOUR ACCOUNTS OPENED EVERY RUN.  ASSETS:INTRANSIT:      *
002040*   PAYPAL IS OPENED HERE BUT NEVER POSTED TO -- SEE THE NOTE   *
002050*   AT 2300 ON THE DEAD GENERAL WITHDRAWAL ROUTING.             *
002060*****************************************************************
002070*
0020801300-EMIT-OPENS.
002090    MOVE BI-PP-Open-Date    TO BU-Date.
002100    MOVE BI-PP-Balance-Acct TO BU-Account-1.
002110    MOVE BI-USD-Currency    TO BU-Currency.
002120    MOVE 1 TO BU-Function.
002130    CALL "BIUTL1" USING BU-Parameters.
002140    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002150    WRITE Ledger-Output-Record.
002160*
002170    MOVE 2 TO BU-Function.
002180    CALL "BIUTL1" USING BU-Parameters.
002190    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002200    WRITE Ledger-Output-Record.
002210*
002220    MOVE BI-PP-Donations-Acct TO BU-Account-1.
002230    MOVE 1 TO BU-Function.
002240    CALL "BIUTL1" USING BU-Parameters.
002250    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002260    WRITE Ledger-Output-Record.
002270*
002280    MOVE BI-PP-InTransit-Acct TO BU-Account-1.
002290    MOVE 1 TO BU-Function.
002300    CALL "BIUTL1" USING BU-Parameters.
002310    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002320    WRITE Ledger-Output-Record.
0023301300-EXIT.
002340    EXIT.
002350*
002360*****************************************************************
002370*   2000 -- MAIN READ LOOP.                                    *
002380*****************************************************************
002390*
0024002000-PROCESS-INPUT.
002410    ADD 1 TO BI010-Recs-Read.
002420    MOVE "N" TO PP-Skip-Switch.
002430    PERFORM 2100-UNSTRING-PP-RECORD THRU 2100-EXIT.
002440    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
002450    IF PP-Skip-Record
002460        ADD 1 TO BI010-Recs-Skipped
002470        GO TO 2000-READ-NEXT.
002480    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
002490    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
002500    MOVE PP-Balance      TO PP-Prev-Balance.
002510    MOVE PP-Balance-Text TO PP-Prev-Balance-Text.
002520    MOVE PP-Date         TO PP-Prev-Date.
002530    MOVE "Y" TO PP-Prev-Switch.
0025402000-READ-NEXT.
002550    READ PP-Input-File
002560        AT END
002570            MOVE "Y" TO PP-EOF-Switch.
0025802000-EXIT.
002590    EXIT.
002600*
0026102100-UNSTRING-PP-RECORD.
002620    MOVE SPACES TO PP-Input-Record.
002630    UNSTRING PP-Input-Line DELIMITED BY ","
002640        INTO PP-Date       PP-Time     PP-TZ
002650             PP-Name       PP-Type     PP-Status
002660             PP-Currency   PP-Amount-Text
002670             PP-Receipt-Id PP-Balance-Text.
0026802100-EXIT.
002690    EXIT.
002700*
002710*****************************************************************
002720*   2200 -- CONVERT THE DATE, PARSE THE AMOUNTS, DECIDE         *
002730*   WHETHER THIS RECORD IS USABLE.  NOTE -- THE COMMA-STRIP     *
002740*   RULE COVERS STRAY PUNCTUATION LEFT IN AN ALREADY-ISOLATED   *
002750*   AMOUNT TOKEN.  A THOUSANDS-SEPARATOR COMMA INSIDE A         *
002760*   QUOTED CSV FIELD WOULD ITSELF BREAK THE FIELD COUNT BELOW   *
002770*   -- THIS FEED HAS NEVER ARRIVED THAT WAY.                    *
002780*****************************************************************
002790*
0028002200-EDIT-RECORD.
002810    MOVE PP-Date TO BI-MDY-Date-Line.
002820    MOVE "0000-00-00" TO BI-ISO-Date-Line.
002830    MOVE BI-MDY-CCYY TO BI-ISO-CCYY.
002840    MOVE BI-MDY-MM   TO BI-ISO-MM.
002850    MOVE BI-MDY-DD   TO BI-ISO-DD.
002860    MOVE BI-ISO-Date-Line TO PP-Date.
002870*
002880    MOVE PP-Amount-Text TO BU-Amount-Text.
002890    MOVE 8 TO BU-Function.
002900    CALL "BIUTL1" USING BU-Parameters.
002910    MOVE BU-Amount-1 TO PP-Amount.
002920*
002930    MOVE PP-Balance-Text TO BU-Amount-Text.
002940    MOVE 8 TO BU-Function.
002950    CALL "BIUTL1" USING BU-Parameters.
002960    MOVE BU-Amount-1 TO PP-Balance.
002970*
002980    IF PP-Amount-Text = SPACES
002990        MOVE "Y" TO PP-Skip-Switch
003000        GO TO 2200-EXIT.
003010*
003020    IF PP-Prev-Switch = "Y"
003030            AND PP-Balance-Text = PP-Prev-Balance-Text
003040        MOVE "Y" TO PP-Skip-Switch
003050        ADD 1 TO BI010-Recs-Ghost
003060        GO TO 2200-EXIT.
003070*
003080    PERFORM 2210-DERIVE-DESC THRU 2210-EXIT.
0030902200-EXIT.
003100    EXIT.
003110*
0031202210-DERIVE-DESC.
003130    IF PP-Name NOT = SPACES
003140        MOVE PP-Name TO PP-Desc-Work
003150    ELSE
003160        MOVE PP-Type TO PP-Desc-Work.
003170    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
003180    MOVE PP-Desc-Work TO PP-Narr-Text.
003190    MOVE PP-Desc-Len  TO PP-Narr-Len.
0032002210-EXIT.
003210    EXIT.
003220*
003230*****************************************************************
003240*   2230 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
003250*   PP-DESC-WORK.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING   *
003260*   BLANKS ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.    *
003270*   EMBEDDED BLANKS (E.G. "DONATION PAYMENT") ARE LEFT ALONE.   *
003280*****************************************************************
003290*
0033002230-TRIM-LEN.
003310    MOVE 40 TO PP-Desc-Ix.
0033202230-SCAN.
003330    IF PP-Desc-Ix = ZERO
003340        MOVE ZERO TO PP-Desc-Len
003350        GO TO 2230-EXIT.
003360    IF PP-Desc-Work (PP-Desc-Ix:1) = SPACE
003370        SUBTRACT 1 FROM PP-Desc-Ix
003380        GO TO 2230-SCAN.
003390    MOVE PP-Desc-Ix TO PP-Desc-Len.
0034002230-EXIT.
003410    EXIT.
003420*
003430*****************************************************************
003440*   2300 -- PICK THE COUNTER-ACCOUNT, VALIDATE STATUS, WRITE    *
003450*   THE TRANSACTION.                                             *
003460*                                                                *
003470*   NOTE (02/11/91) -- THE OLD SOURCE SYSTEM ALSO WORKED OUT A  *
003480*   SPECIAL DESTINATION FOR TYPE "GENERAL WITHDRAWAL"           *
003490*   (EQUITY:EARNINGS:PREVIOUS BEFORE THE CLEAR-BEFORE DATE IN   *
003500*   WSBIPARM, ELSE ASSETS:INTRANSIT:PAYPAL) BUT THEN ALWAYS     *
003510*   POSTED TO ASSETS:PAYPAL:BALANCE ANYWAY.  THAT ROUTING IS    *
003520*   DEAD AND IS NOT CARRIED FORWARD HERE -- EVERY TRANSACTION   *
003530*   BELOW POSTS TO ASSETS:PAYPAL:BALANCE, AS IT ALWAYS DID IN   *
003540*   PRACTICE.                                                    *
003550*****************************************************************
003560*
0035702300-CATEGORISE.
003580    IF NOT PP-Status-Valid
003590        PERFORM 9900-ABEND THRU 9900-EXIT.
003600*
003610    IF PP-Amount > ZERO
003620        MOVE BI-Income-Uncat     TO PP-Counter-Acct
003630    ELSE
003640        MOVE BI-Expense-Uncat    TO PP-Counter-Acct.
003650*
003660    IF PP-Type (1:16) = "Donation Payment"
003670        MOVE BI-PP-Donations-Acct TO PP-Counter-Acct.
003680*
003690    STRING PP-Date    DELIMITED BY SIZE
003700           " * "      DELIMITED BY SIZE
003710           PP-Quote   DELIMITED BY SIZE
003720           PP-Narr-Text (1:PP-Narr-Len) DELIMITED BY SIZE
003730           PP-Quote   DELIMITED BY SIZE
003740           " #paypal" DELIMITED BY SIZE
003750           INTO Ledger-Output-Record.
003760    WRITE Ledger-Output-Record.
003770*
003780    STRING "  status: " DELIMITED BY SIZE
003790           PP-Quote     DELIMITED BY SIZE
003800           PP-Status    DELIMITED BY SPACE
003810           PP-Quote     DELIMITED BY SIZE
003820           INTO Ledger-Output-Record.
003830    WRITE Ledger-Output-Record.
003840*
003850    MOVE PP-Type TO PP-Desc-Work.
003860    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
003870    STRING "  type: "  DELIMITED BY SIZE
003880           PP-Quote     DELIMITED BY SIZE
003890           PP-Desc-Work (1:PP-Desc-Len) DELIMITED BY SIZE
003900           PP-Quote     DELIMITED BY SIZE
003910           INTO Ledger-Output-Record.
003920    WRITE Ledger-Output-Record.
003930*
003940    MOVE BI-PP-Balance-Acct TO BU-Account-1.
003950    MOVE PP-Counter-Acct    TO BU-Account-2.
003960    MOVE PP-Amount          TO BU-Amount-1.
003970    MOVE PP-Currency        TO BU-Currency.
003980    MOVE 3 TO BU-Function.
003990    CALL "BIUTL1" USING BU-Parameters.
004000    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
004010    WRITE Ledger-Output-Record.
004020    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
004030    WRITE Ledger-Output-Record.
004040*
004050    MOVE PP-Input-Filename-Save (1:40) TO BU-Filename.
004060    MOVE BI010-Recs-Read      TO BU-Line-No.
004070    MOVE 5 TO BU-Function.
004080    CALL "BIUTL1" USING BU-Parameters.
004090    MOVE 6 TO BU-Function.
004100    CALL "BIUTL1" USING BU-Parameters.
004110    DISPLAY "  TXN-ID " BU-Txn-Id " SRC " BU-Src-Account
004120             " DST " BU-Dst-Account.
004130    ADD 1 TO BI010-Txns-Written.
0041402300-EXIT.
004150    EXIT.
004160*
004170*****************************************************************
004180*   2400 -- ON THE FIRST RECORD OF A NEW DATE, ASSERT THE       *
004190*   PREVIOUS RECORD'S BALANCE AS OF TODAY.                      *
004200*****************************************************************
004210*
0042202400-CHECK-NEW-DATE.
004230    IF PP-Prev-Switch = "Y"
004240            AND PP-Date NOT = PP-Prev-Date
004250        MOVE PP-Date            TO BU-Date
004260        MOVE BI-PP-Balance-Acct TO BU-Account-1
004270        MOVE PP-Prev-Balance    TO BU-Amount-1
004280        MOVE 4 TO BU-Function
004290        CALL "BIUTL1" USING BU-Parameters
004300        STRING BU-Date       DELIMITED BY SIZE
004310               " balance "   DELIMITED BY SIZE
004320               BU-Account-1  DELIMITED BY SPACE
004330               " "           DELIMITED BY SIZE
004340               BU-Out-Line-1 DELIMITED BY SPACE
004350               " "           DELIMITED BY SIZE
004360               BI-USD-Currency DELIMITED BY SIZE
004370               INTO Ledger-Output-Record
004380        WRITE Ledger-Output-Record
004390        ADD 1 TO BI010-Bals-Written.
0044002400-EXIT.
004410    EXIT.
004420*
004430*****************************************************************
004440*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
004450*****************************************************************
004460*
0044709000-TERMINATE.
004480    DISPLAY "BI010 - PAYPAL IMPORT RUN TOTALS".
004490    DISPLAY "  RECORDS READ     = " BI010-Recs-Read.
004500    DISPLAY "  RECORDS SKIPPED  = " BI010-Recs-Skipped.
004510    DISPLAY "  GHOST RECORDS    = " BI010-Recs-Ghost.
004520    DISPLAY "  TRANSACTIONS     = " BI010-Txns-Written.
004530    DISPLAY "  BALANCE ASSERTS  = " BI010-Bals-Written.
004540    CLOSE PP-Input-File.
004550    CLOSE Ledger-Output-File.
0045609000-EXIT.
004570    EXIT.
004580*
0045909900-ABEND.
004600    DISPLAY "BI010 - FATAL ERROR, RUN TERMINATED".
004610    CLOSE PP-Input-File.
004620    CLOSE Ledger-Output-File.
004630    GOBACK RETURNING 16.
0046409900-EXIT.
004650    EXIT.
