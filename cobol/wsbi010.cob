000100*****************************************************
000110*                                                    *
000120*  Record Definition For PayPal Statement Line      *
000130*      Uses Emp-No style prefix -- PP-              *
000140*     One record per transaction, comma delimited   *
000150*                                                    *
000160*****************************************************
000170*  File size (unstrung fields) 202 bytes.
000180*
000190* 14/01/86 vbc - Created.
000200* 02/11/91 vbc - PP-Amount/PP-Balance kept as both
000210*                the raw text (comma stripping &
000220*                ghost-suppression compare) and the
000230*                packed numeric used for posting.
000240* 19/08/98 vbc - Y2K: PP-Date always ccyy-mm-dd on
000250*                the way out, never a 2-digit year.
000260*
000270 01  PP-Input-Record.
000280     03  PP-Date            PIC X(10).
000290     03  PP-Time            PIC X(8).
000300     03  PP-TZ              PIC X(8).
000310     03  PP-Name            PIC X(40).
000320     03  PP-Type            PIC X(30).
000330     03  PP-Status          PIC X(12).
000340         88  PP-Status-Valid    VALUE "Completed   "
000350                 "Denied      " "Expired     " "Pending     "
000360                 "Reversed    ".
000370     03  PP-Currency        PIC X(3).
000380     03  PP-Amount-Text     PIC X(15).
000390     03  PP-Amount          PIC S9(7)V99   COMP-3.
000400     03  PP-Receipt-Id      PIC X(20).
000410     03  PP-Balance-Text    PIC X(15).
000420     03  PP-Balance         PIC S9(7)V99   COMP-3.
000430     03  FILLER             PIC X(11).
000440*
000450*****************************************************
000460*   Record Definition For The PayPal File Name      *
000470*     paypal-transactions_yyyy-mm-dd_yyyy-mm-dd.CSV  *
000480*****************************************************
000490* 14/01/86 vbc - Created.
000500*
000510 01  PP-Input-Filename-Save     PIC X(45).
000520 01  PP-Filename-Fields  REDEFINES PP-Input-Filename-Save.
000530     03  PP-FN-Literal          PIC X(20).
000540     03  PP-FN-Date1            PIC X(10).
000550     03  FILLER                 PIC X.
000560     03  PP-FN-Date2            PIC X(10).
000570     03  PP-FN-Ext              PIC X(4).
000580*
000590*****************************************************
000600*   Run Totals For BI010 (SYSOUT summary only)       *
000610*****************************************************
000620* 21/03/87 vbc - Created.
000630*
000640 01  BI010-Totals.
000650     03  BI010-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
000660     03  BI010-Recs-Skipped     PIC 9(7)  COMP VALUE ZERO.
000670     03  BI010-Recs-Ghost       PIC 9(7)  COMP VALUE ZERO.
000680     03  BI010-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
000690     03  BI010-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
000700     03  FILLER                 PIC X(04).
