000100*****************************************************
000110*                                                    *
000120*   Working Storage For BI Date Conversion Fields   *
000130*     Copied into BI010, BI020, BI030 & BIUTL1      *
000140*                                                    *
000150*****************************************************
000160* No FUNCTION verbs are used to move dates about --
000170* this shop's O/S licence does not carry the
000180* Intrinsic Function feature, so all conversion and
000190* the "add a day" work below is done by hand as it
000200* always was on the 4341.
000210*
000220* 14/01/86 vbc - Created.
000230* 02/11/91 vbc - Added BI-MDY-Date-Fields for the
000240*                PayPal-style mm/dd/ccyy statements.
000250* 19/08/98 vbc - Y2K review: BI-Leap-Work already
000260*                carries a full 4-digit BI-Work-CCYY,
000270*                no 2-digit year kept anywhere below.
000280*
000290 01  BI-ISO-Date-Line           PIC X(10).
000300 01  BI-ISO-Date-Fields  REDEFINES BI-ISO-Date-Line.
000310     03  BI-ISO-CCYY            PIC 9(4).
000320     03  FILLER                 PIC X.
000330     03  BI-ISO-MM              PIC 99.
000340     03  FILLER                 PIC X.
000350     03  BI-ISO-DD              PIC 99.
000360*
000370 01  BI-MDY-Date-Line           PIC X(10).
000380 01  BI-MDY-Date-Fields  REDEFINES BI-MDY-Date-Line.
000390     03  BI-MDY-MM              PIC 99.
000400     03  FILLER                 PIC X.
000410     03  BI-MDY-DD              PIC 99.
000420     03  FILLER                 PIC X.
000430     03  BI-MDY-CCYY            PIC 9(4).
000440*
000450 01  BI-Work-Date-Bin.
000460     03  BI-Work-CCYY           PIC 9(4)   COMP.
000470     03  BI-Work-MM             PIC 99     COMP.
000480     03  BI-Work-DD             PIC 99     COMP.
000490     03  FILLER                 PIC X(01).
000500*
000510 01  BI-Next-Date-Bin.
000520     03  BI-Next-CCYY           PIC 9(4)   COMP.
000530     03  BI-Next-MM             PIC 99     COMP.
000540     03  BI-Next-DD             PIC 99     COMP.
000550     03  FILLER                 PIC X(01).
000560*
000570 01  BI-Days-In-Month-Table.
000580     03  BI-DIM                 PIC 99  OCCURS 12
000590                                 VALUES 31 28 31 30 31 30
000600                                        31 31 30 31 30 31.
000610     03  FILLER                 PIC X(01).
000620 01  BI-Days-In-Month-Redef  REDEFINES BI-Days-In-Month-Table.
000630     03  BI-DIM-Digits          PIC 9(24).
000640     03  FILLER                 PIC X(01).
000650*
000660 01  BI-Leap-Work.
000670     03  BI-Leap-Sub            PIC 9    COMP.
000680     03  BI-Leap-Rem-4          PIC 99   COMP.
000690     03  BI-Leap-Rem-100        PIC 99   COMP.
000700     03  BI-Leap-Rem-400        PIC 999  COMP.
000710     03  BI-Leap-Quo            PIC 9(4) COMP.
000720     03  BI-Feb-Days            PIC 99   COMP.
000730     03  FILLER                 PIC X(01).
