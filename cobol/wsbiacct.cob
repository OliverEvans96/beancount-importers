000100*****************************************************
000110*                                                    *
000120*  Record Definition For The Upwork Withdrawal      *
000130*      Bank Account Cross-Reference Table           *
000140*     Keyed by last 4 digits from the statement's   *
000150*         "...: xxxx-NNNN" description text         *
000160*                                                    *
000170*****************************************************
000180* In-memory table only -- no indexed file, four
000190* accounts is all Upwork pays out to.  Add a filler
000200* group here (and bump BI-UW-Acct-Max) whenever a
000210* new payout account is opened at the bank.
000220*
000230* 02/11/91 vbc - Created (was 3 separate withholding
000240*                tables in the old LWT copybook --
000250*                one small table does the job for
000260*                this cross reference instead).
000270* 19/08/98 vbc - Y2K: no date fields in this table,
000280*                nothing to review.
000290* 07/05/06 vbc - Widened Uwa-Acct-Name to x(60) to
000300*                match the ledger account width used
000310*                everywhere else.
000320*
000330 77  BI-UW-Acct-Max             PIC 99  COMP VALUE 4.
000340*
000350 01  BI-UW-Acct-Defaults.
000360     03  FILLER.
000370         05  FILLER  PIC X(4)   VALUE "1234".
000380         05  FILLER  PIC X(60)
000390                      VALUE "Assets:BofA:Checking".
000400     03  FILLER.
000410         05  FILLER  PIC X(4)   VALUE "5678".
000420         05  FILLER  PIC X(60)
000430                      VALUE "Assets:Chase:Checking".
000440     03  FILLER.
000450         05  FILLER  PIC X(4)   VALUE "9012".
000460         05  FILLER  PIC X(60)
000470                      VALUE "Assets:WellsFargo:Checking".
000480     03  FILLER.
000490         05  FILLER  PIC X(4)   VALUE "3456".
000500         05  FILLER  PIC X(60)
000510                      VALUE "Assets:Ally:Savings".
000520*
000530 01  BI-UW-Acct-Table  REDEFINES BI-UW-Acct-Defaults.
000540     03  BI-UW-Acct-Entry  OCCURS 4
000550                            INDEXED BY BI-UW-Acct-Ix.
000560         05  Uwa-Last-4         PIC X(4).
000570         05  Uwa-Acct-Name      PIC X(60).
