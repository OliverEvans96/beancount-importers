000100*****************************************************
000110*                                                    *
000120*  Working Storage For BI Import Control Defaults   *
000130*     Trimmed down from the old PY param 1 block    *
000140*                                                    *
000150*****************************************************
000160* THESE VALUES MAY NEED CHANGING if a statement
000170* provider changes their export format or account
000180* opening pre-dates the values below.
000190*
000200* 14/01/86 vbc - Created.
000210* 02/11/91 vbc - Added BI-PP-Clear-Before -- dead in
000220*                the feed programs but kept here as
000230*                the one place it is still declared.
000240* 19/08/98 vbc - Y2K: all dates below hold full
000250*                4-digit years, no 2-digit forms.
000260*
000270 01  BI-Control-Defaults.
000280     03  BI-PP-Open-Date        PIC X(10)
000290                                 VALUE "2015-01-01".
000300     03  BI-PP-Clear-Before     PIC X(10)
000310                                 VALUE "2016-01-01".
000320     03  BI-UW-Open-Date        PIC X(10)
000330                                 VALUE "2018-01-01".
000340     03  BI-SW-Open-Date        PIC X(10)
000350                                 VALUE "2016-01-01".
000360     03  BI-USD-Currency        PIC X(3)  VALUE "USD".
000370     03  BI-Equity-Opening      PIC X(60)
000380                        VALUE "Equity:OpeningBalances".
000390     03  BI-PP-Balance-Acct     PIC X(60)
000400                        VALUE "Assets:Paypal:Balance".
000410     03  BI-PP-Donations-Acct   PIC X(60)
000420                        VALUE "Expenses:Donations:Paypal".
000430     03  BI-PP-InTransit-Acct   PIC X(60)
000440                        VALUE "Assets:InTransit:Paypal".
000450     03  BI-Income-Uncat        PIC X(60)
000460                        VALUE "Income:Uncategorized".
000470     03  BI-Expense-Uncat       PIC X(60)
000480                        VALUE "Expenses:Uncategorized".
000490     03  BI-UW-Balance-Acct     PIC X(60)
000500                        VALUE "Assets:Upwork:Balance".
000510     03  BI-UW-FixedPrice-Acct  PIC X(60)
000520                        VALUE "Income:Upwork:FixedPrice".
000530     03  BI-UW-Bonus-Acct       PIC X(60)
000540                        VALUE "Income:Upwork:Bonus".
000550     03  BI-UW-Hourly-Acct      PIC X(60)
000560                        VALUE "Income:Upwork:Hourly".
000570     03  BI-UW-Misc-Acct        PIC X(60)
000580                        VALUE "Income:Upwork:Miscellaneous".
000590     03  BI-UW-Refund-Acct      PIC X(60)
000600                        VALUE "Expenses:Upwork:Refund".
000610     03  BI-UW-ServiceFee-Acct  PIC X(60)
000620                        VALUE "Expenses:Upwork:ServiceFee".
000630     03  FILLER                 PIC X(04).
