000100*****************************************************
000110*   File Control For PayPal Statement Input File    *
000120*****************************************************
000130* 14/01/86 vbc - Created.
000140* 18/02/13 vbc - ASSIGN changed to the fixed logical
000150*                name PP010IN -- the run's JCL routes
000160*                the real disk file onto it, this
000170*                program never sees the O/S path.
000180*
000190     SELECT PP-Input-File
000200            ASSIGN       TO PP010IN
000210            ORGANIZATION LINE SEQUENTIAL
000220            STATUS       PP-Input-Status.
