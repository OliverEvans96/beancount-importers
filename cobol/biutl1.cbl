000100*****************************************************************
000110*                                                               *
000120*                    LEDGER-UTILS  (BIUTL1)                    *
000130*                                                               *
000140*****************************************************************
000150*
000160 IDENTIFICATION   DIVISION.
000170*=========================
000180*
000190*
000200     PROGRAM-ID.         BIUTL1.
000210*
000220     AUTHOR.             V B COEN.
000230                         FOR APPLEWOOD COMPUTERS.
000240*
000250     INSTALLATION.       APPLEWOOD COMPUTERS.
000260*
000270     DATE-WRITTEN.       21/03/87.
000280*
000290     DATE-COMPILED.
000300*
000310     SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT B COEN.
000320                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000330                         LICENSE.  SEE THE FILE COPYING FOR
000340                         DETAILS.
000350*
000360* REMARKS.
000370*     LEDGER-UTILS -- THE SHARED POSTING / DIRECTIVE-TEXT
000380*     BUILDER CALLED BY BI010, BI020 & BI030.  DISPATCHED ON
000390*     BU-FUNCTION IN THE WSBIUTL PARAMETER BLOCK -- SEE THAT
000400*     COPYBOOK FOR THE FUNCTION CODE TABLE.  NO FILES, NO
000410*     INTRINSIC FUNCTIONS -- ALL AMOUNT EDITING AND DATE
000420*     ARITHMETIC IS DONE BY HAND, PIC-CLAUSE AND DIVIDE/
000430*     REMAINDER STYLE, AS ALWAYS IN THIS SHOP.
000440*
000450* CALLED MODULES.     NONE.
000460*
000470* ERROR MESSAGES USED. NONE -- CALLER TESTS BU-RETURN-CODE.
000480*
000490* CHANGES:
000500* 21/03/87 VBC - CREATED.  FUNCTIONS 1-4 ONLY (OPEN, PAD,
000510*                POSTING-PAIR, FORMAT-AMT).
000520* 30/07/94 VBC - ADDED FUNCTION 6, SPLIT-TXN, FOR THE SCHWAB
000530*                FEED'S DEBIT/CREDIT SIDE PICK.
000540* 11/09/98 VBC - Y2K REVIEW.  NO 2-DIGIT YEAR HELD OR BUILT
000550*                ANYWHERE IN THIS MODULE -- NOTHING TO CHANGE.
000560* 05/04/12 VBC - ADDED FUNCTION 5, TXN-ID.  REQUEST 2012-114.
000570* 18/02/13 VBC - ADDED FUNCTION 7, ADD-ONE-DAY, FOR THE UPWORK
000580*                & SCHWAB NEXT-DAY BALANCE ASSERTIONS.  REQUEST
000590*                2013-029.
000600* 07/03/13 VBC - 0410 TRIM ROUTINE WAS DROPPING THE UNITS DIGIT
000610*                ON A ZERO AMOUNT -- FIXED LOOP LIMIT.  REQUEST
000620*                2013-041.
000630* 22/02/13 VBC - ADDED FUNCTION 8, PARSE-AMT, SO BI010, BI020 &
000640*                BI030 SHARE ONE COMMA/DOLLAR-SIGN AMOUNT
000650*                SCANNER INSTEAD OF EACH ROLLING ITS OWN.
000660*                REQUEST 2013-034.
000670*
000680 ENVIRONMENT      DIVISION.
000690*=========================
000700*
000740 COPY "envdiv.cob".
000750*
000760 DATA             DIVISION.
000770*=========================
000780*
000790 WORKING-STORAGE  SECTION.
000800*------------------------
000810*
000820 77  Prog-Name                  PIC X(17)
000830                                VALUE "BIUTL1 (1.05.00)".
000840*
000850 COPY "wsbidate.cob".
000860*
000870*****************************************************************
000880*   Local Work Fields -- Amount Edit / Trim / Date Break-Out   *
000890*****************************************************************
000900*
000910 01  BW-Work-Amount             PIC S9(7)V99 COMP-3.
000920 01  BW-Edit-Amount             PIC -(7)9.99.
000930 01  BW-Trimmed-Amount          PIC X(12).
000940 01  BW-Amount-Ix               PIC 99   COMP.
000950 01  BW-Amount-Out-Ix           PIC 99   COMP.
000960 01  BW-Pos-Text                PIC X(12).
000970 01  BW-Neg-Text                PIC X(12).
000980*
000990 01  BW-Filename-Len            PIC 9(4) COMP.
001000 01  BW-Digit-Count             PIC 9(4) COMP.
001010*
001020 01  BW-Date-Break.
001030     03  BW-CCYY                PIC 9(4).
001040     03  BW-MM                  PIC 99.
001050     03  BW-DD                  PIC 99.
001060 01  BW-Date-Break9  REDEFINES BW-Date-Break PIC 9(8).
001070 01  BW-Month-Max               PIC 99   COMP.
001080 01  BW-Junk                    PIC 9(9) COMP.
001090*
001100*****************************************************************
001110*   Local Work Fields -- Amount Parse (Function 8)             *
001120*****************************************************************
001130*
001140 01  BW-Amt-Squeeze             PIC X(15).
001150 01  BW-Sq-In-Ix                PIC 99   COMP.
001160 01  BW-Sq-Out-Ix               PIC 99   COMP.
001170 01  BW-Amt-Sign                PIC X.
001180 01  BW-Amt-Whole-Text          PIC X(9).
001190 01  BW-Amt-Frac-Text           PIC X(2).
001200 01  BW-Amt-Whole-Num           PIC 9(7) COMP.
001210 01  BW-Amt-Frac-Num            PIC 99   COMP.
001220*
001230 LINKAGE          SECTION.
001240*------------------------
001250*
001260 COPY "wsbiutl.cob".
001270*
001280 PROCEDURE        DIVISION USING BU-Parameters.
001290*==============================================
001300*
001310 0000-MAIN-LINE.
001320     PERFORM 0100-DISPATCH THRU 0100-EXIT.
001330     GOBACK.
001340*
001350 0100-DISPATCH.
001360     MOVE ZERO TO BU-Return-Code.
001370     IF BU-Fn-Open
001380         PERFORM 0200-BUILD-OPEN THRU 0200-EXIT
001390     ELSE IF BU-Fn-Pad
001400         PERFORM 0250-BUILD-PAD THRU 0250-EXIT
001410     ELSE IF BU-Fn-Posting-Pair
001420         PERFORM 0300-BUILD-POSTING-PAIR THRU 0300-EXIT
001430     ELSE IF BU-Fn-Format-Amt
001440         PERFORM 0400-FORMAT-AMOUNT THRU 0400-EXIT
001450     ELSE IF BU-Fn-Txn-Id
001460         PERFORM 0500-BUILD-TXN-ID THRU 0500-EXIT
001470     ELSE IF BU-Fn-Split-Txn
001480         PERFORM 0600-SPLIT-TXN THRU 0600-EXIT
001490     ELSE IF BU-Fn-Add-One-Day
001500         PERFORM 0700-ADD-ONE-DAY THRU 0700-EXIT
001510     ELSE IF BU-Fn-Parse-Amt
001520         PERFORM 0800-PARSE-AMOUNT THRU 0800-EXIT
001530     ELSE
001540         MOVE 1 TO BU-Return-Code.
001550 0100-EXIT.
001560     EXIT.
001570*
001580*****************************************************************
001590*   FUNCTION 1 -- OPEN DIRECTIVE.  "YYYY-MM-DD OPEN ACCT CUR"   *
001600*****************************************************************
001610 0200-BUILD-OPEN.
001620     MOVE SPACES TO BU-Out-Line-1.
001630     STRING BU-Date        DELIMITED BY SIZE
001640            " open "       DELIMITED BY SIZE
001650            BU-Account-1   DELIMITED BY SPACE
001660            " "            DELIMITED BY SIZE
001670            BU-Currency    DELIMITED BY SIZE
001680            INTO BU-Out-Line-1.
001690 0200-EXIT.
001700     EXIT.
001710*
001720*****************************************************************
001730*   FUNCTION 2 -- PAD DIRECTIVE.  "YYYY-MM-DD PAD ACCT EQTY"   *
001740*****************************************************************
001750 0250-BUILD-PAD.
001760     MOVE SPACES TO BU-Out-Line-1.
001770     STRING BU-Date            DELIMITED BY SIZE
001780            " pad "            DELIMITED BY SIZE
001790            BU-Account-1       DELIMITED BY SPACE
001800            " Equity:OpeningBalances" DELIMITED BY SIZE
001810            INTO BU-Out-Line-1.
001820 0250-EXIT.
001830     EXIT.
001840*
001850*****************************************************************
001860*   FUNCTION 3 -- BALANCED POSTING PAIR.  ACCOUNT-1 GETS THE   *
001870*   AMOUNT AS GIVEN, ACCOUNT-2 GETS ITS NEGATION.              *
001880*****************************************************************
001890 0300-BUILD-POSTING-PAIR.
001900     MOVE BU-Amount-1 TO BW-Work-Amount.
001910     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
001920     MOVE BW-Trimmed-Amount TO BW-Pos-Text.
001930     COMPUTE BW-Work-Amount = ZERO - BU-Amount-1.
001940     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
001950     MOVE BW-Trimmed-Amount TO BW-Neg-Text.
001960     COMPUTE BU-Amount-2 = ZERO - BU-Amount-1.
001970     MOVE SPACES TO BU-Out-Line-1 BU-Out-Line-2.
001980     STRING "  "               DELIMITED BY SIZE
001990            BU-Account-1       DELIMITED BY SPACE
002000            "  "                DELIMITED BY SIZE
002010            BW-Pos-Text        DELIMITED BY SPACE
002020            " "                DELIMITED BY SIZE
002030            BU-Currency        DELIMITED BY SIZE
002040            INTO BU-Out-Line-1.
002050     STRING "  "               DELIMITED BY SIZE
002060            BU-Account-2       DELIMITED BY SPACE
002070            "  "                DELIMITED BY SIZE
002080            BW-Neg-Text        DELIMITED BY SPACE
002090            " "                DELIMITED BY SIZE
002100            BU-Currency        DELIMITED BY SIZE
002110            INTO BU-Out-Line-2.
002120 0300-EXIT.
002130     EXIT.
002140*
002150*****************************************************************
002160*   FUNCTION 4 -- FORMAT ONE AMOUNT AS TRIMMED TEXT (BALANCE   *
002170*   DIRECTIVES CALL THIS DIRECT, NO ACCOUNT/DATE WORK NEEDED)  *
002180*****************************************************************
002190 0400-FORMAT-AMOUNT.
002200     MOVE BU-Amount-1 TO BW-Work-Amount.
002210     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
002220     MOVE SPACES TO BU-Out-Line-1.
002230     MOVE BW-Trimmed-Amount TO BU-Out-Line-1.
002240 0400-EXIT.
002250     EXIT.
002260*
002270*****************************************************************
002280*   0410 -- EDIT BW-WORK-AMOUNT INTO BW-TRIMMED-AMOUNT, LEFT   *
002290*   JUSTIFIED, NO LEADING SPACES.  THE FLOATING MINUS SIGN     *
002300*   EDIT LEAVES LEADING BLANKS ON SMALL AMOUNTS -- THIS SHOP   *
002310*   HAS NO INTRINSIC FUNCTION TO TRIM THEM SO IT IS DONE HERE  *
002320*   ONE CHARACTER AT A TIME.                                   *
002330*****************************************************************
002340 0410-EDIT-ONE-AMOUNT.
002350     MOVE BW-Work-Amount TO BW-Edit-Amount.
002360     MOVE SPACES TO BW-Trimmed-Amount.
002370     MOVE 1 TO BW-Amount-Ix.
002380     MOVE 1 TO BW-Amount-Out-Ix.
002390 0410-SCAN.
002400     IF BW-Amount-Ix > 11
002410         GO TO 0410-EXIT.
002420     IF BW-Edit-Amount (BW-Amount-Ix:1) = SPACE
002430             AND BW-Amount-Out-Ix = 1
002440         ADD 1 TO BW-Amount-Ix
002450         GO TO 0410-SCAN.
002460     MOVE BW-Edit-Amount (BW-Amount-Ix:1)
002470             TO BW-Trimmed-Amount (BW-Amount-Out-Ix:1).
002480     ADD 1 TO BW-Amount-Ix.
002490     ADD 1 TO BW-Amount-Out-Ix.
002500     GO TO 0410-SCAN.
002510 0410-EXIT.
002520     EXIT.
002530*
002540*****************************************************************
002550*   FUNCTION 5 -- DETERMINISTIC TXN-ID FROM (FILENAME, LINE)   *
002560*   NO CHECKSUM-ROUTINE HERE -- JUST A REPEATABLE FOLD OF THE  *
002570*   TRIMMED FILENAME LENGTH, ITS DIGIT COUNT AND THE LINE      *
002580*   NUMBER.  RESULT IS LOGGED TO SYSOUT ONLY -- IT NEVER GOES  *
002590*   OUT ON THE LEDGER FILE, SO IT DOES NOT NEED TO BE STABLE   *
002600*   ACROSS RELEASES, ONLY WITHIN ONE RUN.                      *
002610*****************************************************************
002620 0500-BUILD-TXN-ID.
002630     MOVE ZERO TO BW-Filename-Len BW-Digit-Count.
002640     INSPECT BU-Filename TALLYING BW-Filename-Len
002650             FOR CHARACTERS BEFORE INITIAL SPACE.
002660     INSPECT BU-Filename TALLYING BW-Digit-Count
002670             FOR ALL "0" ALL "1" ALL "2" ALL "3" ALL "4"
002680                 ALL "5" ALL "6" ALL "7" ALL "8" ALL "9".
002690     COMPUTE BU-Txn-Id = (BU-Line-No * 9973)
002700                        + (BW-Filename-Len * 97)
002710                        + (BW-Digit-Count * 13).
002720 0500-EXIT.
002730     EXIT.
002740*
002750*****************************************************************
002760*   FUNCTION 6 -- SPLIT-TXN.  GIVEN A BUILT POSTING PAIR,      *
002770*   RETURN THE NEGATIVE SIDE AS SOURCE, POSITIVE SIDE AS DEST. *
002780*****************************************************************
002790 0600-SPLIT-TXN.
002800     IF BU-Amount-1 < ZERO
002810         MOVE BU-Account-1 TO BU-Src-Account
002820         MOVE BU-Amount-1  TO BU-Src-Amount
002830         MOVE BU-Account-2 TO BU-Dst-Account
002840         MOVE BU-Amount-2  TO BU-Dst-Amount
002850     ELSE
002860         MOVE BU-Account-2 TO BU-Src-Account
002870         MOVE BU-Amount-2  TO BU-Src-Amount
002880         MOVE BU-Account-1 TO BU-Dst-Account
002890         MOVE BU-Amount-1  TO BU-Dst-Amount
002900     END-IF.
002910 0600-EXIT.
002920     EXIT.
002930*
002940*****************************************************************
002950*   FUNCTION 7 -- ADD ONE DAY TO A CCYYMMDD BINARY DATE.  USED *
002960*   BY BI020 & BI030 FOR THEIR NEXT-DAY BALANCE ASSERTIONS.    *
002970*   THE CALENDAR TABLE IS THE SHARED BI-DAYS-IN-MONTH-TABLE    *
002980*   COPIED IN ABOVE -- FEBRUARY IS PATCHED FOR LEAP YEARS      *
002990*   BEFORE THE ROLLOVER TEST.                                  *
003000*****************************************************************
003010 0700-ADD-ONE-DAY.
003020     MOVE BU-In-Date-Bin TO BW-Date-Break9.
003030     PERFORM 0710-CALC-LEAP THRU 0710-EXIT.
003040     ADD 1 TO BW-DD.
003050     MOVE BI-DIM (BW-MM) TO BW-Month-Max.
003060     IF BW-DD > BW-Month-Max
003070         MOVE 1 TO BW-DD
003080         ADD 1 TO BW-MM
003090         IF BW-MM > 12
003100             MOVE 1 TO BW-MM
003110             ADD 1 TO BW-CCYY
003120         END-IF
003130     END-IF.
003140     MOVE BW-Date-Break9 TO BU-Out-Date-Bin.
003150 0700-EXIT.
003160     EXIT.
003170*
003180 0710-CALC-LEAP.
003190     DIVIDE BW-CCYY BY 4   GIVING BI-Leap-Quo
003200             REMAINDER BI-Leap-Rem-4.
003210     DIVIDE BW-CCYY BY 100 GIVING BI-Leap-Quo
003220             REMAINDER BI-Leap-Rem-100.
003230     DIVIDE BW-CCYY BY 400 GIVING BI-Leap-Quo
003240             REMAINDER BI-Leap-Rem-400.
003250     IF BI-Leap-Rem-4 = ZERO
003260             AND (BI-Leap-Rem-100 NOT = ZERO
003270                  OR BI-Leap-Rem-400 = ZERO)
003280         MOVE 29 TO BI-DIM (2)
003290     ELSE
003300         MOVE 28 TO BI-DIM (2).
003310 0710-EXIT.
003320     EXIT.
003330*
003340*****************************************************************
003350*   FUNCTION 8 -- PARSE-AMT.  SQUEEZE COMMAS, DOLLAR SIGNS AND *
003360*   STRAY SPACES OUT OF THE RAW CSV TEXT, THEN SPLIT ON THE    *
003370*   DECIMAL POINT AND ADD THE TWO HALVES BACK TOGETHER.  NO    *
003380*   NUMVAL HERE -- THIS SHOP HAS NEVER HAD ONE.                *
003390*****************************************************************
003400 0800-PARSE-AMOUNT.
003410     MOVE ZERO TO BU-Amount-1.
003420     PERFORM 0810-SQUEEZE-TEXT THRU 0810-EXIT.
003430     IF BW-Amt-Squeeze = SPACES
003440         GO TO 0800-EXIT.
003450     MOVE "P" TO BW-Amt-Sign.
003460     IF BW-Amt-Squeeze (1:1) = "-"
003470         MOVE "N" TO BW-Amt-Sign
003480         MOVE BW-Amt-Squeeze (2:14) TO BW-Amt-Squeeze.
003490     MOVE SPACES TO BW-Amt-Whole-Text BW-Amt-Frac-Text.
003500     UNSTRING BW-Amt-Squeeze DELIMITED BY "."
003510         INTO BW-Amt-Whole-Text BW-Amt-Frac-Text.
003520     IF BW-Amt-Whole-Text = SPACES
003530         MOVE ZERO TO BW-Amt-Whole-Num
003540     ELSE
003550         MOVE BW-Amt-Whole-Text TO BW-Amt-Whole-Num.
003560     IF BW-Amt-Frac-Text = SPACES
003570         MOVE ZERO TO BW-Amt-Frac-Num
003580     ELSE
003590         MOVE BW-Amt-Frac-Text TO BW-Amt-Frac-Num.
003600     COMPUTE BU-Amount-1 = BW-Amt-Whole-Num
003610                          + (BW-Amt-Frac-Num / 100).
003620     IF BW-Amt-Sign = "N"
003630         COMPUTE BU-Amount-1 = ZERO - BU-Amount-1.
003640 0800-EXIT.
003650     EXIT.
003660*
003670 0810-SQUEEZE-TEXT.
003680     MOVE SPACES TO BW-Amt-Squeeze.
003690     MOVE 1 TO BW-Sq-In-Ix.
003700     MOVE 1 TO BW-Sq-Out-Ix.
003710 0810-SCAN.
003720     IF BW-Sq-In-Ix > 15
003730         GO TO 0810-EXIT.
003740     IF BU-Amount-Text (BW-Sq-In-Ix:1) = SPACE
003750             OR BU-Amount-Text (BW-Sq-In-Ix:1) = ","
003760             OR BU-Amount-Text (BW-Sq-In-Ix:1) = "$"
003770         ADD 1 TO BW-Sq-In-Ix
003780         GO TO 0810-SCAN.
003790     MOVE BU-Amount-Text (BW-Sq-In-Ix:1)
003800             TO BW-Amt-Squeeze (BW-Sq-Out-Ix:1).
003810     ADD 1 TO BW-Sq-In-Ix.
003820     ADD 1 TO BW-Sq-Out-Ix.
003830     GO TO 0810-SCAN.
003840 0810-EXIT.
003850     EXIT.
