000100*****************************************************
000110*   File Control For Upwork Statement Input File    *
000120*****************************************************
000130* 21/03/87 vbc - Created.
000140* 18/02/13 vbc - ASSIGN changed to the fixed logical
000150*                name UW020IN -- routed by JCL.
000160*
000170     SELECT UW-Input-File
000180            ASSIGN       TO UW020IN
000190            ORGANIZATION LINE SEQUENTIAL
000200            STATUS       UW-Input-Status.
