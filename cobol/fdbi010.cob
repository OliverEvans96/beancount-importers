000100*****************************************************
000110*   Record Definition For PayPal Statement Input    *
000120*****************************************************
000130* Raw comma-delimited line, unstrung into
000140* PP-Input-Record by BI010 para 2100.
000150*
000160* 14/01/86 vbc - Created.
000170*
000180 FD  PP-Input-File.
000190 01  PP-Input-Line              PIC X(250).
