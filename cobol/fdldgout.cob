000100*****************************************************
000110*   Record Definition For The Ledger Output File    *
000120*     (ledger/journal directive text, 1 per line)   *
000130*****************************************************
000140* Holds whichever of the OPEN / PAD / TRANSACTION
000150* header / metadata / posting / BALANCE lines is
000160* current -- built up in BU-Out-Line-n by BIUTL1 or
000170* by the calling program direct, then written as is.
000180*
000190* 14/01/86 vbc - Created.
000200* 30/07/94 vbc - Widened to 132 to line up with the
000210*                landscape print-line width used
000220*                everywhere else in this shop.
000230*
000240 FD  Ledger-Output-File.
000250 01  Ledger-Output-Record       PIC X(132).
