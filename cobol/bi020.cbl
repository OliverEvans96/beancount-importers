000100*****************************************************************
000110*                                                               *
000120*                    UPWORK IMPORT  (BI020)                    *
000130*                                                               *
000140*****************************************************************
000150*
000160IDENTIFICATION   DIVISION.
000170*=========================
000180*
000190*
000200    PROGRAM-ID.         BI020.
000210*
000220    AUTHOR.             V B COEN.
000230                        FOR APPLEWOOD COMPUTERS.
000240*
000250    INSTALLATION.       APPLEWOOD COMPUTERS.
000260*
000270    DATE-WRITTEN.       21/03/87.
000280*
000290    DATE-COMPILED.
000300*
000310    SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT B COEN.
000320                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000330                        LICENSE.  SEE THE FILE COPYING FOR
000340                        DETAILS.
000350*
000360* REMARKS.
000370*     BI020 -- READS THE UPWORK STATEMENT CSV (NEWEST RECORD
000380*     FIRST) AND WRITES ONE LEDGER DIRECTIVE FILE: ACCOUNT
000390*     OPENS, ONE TRANSACTION PER RECORD AND A DAILY BALANCE
000400*     ASSERTION.  WITHDRAWAL RECORDS ARE ROUTED TO A BANK
000410*     ACCOUNT LOOKED UP BY THE LAST 4 DIGITS CARRIED IN THE
000420*     DESCRIPTION TEXT.
000430*
000440* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
000450*
000460* ERROR MESSAGES USED.
000470*     UW001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
000480*             STATEMENTS_... PATTERN.
000490*     UW002 - FIRST RECORD IS NOT THE EXPECTED UPWORK HEADER.
000500*     UW003 - WITHDRAWAL DESCRIPTION DOES NOT CARRY A
000510*             ": XXXX-NNNN" BANK ACCOUNT REFERENCE.
000520*     UW004 - LAST 4 DIGITS NOT FOUND IN THE BANK ACCOUNT
000530*             CROSS-REFERENCE TABLE (WSBIACCT).
000540*     UW005 - TRANSACTION TYPE NOT ONE OF THE SEVEN KNOWN
000550*             VALUES.
000560*
000570* CHANGES:
000580* 21/03/87 VBC - CREATED.
000590* 02/11/91 VBC - WITHDRAWAL LOOKUP CHANGED TO SEARCH THE IN-
000600*                MEMORY TABLE (WSBIACCT) RATHER THAN THE OLD
000610*                THREE SEPARATE WITHHOLDING TABLES.
000620* 19/08/98 VBC - Y2K REVIEW.  DATES ARE HELD CCYY-MM-DD
000630*                THROUGHOUT, THE FILENAME AND HEADER CHECKS
000640*                CARRY FULL 4-DIGIT YEARS -- NOTHING TO CHANGE.
000650* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
000660*                UW020IN, SEE SELBI020 -- INPUT FILENAME NOW
000670*                COMES IN SEPARATELY OVER SYSIN FOR THE FILE-
000680*                ID CHECK IN PARA 1100.  REQUEST 2013-029.
000690* 22/02/13 VBC - AMOUNT PARSING MOVED INTO BIUTL1 FUNCTION 8
000700*                (PARSE-AMT), SHARED WITH BI010 & BI030.
000710*                REQUEST 2013-034.
000720*
000730ENVIRONMENT      DIVISION.
000740*=========================
000750*
000760COPY "envdiv.cob".
000770INPUT-OUTPUT     SECTION.
000780*------------------------
000790*
000800FILE-CONTROL.
000810    COPY "selbi020.cob".
000820    COPY "selldgout.cob".
000830*
000840DATA             DIVISION.
000850*=========================
000860*
000870FILE             SECTION.
000880*------------------------
000890*
000900COPY "fdbi020.cob".
000910COPY "fdldgout.cob".
000920*
000930WORKING-STORAGE  SECTION.
000940*------------------------
000950*
00096077  Prog-Name                  PIC X(17)
000970                                VALUE "BI020 (1.02.00)".
000980*
000990COPY "wsbidate.cob".
001000COPY "wsbiparm.cob".
001010COPY "wsbi020.cob".
001020COPY "wsbiacct.cob".
001030COPY "wsbiutl.cob".
001040*
001050*****************************************************************
001060*   Program-Own Working Storage                                *
001070*****************************************************************
001080*
00109001  WS-Data.
001100    03  UW-Input-Status        PIC XX  VALUE ZERO.
001110    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
001120    03  UW-EOF-Switch          PIC X   VALUE "N".
001130        88  UW-Eof-Yes                 VALUE "Y".
001140    03  UW-Prev-Switch         PIC X   VALUE "N".
001150        88  UW-Have-Prev-Date          VALUE "Y".
001160    03  FILLER                 PIC X(04).
001170*
00118077  UW-Quote                   PIC X   VALUE '"'.
00119077  UW-Header-Lit-1            PIC X(40)  VALUE
001200      "Date,Ref ID,Type,Description,Agency,Free".
00121077  UW-Header-Lit-2            PIC X(40)  VALUE
001220      "lancer,Team,Account Name,PO,Amount,Amoun".
00123077  UW-Header-Lit-3            PIC X(36)  VALUE
001240      "t in local currency,Currency,Balance".
001250*
00126001  UW-Prev-Date               PIC X(10).
001270*
00128001  UW-Counter-Acct            PIC X(60).
001290*
00130001  UW-Desc-Ix                 PIC 99  COMP.
00131001  UW-Narr-Text               PIC X(60).
00132001  UW-Narr-Len                PIC 99  COMP.
00133001  UW-Junk-Text               PIC X(60).
001340*
00135001  UW-Date-Bin.
001360    03  UW-Bin-CCYY            PIC 9(4).
001370    03  UW-Bin-MM              PIC 99.
001380    03  UW-Bin-DD              PIC 99.
00139001  UW-Date-Bin9  REDEFINES UW-Date-Bin  PIC 9(8).
001400*
001410PROCEDURE        DIVISION.
001420*==========================
001430*
0014400000-MAIN-LINE.
001450    PERFORM 1000-INITIALISE THRU 1000-EXIT.
001460    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
001470            UNTIL UW-Eof-Yes.
001480    PERFORM 9000-TERMINATE THRU 9000-EXIT.
001490    STOP RUN.
001500*
001510*****************************************************************
001520*   1000 -- OPEN FILES, CHECK THE INPUT FILENAME AND HEADER,   *
001530*   EMIT THE OPENING DIRECTIVES.                                *
001540*****************************************************************
001550*
0015601000-INITIALISE.
001570    OPEN INPUT  UW-Input-File.
001580    OPEN OUTPUT Ledger-Output-File.
001590    ACCEPT UW-Input-Filename-Save FROM SYSIN.
001600    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
001610    READ UW-Input-File
001620        AT END
001630            PERFORM 9900-ABEND THRU 9900-EXIT.
001640    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
001650*
001660    READ UW-Input-File
001670        AT END
001680            MOVE "Y" TO UW-EOF-Switch.
001690    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
0017001000-EXIT.
001710    EXIT.
001720*
0017301100-VERIFY-FILE-ID.
001740    IF UW-FN-Literal NOT = "statements_"
001750        PERFORM 9900-ABEND THRU 9900-EXIT.
001760    IF UW-FN-Ext NOT = "csv"
001770        PERFORM 9900-ABEND THRU 9900-EXIT.
001780    IF UW-Input-Filename-Save (22:1) NOT = "_"
001790            OR UW-Input-Filename-Save (33:1) NOT = "."
001800        PERFORM 9900-ABEND THRU 9900-EXIT.
001810    IF UW-FN-Date1 (5:1) NOT = "-"
001820            OR UW-FN-Date1 (8:1) NOT = "-"
001830        PERFORM 9900-ABEND THRU 9900-EXIT.
001840    IF UW-FN-Date1 (1:4) NOT NUMERIC
001850            OR UW-FN-Date1 (6:2) NOT NUMERIC
001860            OR UW-FN-Date1 (9:2) NOT NUMERIC
001870        PERFORM 9900-ABEND THRU 9900-EXIT.
001880    IF UW-FN-Date2 (5:1) NOT = "-"
001890            OR UW-FN-Date2 (8:1) NOT = "-"
001900        PERFORM 9900-ABEND THRU 9900-EXIT.
001910    IF UW-FN-Date2 (1:4) NOT NUMERIC
001920            OR UW-FN-Date2 (6:2) NOT NUMERIC
001930            OR UW-FN-Date2 (9:2) NOT NUMERIC
001940        PERFORM 9900-ABEND THRU 9900-EXIT.
001950    DISPLAY "BI020 - UPWORK STATEMENT FILE DATE " UW-FN-Date2.
0019601100-EXIT.
001970    EXIT.
001980*
0019901200-VERIFY-HEADER.
002000    IF UW-Input-Line (1:40) NOT = UW-Header-Lit-1
002010            OR UW-Input-Line (41:40) NOT = UW-Header-Lit-2
002020            OR UW-Input-Line (81:36) NOT = UW-Header-Lit-3
002030        PERFORM 9900-ABEND THRU 9900-EXIT.
0020401200-EXIT.
002050    EXIT.
002060*
002070*****************************************************************
002080*   THE SEVEN FIXED ACCOUNTS OPENED EVERY RUN, PLUS EVERY BANK  *
002090*   ACCOUNT CARRIED IN THE WITHDRAWAL CROSS-REFERENCE TABLE.    *
002100*****************************************************************
002110*
0021201300-EMIT-OPENS.
002130    MOVE BI-UW-Open-Date      TO BU-Date.
002140    MOVE BI-UW-Balance-Acct   TO BU-Account-1.
002150    MOVE BI-USD-Currency      TO BU-Currency.
002160    MOVE 1 TO BU-Function.
002170    CALL "BIUTL1" USING BU-Parameters.
002180    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002190    WRITE Ledger-Output-Record.
002200*
002210    MOVE BI-UW-FixedPrice-Acct TO BU-Account-1.
002220    MOVE 1 TO BU-Function.
002230    CALL "BIUTL1" USING BU-Parameters.
002240    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002250    WRITE Ledger-Output-Record.
002260*
002270    MOVE BI-UW-Bonus-Acct TO BU-Account-1.
002280    MOVE 1 TO BU-Function.
002290    CALL "BIUTL1" USING BU-Parameters.
002300    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002310    WRITE Ledger-Output-Record.
002320*
002330    MOVE BI-UW-Hourly-Acct TO BU-Account-1.
002340    MOVE 1 TO BU-Function.
002350    CALL "BIUTL1" USING BU-Parameters.
002360    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002370    WRITE Ledger-Output-Record.
002380*
002390    MOVE BI-UW-Misc-Acct TO BU-Account-1.
002400    MOVE 1 TO BU-Function.
002410    CALL "BIUTL1" USING BU-Parameters.
002420    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002430    WRITE Ledger-Output-Record.
002440*
002450    MOVE BI-UW-ServiceFee-Acct TO BU-Account-1.
002460    MOVE 1 TO BU-Function.
002470    CALL "BIUTL1" USING BU-Parameters.
002480    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002490    WRITE Ledger-Output-Record.
002500*
002510    MOVE BI-UW-Refund-Acct TO BU-Account-1.
002520    MOVE 1 TO BU-Function.
002530    CALL "BIUTL1" USING BU-Parameters.
002540    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002550    WRITE Ledger-Output-Record.
002560*
002570    PERFORM 1310-EMIT-BANK-OPENS
002580            VARYING BI-UW-Acct-Ix FROM 1 BY 1
002590            UNTIL BI-UW-Acct-Ix > BI-UW-Acct-Max.
0026001300-EXIT.
002610    EXIT.
002620*
0026301310-EMIT-BANK-OPENS.
002640    MOVE Uwa-Acct-Name (BI-UW-Acct-Ix) TO BU-Account-1.
002650    MOVE 1 TO BU-Function.
002660    CALL "BIUTL1" USING BU-Parameters.
002670    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
002680    WRITE Ledger-Output-Record.
002690*
002700*****************************************************************
002710*   2000 -- MAIN READ LOOP.                                    *
002720*****************************************************************
002730*
0027402000-PROCESS-INPUT.
002750    ADD 1 TO BI020-Recs-Read.
002760    PERFORM 2100-UNSTRING-UW-RECORD THRU 2100-EXIT.
002770    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
002780    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
002790    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
002800    MOVE UW-Date TO UW-Prev-Date.
002810    MOVE "Y" TO UW-Prev-Switch.
0028202000-READ-NEXT.
002830    READ UW-Input-File
002840        AT END
002850            MOVE "Y" TO UW-EOF-Switch.
0028602000-EXIT.
002870    EXIT.
002880*
0028902100-UNSTRING-UW-RECORD.
002900    MOVE SPACES TO UW-Input-Record.
002910    UNSTRING UW-Input-Line DELIMITED BY ","
002920        INTO UW-Date     UW-Ref-Id    UW-Type
002930             UW-Desc      UW-Agency    UW-Freelancer
002940             UW-Team      UW-Acct-Name UW-PO
002950             UW-Amount-Text UW-Amt-Local-Text UW-Currency
002960             UW-Balance-Text.
0029702100-EXIT.
002980    EXIT.
002990*
003000*****************************************************************
003010*   2200 -- PARSE THE AMOUNTS AND BUILD THE TRIMMED NARRATION.  *
003020*****************************************************************
003030*
0030402200-EDIT-RECORD.
003050    MOVE UW-Amount-Text TO BU-Amount-Text.
003060    MOVE 8 TO BU-Function.
003070    CALL "BIUTL1" USING BU-Parameters.
003080    MOVE BU-Amount-1 TO UW-Amount.
003090*
003100    MOVE UW-Balance-Text TO BU-Amount-Text.
003110    MOVE 8 TO BU-Function.
003120    CALL "BIUTL1" USING BU-Parameters.
003130    MOVE BU-Amount-1 TO UW-Balance.
003140*
003150    MOVE UW-Desc TO UW-Narr-Text.
003160    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
0031702200-EXIT.
003180    EXIT.
003190*
003200*****************************************************************
003210*   2230 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
003220*   UW-NARR-TEXT.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING   *
003230*   BLANKS ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.    *
003240*****************************************************************
003250*
0032602230-TRIM-LEN.
003270    MOVE 60 TO UW-Desc-Ix.
0032802230-SCAN.
003290    IF UW-Desc-Ix = ZERO
003300        MOVE ZERO TO UW-Narr-Len
003310        GO TO 2230-EXIT.
003320    IF UW-Narr-Text (UW-Desc-Ix:1) = SPACE
003330        SUBTRACT 1 FROM UW-Desc-Ix
003340        GO TO 2230-SCAN.
003350    MOVE UW-Desc-Ix TO UW-Narr-Len.
0033602230-EXIT.
003370    EXIT.
003380*
003390*****************************************************************
003400*   2300 -- PICK THE COUNTER-ACCOUNT BY TYPE, WRITE THE         *
003410*   TRANSACTION.  WITHDRAWAL LOOKS UP THE BANK ACCOUNT BY THE   *
003420*   LAST 4 DIGITS CARRIED AFTER ": XXXX-" IN THE DESCRIPTION.   *
003430*****************************************************************
003440*
0034502300-CATEGORISE.
003460    IF UW-Type-Withdrawal
003470        PERFORM 2310-LOOKUP-BANK-ACCT THRU 2310-EXIT
003480    ELSE IF UW-Type-Fixed-Price
003490        MOVE BI-UW-FixedPrice-Acct TO UW-Counter-Acct
003500    ELSE IF UW-Type-Bonus
003510        MOVE BI-UW-Bonus-Acct      TO UW-Counter-Acct
003520    ELSE IF UW-Type-Hourly
003530        MOVE BI-UW-Hourly-Acct     TO UW-Counter-Acct
003540    ELSE IF UW-Type-Refund
003550        MOVE BI-UW-Refund-Acct     TO UW-Counter-Acct
003560    ELSE IF UW-Type-Service-Fee
003570        MOVE BI-UW-ServiceFee-Acct TO UW-Counter-Acct
003580    ELSE IF UW-Type-Misc
003590        MOVE BI-UW-Misc-Acct       TO UW-Counter-Acct
003600    ELSE
003610        PERFORM 9900-ABEND THRU 9900-EXIT.
003620*
003630    STRING UW-Date    DELIMITED BY SIZE
003640           " * "      DELIMITED BY SIZE
003650           UW-Quote   DELIMITED BY SIZE
003660           UW-Narr-Text (1:UW-Narr-Len) DELIMITED BY SIZE
003670           UW-Quote   DELIMITED BY SIZE
003680           INTO Ledger-Output-Record.
003700    WRITE Ledger-Output-Record.
003710*
003720    MOVE BI-UW-Balance-Acct TO BU-Account-1.
003730    MOVE UW-Counter-Acct    TO BU-Account-2.
003740    MOVE UW-Amount          TO BU-Amount-1.
003750    MOVE BI-USD-Currency    TO BU-Currency.
003760    MOVE 3 TO BU-Function.
003770    CALL "BIUTL1" USING BU-Parameters.
003780    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
003790    WRITE Ledger-Output-Record.
003800    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
003810    WRITE Ledger-Output-Record.
003820*
003830    MOVE UW-Input-Filename-Save TO BU-Filename.
003840    MOVE BI020-Recs-Read      TO BU-Line-No.
003850    MOVE 5 TO BU-Function.
003860    CALL "BIUTL1" USING BU-Parameters.
003870    MOVE 6 TO BU-Function.
003880    CALL "BIUTL1" USING BU-Parameters.
003890    DISPLAY "  TXN-ID " BU-Txn-Id " SRC " BU-Src-Account
003900            " DST " BU-Dst-Account.
003910    ADD 1 TO BI020-Txns-Written.
0039202300-EXIT.
003930    EXIT.
003940*
0039502310-LOOKUP-BANK-ACCT.
003960    MOVE SPACES TO UW-Last-4  UW-Junk-Text.
003970    UNSTRING UW-Desc DELIMITED BY ": xxxx-"
003980        INTO UW-Junk-Text UW-Last-4.
003990    IF UW-Last-4 = SPACES
004000        PERFORM 9900-ABEND THRU 9900-EXIT.
004010    SET BI-UW-Acct-Ix TO 1.
0040202310-SEARCH.
004030    IF BI-UW-Acct-Ix > BI-UW-Acct-Max
004040        PERFORM 9900-ABEND THRU 9900-EXIT.
004050    IF Uwa-Last-4 (BI-UW-Acct-Ix) NOT = UW-Last-4
004060        SET BI-UW-Acct-Ix UP BY 1
004070        GO TO 2310-SEARCH.
004080    MOVE Uwa-Acct-Name (BI-UW-Acct-Ix) TO UW-Counter-Acct.
0040902310-EXIT.
004100    EXIT.
004110*
004120*****************************************************************
004130*   2400 -- ON THE FIRST RECORD SEEN FOR A NEW DATE, ASSERT     *
004140*   THIS RECORD'S BALANCE THE DAY AFTER (THE FEED IS REVERSE-   *
004150*   CHRONOLOGICAL SO THE FIRST RECORD OF A DATE IS ALWAYS       *
004160*   CHRONOLOGICALLY THE LAST OF THAT DAY).                      *
004170*****************************************************************
004180*
0041902400-CHECK-NEW-DATE.
004200    IF UW-Have-Prev-Date
004210            AND UW-Date = UW-Prev-Date
004220        GO TO 2400-EXIT.
004230    MOVE UW-Date TO BI-ISO-Date-Line.
004240    MOVE BI-ISO-CCYY TO UW-Bin-CCYY.
004250    MOVE BI-ISO-MM   TO UW-Bin-MM.
004260    MOVE BI-ISO-DD   TO UW-Bin-DD.
004270    MOVE UW-Date-Bin9 TO BU-In-Date-Bin.
004280    MOVE 7 TO BU-Function.
004290    CALL "BIUTL1" USING BU-Parameters.
004300    MOVE BU-Out-Date-Bin TO UW-Date-Bin9.
004310    MOVE "0000-00-00" TO BI-ISO-Date-Line.
004320    MOVE UW-Bin-CCYY TO BI-ISO-CCYY.
004330    MOVE UW-Bin-MM   TO BI-ISO-MM.
004340    MOVE UW-Bin-DD   TO BI-ISO-DD.
004350    MOVE BI-ISO-Date-Line   TO BU-Date.
004360    MOVE BI-UW-Balance-Acct TO BU-Account-1.
004370    MOVE UW-Balance         TO BU-Amount-1.
004380    MOVE 4 TO BU-Function.
004390    CALL "BIUTL1" USING BU-Parameters.
004400    STRING BU-Date       DELIMITED BY SIZE
004410           " balance "   DELIMITED BY SIZE
004420           BU-Account-1  DELIMITED BY SPACE
004430           " "           DELIMITED BY SIZE
004440           BU-Out-Line-1 DELIMITED BY SPACE
004450           " "           DELIMITED BY SIZE
004460           BI-USD-Currency DELIMITED BY SIZE
004470           INTO Ledger-Output-Record.
004480    WRITE Ledger-Output-Record.
004490    ADD 1 TO BI020-Bals-Written.
0045002400-EXIT.
004510    EXIT.
004520*
004530*****************************************************************
004540*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
004550*****************************************************************
004560*
0045709000-TERMINATE.
004580    DISPLAY "BI020 - UPWORK IMPORT RUN TOTALS".
004590    DISPLAY "  RECORDS READ     = " BI020-Recs-Read.
004600    DISPLAY "  RECORDS REJECTED = " BI020-Recs-Rejected.
004610    DISPLAY "  TRANSACTIONS     = " BI020-Txns-Written.
004620    DISPLAY "  BALANCE ASSERTS  = " BI020-Bals-Written.
004630    CLOSE UW-Input-File.
004640    CLOSE Ledger-Output-File.
0046509000-EXIT.
004660    EXIT.
004670*
0046809900-ABEND.
004690    DISPLAY "BI020 - FATAL ERROR, RUN TERMINATED".
004700    ADD 1 TO BI020-Recs-Rejected.
004710    CLOSE UW-Input-File.
004720    CLOSE Ledger-Output-File.
004730    GOBACK RETURNING 16.
0047409900-EXIT.
004750    EXIT.
