000100*****************************************************
000110*                                                    *
000120*  Parameter Block For CALL "BIUTL1"                *
000130*    (Ledger posting / directive helper routines)   *
000140*                                                    *
000150*****************************************************
000160* Adapted from the old cross-chain WS-Calling-Data
000170* block once carried in the menu copybook -- BIUTL1
000180* is dispatched the same way, by moving a function
000190* number into BU-Function before the CALL.
000200*
000210* 21/03/87 vbc - Created.
000220* 30/07/94 vbc - Added BU-Src/BU-Dst pair for the
000230*                split-txn function (func 6).
000240* 11/09/98 vbc - Y2K: BU-Filename widened, no packed
000250*                2-digit year fields carried here.
000260* 05/04/12 vbc - Added BU-Txn-Id, BU-Line-No for the
000270*                deterministic id function (func 5).
000280* 18/02/13 vbc - BU-In/Out-Date-Bin changed from COMP
000290*                to DISPLAY so BIUTL1 can lay a CCYY/
000300*                MM/DD redefinition straight over them.
000310* 22/02/13 vbc - Added function 8, PARSE-AMT, and the
000320*                BU-Amount-Text field, so all three
000330*                importers share one comma/currency-
000340*                symbol amount scanner.  Request 2013-034.
000350*
000360 01  BU-Parameters.
000370     03  BU-Function            PIC 9.
000380         88  BU-Fn-Open         VALUE 1.
000390         88  BU-Fn-Pad          VALUE 2.
000400         88  BU-Fn-Posting-Pair VALUE 3.
000410         88  BU-Fn-Format-Amt   VALUE 4.
000420         88  BU-Fn-Txn-Id       VALUE 5.
000430         88  BU-Fn-Split-Txn    VALUE 6.
000440         88  BU-Fn-Add-One-Day  VALUE 7.
000450         88  BU-Fn-Parse-Amt    VALUE 8.
000460     03  BU-Return-Code         PIC 9.
000470         88  BU-OK              VALUE 0.
000480         88  BU-Error           VALUE 1.
000490     03  BU-Date                PIC X(10).
000500     03  BU-Account-1           PIC X(60).
000510     03  BU-Account-2           PIC X(60).
000520     03  BU-Currency            PIC X(3).
000530     03  BU-Amount-1            PIC S9(7)V99  COMP-3.
000540     03  BU-Amount-2            PIC S9(7)V99  COMP-3.
000550     03  BU-Amount-Text         PIC X(15).
000560     03  BU-Filename            PIC X(40).
000570     03  BU-Line-No             PIC 9(7)      COMP.
000580     03  BU-Txn-Id              PIC 9(9).
000590     03  BU-Out-Line-1          PIC X(132).
000600     03  BU-Out-Line-2          PIC X(132).
000610     03  BU-Out-Line-3          PIC X(132).
000620     03  BU-Src-Account         PIC X(60).
000630     03  BU-Src-Amount          PIC S9(7)V99  COMP-3.
000640     03  BU-Dst-Account         PIC X(60).
000650     03  BU-Dst-Amount          PIC S9(7)V99  COMP-3.
000660     03  BU-In-Date-Bin         PIC 9(8).
000670     03  BU-Out-Date-Bin        PIC 9(8).
000680     03  FILLER                 PIC X(04).
