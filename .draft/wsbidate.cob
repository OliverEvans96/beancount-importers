*****************************************************
*                                                    *
*   Working Storage For BI Date Conversion Fields   *
*     Copied into BI010, BI020, BI030 & BIUTL1      *
*                                                    *
*****************************************************
* No FUNCTION verbs are used to move dates about --
* this shop's O/S licence does not carry the
* Intrinsic Function feature, so all conversion and
* the "add a day" work below is done by hand as it
* always was on the 4341.
*
* 14/01/86 vbc - Created.
* 02/11/91 vbc - Added BI-MDY-Date-Fields for the
*                PayPal-style mm/dd/ccyy statements.
* 19/08/98 vbc - Y2K review: BI-Leap-Work already
*                carries a full 4-digit BI-Work-CCYY,
*                no 2-digit year kept anywhere below.
*
 01  BI-ISO-Date-Line           PIC X(10).
 01  BI-ISO-Date-Fields  REDEFINES BI-ISO-Date-Line.
     03  BI-ISO-CCYY            PIC 9(4).
     03  FILLER                 PIC X.
     03  BI-ISO-MM              PIC 99.
     03  FILLER                 PIC X.
     03  BI-ISO-DD              PIC 99.
*
 01  BI-MDY-Date-Line           PIC X(10).
 01  BI-MDY-Date-Fields  REDEFINES BI-MDY-Date-Line.
     03  BI-MDY-MM              PIC 99.
     03  FILLER                 PIC X.
     03  BI-MDY-DD              PIC 99.
     03  FILLER                 PIC X.
     03  BI-MDY-CCYY            PIC 9(4).
*
 01  BI-Work-Date-Bin.
     03  BI-Work-CCYY           PIC 9(4)   COMP.
     03  BI-Work-MM             PIC 99     COMP.
     03  BI-Work-DD             PIC 99     COMP.
     03  FILLER                 PIC X(01).
*
 01  BI-Next-Date-Bin.
     03  BI-Next-CCYY           PIC 9(4)   COMP.
     03  BI-Next-MM             PIC 99     COMP.
     03  BI-Next-DD             PIC 99     COMP.
     03  FILLER                 PIC X(01).
*
 01  BI-Days-In-Month-Table.
     03  BI-DIM                 PIC 99  OCCURS 12
                                 VALUES 31 28 31 30 31 30
                                        31 31 30 31 30 31.
     03  FILLER                 PIC X(01).
 01  BI-Days-In-Month-Redef  REDEFINES BI-Days-In-Month-Table.
     03  BI-DIM-Digits          PIC 9(24).
     03  FILLER                 PIC X(01).
*
 01  BI-Leap-Work.
     03  BI-Leap-Sub            PIC 9    COMP.
     03  BI-Leap-Rem-4          PIC 99   COMP.
     03  BI-Leap-Rem-100        PIC 99   COMP.
     03  BI-Leap-Rem-400        PIC 999  COMP.
     03  BI-Leap-Quo            PIC 9(4) COMP.
     03  BI-Feb-Days            PIC 99   COMP.
     03  FILLER                 PIC X(01).
