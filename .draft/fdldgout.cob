*****************************************************
*   Record Definition For The Ledger Output File    *
*     (Beancount-style directive text, 1 per line)  *
*****************************************************
* Holds whichever of the OPEN / PAD / TRANSACTION
* header / metadata / posting / BALANCE lines is
* current -- built up in BU-Out-Line-n by BIUTL1 or
* by the calling program direct, then written as is.
*
* 14/01/86 vbc - Created.
* 30/07/94 vbc - Widened to 132 to line up with the
*                landscape print-line width used
*                everywhere else in this shop.
*
 fd  Ledger-Output-File.
 01  Ledger-Output-Record       pic x(132).
