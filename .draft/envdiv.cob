*****************************************************
*                                                    *
*    Common Environment / Configuration Section     *
*      Copied into every BI (Bank Import) module     *
*                                                    *
*****************************************************
* 14/01/86 vbc - Created for the BI (Bank Import)
*                sub-system, split out of the old
*                per-program CONFIGURATION text so
*                every BI module stays in step.
* 09/06/93 vbc - Added UPSI-0 test switch used by
*                BI010/BI020/BI030 to force the
*                verbose SYSOUT trace on for a rerun.
*
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.        IBM-4341.
 OBJECT-COMPUTER.        IBM-4341.
 SPECIAL-NAMES.
     C01                 IS TOP-OF-FORM
     CLASS BI-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0              ON  STATUS IS BI-TRACE-ON
                          OFF STATUS IS BI-TRACE-OFF.
