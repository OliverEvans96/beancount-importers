*****************************************************
*   File Control For The Common Ledger Output File  *
*****************************************************
* Shared by BI010, BI020 & BI030 -- one ledger file
* per run, named by the caller (menu or JCL) before
* the module is entered.
*
* 14/01/86 vbc - Created.
* 18/02/13 vbc - ASSIGN changed to the fixed logical
*                name LDGROUT -- routed by JCL.
*
     SELECT Ledger-Output-File
            ASSIGN       TO LDGROUT
            ORGANIZATION LINE SEQUENTIAL
            STATUS       Ledger-Output-Status.
