*****************************************************************
*                                                               *
*                    PAYPAL IMPORT  (BI010)                    *
*                                                               *
*****************************************************************
*
IDENTIFICATION   DIVISION.
*=========================
*
*
    PROGRAM-ID.         BI010.
*
    AUTHOR.             V B COEN.
                        FOR APPLEWOOD COMPUTERS.
*
    INSTALLATION.       APPLEWOOD COMPUTERS.
*
    DATE-WRITTEN.       14/01/86.
*
    DATE-COMPILED.
*
    SECURITY.           COPYRIGHT (C) 1986-2026, VINCENT B COEN.
                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
                        LICENSE.  SEE THE FILE COPYING FOR
                        DETAILS.
*
* REMARKS.
*     BI010 -- READS THE PAYPAL TRANSACTION STATEMENT CSV AND
*     WRITES ONE LEDGER DIRECTIVE FILE: ACCOUNT OPENS, A PAD,
*     ONE TRANSACTION PER USABLE RECORD AND A DAILY BALANCE
*     ASSERTION.  THE FEED IS ASSUMED CHRONOLOGICAL.  BIUTL1
*     BUILDS ALL THE DIRECTIVE TEXT -- THIS MODULE JUST EDITS
*     THE INCOMING RECORD, PICKS THE COUNTER-ACCOUNT AND DRIVES
*     THE CALLS.
*
* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
*
* ERROR MESSAGES USED.
*     PP001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
*             PAYPAL-TRANSACTIONS_... PATTERN.
*     PP002 - FIRST RECORD IS NOT THE EXPECTED PAYPAL HEADER.
*     PP003 - STATUS COLUMN IS NOT ONE OF THE FIVE KNOWN VALUES.
*
* CHANGES:
* 14/01/86 VBC - CREATED.
* 02/11/91 VBC - ADDED THE CLEAR-BEFORE DATE TO WSBIPARM FOR
*                THE (NOW DEAD) GENERAL WITHDRAWAL ROUTING --
*                SEE THE NOTE IN 2300 BELOW.
* 19/08/98 VBC - Y2K REVIEW.  DATES ARE HELD CCYY-MM-DD
*                THROUGHOUT, THE FILENAME AND HEADER CHECKS
*                CARRY FULL 4-DIGIT YEARS -- NOTHING TO CHANGE.
* 05/04/12 VBC - GHOST-RECORD SUPPRESSION ADDED, COMPARING THE
*                RAW BALANCE TEXT RATHER THAN THE PACKED VALUE
*                (A BALANCE STORED AS "1,234.00" ONE DAY AND
*                "1234.00" THE NEXT MUST NOT BE TREATED AS A
*                GHOST).  REQUEST 2012-114.
* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
*                PP010IN, SEE SELBI010 -- INPUT FILENAME NOW
*                COMES IN SEPARATELY OVER SYSIN FOR THE FILE-
*                ID CHECK IN PARA 1100.  REQUEST 2013-029.
* 22/02/13 VBC - AMOUNT/BALANCE PARSING MOVED INTO BIUTL1
*                FUNCTION 8 (PARSE-AMT), SHARED WITH BI020 &
*                BI030.  REQUEST 2013-034.
*
ENVIRONMENT      DIVISION.
*=========================
*
COPY "envdiv.cob".
INPUT-OUTPUT     SECTION.
*------------------------
*
FILE-CONTROL.
    COPY "selbi010.cob".
    COPY "selldgout.cob".
*
DATA             DIVISION.
*=========================
*
FILE             SECTION.
*------------------------
*
COPY "fdbi010.cob".
COPY "fdldgout.cob".
*
WORKING-STORAGE  SECTION.
*------------------------
*
77  Prog-Name                  PIC X(17)
                                VALUE "BI010 (1.06.00)".
*
COPY "wsbidate.cob".
COPY "wsbiparm.cob".
COPY "wsbi010.cob".
COPY "wsbiutl.cob".
*
*****************************************************************
*   Program-Own Working Storage                                *
*****************************************************************
*
01  WS-Data.
    03  PP-Input-Status        PIC XX  VALUE ZERO.
    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
    03  PP-EOF-Switch          PIC X   VALUE "N".
        88  PP-Eof-Yes                 VALUE "Y".
    03  PP-Skip-Switch         PIC X   VALUE "N".
        88  PP-Skip-Record             VALUE "Y".
    03  PP-Prev-Switch         PIC X   VALUE "N".
        88  PP-Have-Prev-Balance       VALUE "Y".
    03  FILLER                 PIC X(04).
*
77  PP-Quote                   PIC X   VALUE '"'.
77  PP-Header-Lit-1            PIC X(40)  VALUE
        "Date,Time,TimeZone,Name,Type,Status,Curr".
77  PP-Header-Lit-2            PIC X(30)  VALUE
        "ency,Amount,Receipt ID,Balance".
*
01  PP-Prev-Balance            PIC S9(7)V99  COMP-3.
01  PP-Prev-Balance-Text       PIC X(15).
01  PP-Prev-Date               PIC X(10).
*
01  PP-Counter-Acct            PIC X(60).
*
01  PP-Desc-Work               PIC X(40).
01  PP-Desc-Ix                 PIC 99  COMP.
01  PP-Desc-Len                PIC 99  COMP.
01  PP-Narr-Text               PIC X(40).
01  PP-Narr-Len                PIC 99  COMP.
*
PROCEDURE        DIVISION.
*==========================
*
0000-MAIN-LINE.
    PERFORM 1000-INITIALISE THRU 1000-EXIT.
    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
            UNTIL PP-Eof-Yes.
    PERFORM 9000-TERMINATE THRU 9000-EXIT.
    STOP RUN.
*
*****************************************************************
*   1000 -- OPEN FILES, CHECK THE INPUT FILENAME AND HEADER,   *
*   EMIT THE OPENING DIRECTIVES.                                *
*****************************************************************
*
1000-INITIALISE.
    OPEN INPUT  PP-Input-File.
    OPEN OUTPUT Ledger-Output-File.
    ACCEPT PP-Input-Filename-Save FROM SYSIN.
    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
    READ PP-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
1000-EXIT.
    EXIT.
*
1100-VERIFY-FILE-ID.
    IF PP-FN-Literal NOT = "paypal-transactions_"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-FN-Ext NOT = ".CSV"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-Input-Filename-Save (31:1) NOT = "_"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-FN-Date1 (5:1) NOT = "-"
            OR PP-FN-Date1 (8:1) NOT = "-"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-FN-Date1 (1:4) NOT NUMERIC
            OR PP-FN-Date1 (6:2) NOT NUMERIC
            OR PP-FN-Date1 (9:2) NOT NUMERIC
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-FN-Date2 (5:1) NOT = "-"
            OR PP-FN-Date2 (8:1) NOT = "-"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF PP-FN-Date2 (1:4) NOT NUMERIC
            OR PP-FN-Date2 (6:2) NOT NUMERIC
            OR PP-FN-Date2 (9:2) NOT NUMERIC
        PERFORM 9900-ABEND THRU 9900-EXIT.
    DISPLAY "BI010 - PAYPAL STATEMENT FILE DATE " PP-FN-Date2.
1100-EXIT.
    EXIT.
*
1200-VERIFY-HEADER.
    IF PP-Input-Line (1:40) NOT = PP-Header-Lit-1
            OR PP-Input-Line (41:30) NOT = PP-Header-Lit-2
        PERFORM 9900-ABEND THRU 9900-EXIT.
1200-EXIT.
    EXIT.
*
*****************************************************************
*   THE FOUR ACCOUNTS OPENED EVERY RUN.  ASSETS:INTRANSIT:      *
*   PAYPAL IS OPENED HERE BUT NEVER POSTED TO -- SEE THE NOTE   *
*   AT 2300 ON THE DEAD GENERAL WITHDRAWAL ROUTING.             *
*****************************************************************
*
1300-EMIT-OPENS.
    MOVE BI-PP-Open-Date    TO BU-Date.
    MOVE BI-PP-Balance-Acct TO BU-Account-1.
    MOVE BI-USD-Currency    TO BU-Currency.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE 2 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-PP-Donations-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-PP-InTransit-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
1300-EXIT.
    EXIT.
*
*****************************************************************
*   2000 -- MAIN READ LOOP.                                    *
*****************************************************************
*
2000-PROCESS-INPUT.
    ADD 1 TO BI010-Recs-Read.
    MOVE "N" TO PP-Skip-Switch.
    PERFORM 2100-UNSTRING-PP-RECORD THRU 2100-EXIT.
    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
    IF PP-Skip-Record
        ADD 1 TO BI010-Recs-Skipped
        GO TO 2000-READ-NEXT.
    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
    MOVE PP-Balance      TO PP-Prev-Balance.
    MOVE PP-Balance-Text TO PP-Prev-Balance-Text.
    MOVE PP-Date         TO PP-Prev-Date.
    MOVE "Y" TO PP-Prev-Switch.
2000-READ-NEXT.
    READ PP-Input-File
        AT END
            MOVE "Y" TO PP-EOF-Switch.
2000-EXIT.
    EXIT.
*
2100-UNSTRING-PP-RECORD.
    MOVE SPACES TO PP-Input-Record.
    UNSTRING PP-Input-Line DELIMITED BY ","
        INTO PP-Date       PP-Time     PP-TZ
             PP-Name       PP-Type     PP-Status
             PP-Currency   PP-Amount-Text
             PP-Receipt-Id PP-Balance-Text.
2100-EXIT.
    EXIT.
*
*****************************************************************
*   2200 -- CONVERT THE DATE, PARSE THE AMOUNTS, DECIDE         *
*   WHETHER THIS RECORD IS USABLE.  NOTE -- THE COMMA-STRIP     *
*   RULE COVERS STRAY PUNCTUATION LEFT IN AN ALREADY-ISOLATED   *
*   AMOUNT TOKEN.  A THOUSANDS-SEPARATOR COMMA INSIDE A         *
*   QUOTED CSV FIELD WOULD ITSELF BREAK THE FIELD COUNT BELOW   *
*   -- THIS FEED HAS NEVER ARRIVED THAT WAY.                    *
*****************************************************************
*
2200-EDIT-RECORD.
    MOVE PP-Date TO BI-MDY-Date-Line.
    MOVE "0000-00-00" TO BI-ISO-Date-Line.
    MOVE BI-MDY-CCYY TO BI-ISO-CCYY.
    MOVE BI-MDY-MM   TO BI-ISO-MM.
    MOVE BI-MDY-DD   TO BI-ISO-DD.
    MOVE BI-ISO-Date-Line TO PP-Date.
*
    MOVE PP-Amount-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO PP-Amount.
*
    MOVE PP-Balance-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO PP-Balance.
*
    IF PP-Amount-Text = SPACES
        MOVE "Y" TO PP-Skip-Switch
        GO TO 2200-EXIT.
*
    IF PP-Prev-Switch = "Y"
            AND PP-Balance-Text = PP-Prev-Balance-Text
        MOVE "Y" TO PP-Skip-Switch
        ADD 1 TO BI010-Recs-Ghost
        GO TO 2200-EXIT.
*
    PERFORM 2210-DERIVE-DESC THRU 2210-EXIT.
2200-EXIT.
    EXIT.
*
2210-DERIVE-DESC.
    IF PP-Name NOT = SPACES
        MOVE PP-Name TO PP-Desc-Work
    ELSE
        MOVE PP-Type TO PP-Desc-Work.
    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
    MOVE PP-Desc-Work TO PP-Narr-Text.
    MOVE PP-Desc-Len  TO PP-Narr-Len.
2210-EXIT.
    EXIT.
*
*****************************************************************
*   2230 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
*   PP-DESC-WORK.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING   *
*   BLANKS ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.    *
*   EMBEDDED BLANKS (E.G. "DONATION PAYMENT") ARE LEFT ALONE.   *
*****************************************************************
*
2230-TRIM-LEN.
    MOVE 40 TO PP-Desc-Ix.
2230-SCAN.
    IF PP-Desc-Ix = ZERO
        MOVE ZERO TO PP-Desc-Len
        GO TO 2230-EXIT.
    IF PP-Desc-Work (PP-Desc-Ix:1) = SPACE
        SUBTRACT 1 FROM PP-Desc-Ix
        GO TO 2230-SCAN.
    MOVE PP-Desc-Ix TO PP-Desc-Len.
2230-EXIT.
    EXIT.
*
*****************************************************************
*   2300 -- PICK THE COUNTER-ACCOUNT, VALIDATE STATUS, WRITE    *
*   THE TRANSACTION.                                             *
*                                                                *
*   NOTE (02/11/91) -- THE OLD SOURCE SYSTEM ALSO WORKED OUT A  *
*   SPECIAL DESTINATION FOR TYPE "GENERAL WITHDRAWAL"           *
*   (EQUITY:EARNINGS:PREVIOUS BEFORE THE CLEAR-BEFORE DATE IN   *
*   WSBIPARM, ELSE ASSETS:INTRANSIT:PAYPAL) BUT THEN ALWAYS     *
*   POSTED TO ASSETS:PAYPAL:BALANCE ANYWAY.  THAT ROUTING IS    *
*   DEAD AND IS NOT CARRIED FORWARD HERE -- EVERY TRANSACTION   *
*   BELOW POSTS TO ASSETS:PAYPAL:BALANCE, AS IT ALWAYS DID IN   *
*   PRACTICE.                                                    *
*****************************************************************
*
2300-CATEGORISE.
    IF NOT PP-Status-Valid
        PERFORM 9900-ABEND THRU 9900-EXIT.
*
    IF PP-Amount > ZERO
        MOVE BI-PP-Income-Uncat  TO PP-Counter-Acct
    ELSE
        MOVE BI-PP-Expense-Uncat TO PP-Counter-Acct.
*
    IF PP-Type (1:16) = "Donation Payment"
        MOVE BI-PP-Donations-Acct TO PP-Counter-Acct.
*
    STRING PP-Date    DELIMITED BY SIZE
           " * "      DELIMITED BY SIZE
           PP-Quote   DELIMITED BY SIZE
           PP-Narr-Text (1:PP-Narr-Len) DELIMITED BY SIZE
           PP-Quote   DELIMITED BY SIZE
           " #paypal" DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    STRING "  status: " DELIMITED BY SIZE
           PP-Quote     DELIMITED BY SIZE
           PP-Status    DELIMITED BY SPACE
           PP-Quote     DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE PP-Type TO PP-Desc-Work.
    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
    STRING "  type: "  DELIMITED BY SIZE
           PP-Quote     DELIMITED BY SIZE
           PP-Desc-Work (1:PP-Desc-Len) DELIMITED BY SIZE
           PP-Quote     DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-PP-Balance-Acct TO BU-Account-1.
    MOVE PP-Counter-Acct    TO BU-Account-2.
    MOVE PP-Amount          TO BU-Amount-1.
    MOVE PP-Currency        TO BU-Currency.
    MOVE 3 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    ADD 1 TO BI010-Txns-Written.
2300-EXIT.
    EXIT.
*
*****************************************************************
*   2400 -- ON THE FIRST RECORD OF A NEW DATE, ASSERT THE       *
*   PREVIOUS RECORD'S BALANCE AS OF TODAY.                      *
*****************************************************************
*
2400-CHECK-NEW-DATE.
    IF PP-Prev-Switch = "Y"
            AND PP-Date NOT = PP-Prev-Date
        MOVE PP-Date            TO BU-Date
        MOVE BI-PP-Balance-Acct TO BU-Account-1
        MOVE PP-Prev-Balance    TO BU-Amount-1
        MOVE 4 TO BU-Function
        CALL "BIUTL1" USING BU-Parameters
        STRING BU-Date       DELIMITED BY SIZE
               " balance "   DELIMITED BY SIZE
               BU-Account-1  DELIMITED BY SPACE
               " "           DELIMITED BY SIZE
               BU-Out-Line-1 DELIMITED BY SPACE
               " "           DELIMITED BY SIZE
               BI-USD-Currency DELIMITED BY SIZE
               INTO Ledger-Output-Record
        WRITE Ledger-Output-Record
        ADD 1 TO BI010-Bals-Written.
2400-EXIT.
    EXIT.
*
*****************************************************************
*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
*****************************************************************
*
9000-TERMINATE.
    DISPLAY "BI010 - PAYPAL IMPORT RUN TOTALS".
    DISPLAY "  RECORDS READ     = " BI010-Recs-Read.
    DISPLAY "  RECORDS SKIPPED  = " BI010-Recs-Skipped.
    DISPLAY "  GHOST RECORDS    = " BI010-Recs-Ghost.
    DISPLAY "  TRANSACTIONS     = " BI010-Txns-Written.
    DISPLAY "  BALANCE ASSERTS  = " BI010-Bals-Written.
    CLOSE PP-Input-File.
    CLOSE Ledger-Output-File.
9000-EXIT.
    EXIT.
*
9900-ABEND.
    DISPLAY "BI010 - FATAL ERROR, RUN TERMINATED".
    CLOSE PP-Input-File.
    CLOSE Ledger-Output-File.
    GOBACK RETURNING 16.
9900-EXIT.
    EXIT.
