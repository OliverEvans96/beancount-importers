*****************************************************
*                                                    *
*  Parameter Block For CALL "BIUTL1"                *
*    (Ledger posting / directive helper routines)   *
*                                                    *
*****************************************************
* Adapted from the old cross-chain WS-Calling-Data
* block once carried in the menu copybook -- BIUTL1
* is dispatched the same way, by moving a function
* number into BU-Function before the CALL.
*
* 21/03/87 vbc - Created.
* 30/07/94 vbc - Added BU-Src/BU-Dst pair for the
*                split-txn function (func 6).
* 11/09/98 vbc - Y2K: BU-Filename widened, no packed
*                2-digit year fields carried here.
* 05/04/12 vbc - Added BU-Txn-Id, BU-Line-No for the
*                deterministic id function (func 5).
* 18/02/13 vbc - BU-In/Out-Date-Bin changed from COMP
*                to DISPLAY so BIUTL1 can lay a CCYY/
*                MM/DD redefinition straight over them.
* 22/02/13 vbc - Added function 8, PARSE-AMT, and the
*                BU-Amount-Text field, so all three
*                importers share one comma/currency-
*                symbol amount scanner.  Request 2013-034.
*
 01  BU-Parameters.
     03  BU-Function            PIC 9.
         88  BU-Fn-Open         VALUE 1.
         88  BU-Fn-Pad          VALUE 2.
         88  BU-Fn-Posting-Pair VALUE 3.
         88  BU-Fn-Format-Amt   VALUE 4.
         88  BU-Fn-Txn-Id       VALUE 5.
         88  BU-Fn-Split-Txn    VALUE 6.
         88  BU-Fn-Add-One-Day  VALUE 7.
         88  BU-Fn-Parse-Amt    VALUE 8.
     03  BU-Return-Code         PIC 9.
         88  BU-OK              VALUE 0.
         88  BU-Error           VALUE 1.
     03  BU-Date                PIC X(10).
     03  BU-Account-1           PIC X(60).
     03  BU-Account-2           PIC X(60).
     03  BU-Currency            PIC X(3).
     03  BU-Amount-1            PIC S9(7)V99  COMP-3.
     03  BU-Amount-2            PIC S9(7)V99  COMP-3.
     03  BU-Amount-Text         PIC X(15).
     03  BU-Filename            PIC X(40).
     03  BU-Line-No             PIC 9(7)      COMP.
     03  BU-Txn-Id              PIC 9(9).
     03  BU-Out-Line-1          PIC X(132).
     03  BU-Out-Line-2          PIC X(132).
     03  BU-Out-Line-3          PIC X(132).
     03  BU-Src-Account         PIC X(60).
     03  BU-Src-Amount          PIC S9(7)V99  COMP-3.
     03  BU-Dst-Account         PIC X(60).
     03  BU-Dst-Amount          PIC S9(7)V99  COMP-3.
     03  BU-In-Date-Bin         PIC 9(8).
     03  BU-Out-Date-Bin        PIC 9(8).
     03  FILLER                 PIC X(04).
