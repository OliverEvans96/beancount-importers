*****************************************************
*   Record Definition For Upwork Statement Input    *
*****************************************************
* Raw comma-delimited line, unstrung into
* UW-Input-Record by BI020 para 2100.
*
* 21/03/87 vbc - Created.
*
 fd  UW-Input-File.
 01  UW-Input-Line              pic x(250).
