*****************************************************
*                                                    *
*  Record Definition For The Upwork Withdrawal      *
*      Bank Account Cross-Reference Table           *
*     Keyed by last 4 digits from the statement's   *
*         "...: xxxx-NNNN" description text         *
*                                                    *
*****************************************************
* In-memory table only -- no indexed file, per the
* system spec.  Add a filler group here (and bump
* BI-UW-Acct-Max) whenever a new payout account is
* opened at the bank.
*
* 02/11/91 vbc - Created (was 3 separate withholding
*                tables in the old LWT copybook --
*                one small table does the job for
*                this cross reference instead).
* 19/08/98 vbc - Y2K: no date fields in this table,
*                nothing to review.
* 07/05/06 vbc - Widened Uwa-Acct-Name to x(60) to
*                match the ledger account width used
*                everywhere else.
*
 77  BI-UW-Acct-Max             PIC 99  COMP VALUE 4.
*
 01  BI-UW-Acct-Defaults.
     03  FILLER.
         05  FILLER  PIC X(4)   VALUE "1234".
         05  FILLER  PIC X(60)
                      VALUE "Assets:BofA:Checking".
     03  FILLER.
         05  FILLER  PIC X(4)   VALUE "5678".
         05  FILLER  PIC X(60)
                      VALUE "Assets:Chase:Checking".
     03  FILLER.
         05  FILLER  PIC X(4)   VALUE "9012".
         05  FILLER  PIC X(60)
                      VALUE "Assets:WellsFargo:Checking".
     03  FILLER.
         05  FILLER  PIC X(4)   VALUE "3456".
         05  FILLER  PIC X(60)
                      VALUE "Assets:Ally:Savings".
*
 01  BI-UW-Acct-Table  REDEFINES BI-UW-Acct-Defaults.
     03  BI-UW-Acct-Entry  OCCURS 4
                            INDEXED BY BI-UW-Acct-Ix.
         05  Uwa-Last-4         PIC X(4).
         05  Uwa-Acct-Name      PIC X(60).
