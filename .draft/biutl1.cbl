*****************************************************************
*                                                               *
*                    LEDGER-UTILS  (BIUTL1)                    *
*                                                               *
*****************************************************************
*
 IDENTIFICATION   DIVISION.
*=========================
*
*
     PROGRAM-ID.         BIUTL1.
*
     AUTHOR.             V B COEN.
                         FOR APPLEWOOD COMPUTERS.
*
     INSTALLATION.       APPLEWOOD COMPUTERS.
*
     DATE-WRITTEN.       21/03/87.
*
     DATE-COMPILED.
*
     SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT B COEN.
                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
                         LICENSE.  SEE THE FILE COPYING FOR
                         DETAILS.
*
* REMARKS.
*     LEDGER-UTILS -- THE SHARED POSTING / DIRECTIVE-TEXT
*     BUILDER CALLED BY BI010, BI020 & BI030.  DISPATCHED ON
*     BU-FUNCTION IN THE WSBIUTL PARAMETER BLOCK -- SEE THAT
*     COPYBOOK FOR THE FUNCTION CODE TABLE.  NO FILES, NO
*     INTRINSIC FUNCTIONS -- ALL AMOUNT EDITING AND DATE
*     ARITHMETIC IS DONE BY HAND, PIC-CLAUSE AND DIVIDE/
*     REMAINDER STYLE, AS ALWAYS IN THIS SHOP.
*
* CALLED MODULES.     NONE.
*
* ERROR MESSAGES USED. NONE -- CALLER TESTS BU-RETURN-CODE.
*
* CHANGES:
* 21/03/87 VBC - CREATED.  FUNCTIONS 1-4 ONLY (OPEN, PAD,
*                POSTING-PAIR, FORMAT-AMT).
* 30/07/94 VBC - ADDED FUNCTION 6, SPLIT-TXN, FOR THE SCHWAB
*                FEED'S DEBIT/CREDIT SIDE PICK.
* 11/09/98 VBC - Y2K REVIEW.  NO 2-DIGIT YEAR HELD OR BUILT
*                ANYWHERE IN THIS MODULE -- NOTHING TO CHANGE.
* 05/04/12 VBC - ADDED FUNCTION 5, TXN-ID.  REQUEST 2012-114.
* 18/02/13 VBC - ADDED FUNCTION 7, ADD-ONE-DAY, FOR THE UPWORK
*                & SCHWAB NEXT-DAY BALANCE ASSERTIONS.  REQUEST
*                2013-029.
* 07/03/13 VBC - 0410 TRIM ROUTINE WAS DROPPING THE UNITS DIGIT
*                ON A ZERO AMOUNT -- FIXED LOOP LIMIT.  REQUEST
*                2013-041.
* 22/02/13 VBC - ADDED FUNCTION 8, PARSE-AMT, SO BI010, BI020 &
*                BI030 SHARE ONE COMMA/DOLLAR-SIGN AMOUNT
*                SCANNER INSTEAD OF EACH ROLLING ITS OWN.
*                REQUEST 2013-034.
*
 ENVIRONMENT      DIVISION.
*=========================
*
 COPY "envdiv.cob".
*
 DATA             DIVISION.
*=========================
*
 WORKING-STORAGE  SECTION.
*------------------------
*
 77  Prog-Name                  PIC X(17)
                                VALUE "BIUTL1 (1.05.00)".
*
 COPY "wsbidate.cob".
*
*****************************************************************
*   Local Work Fields -- Amount Edit / Trim / Date Break-Out   *
*****************************************************************
*
 01  BW-Work-Amount             PIC S9(7)V99 COMP-3.
 01  BW-Edit-Amount             PIC -(7)9.99.
 01  BW-Trimmed-Amount          PIC X(12).
 01  BW-Amount-Ix               PIC 99   COMP.
 01  BW-Amount-Out-Ix           PIC 99   COMP.
 01  BW-Pos-Text                PIC X(12).
 01  BW-Neg-Text                PIC X(12).
*
 01  BW-Filename-Len            PIC 9(4) COMP.
 01  BW-Digit-Count             PIC 9(4) COMP.
*
 01  BW-Date-Break.
     03  BW-CCYY                PIC 9(4).
     03  BW-MM                  PIC 99.
     03  BW-DD                  PIC 99.
 01  BW-Date-Break9  REDEFINES BW-Date-Break PIC 9(8).
 01  BW-Month-Max               PIC 99   COMP.
 01  BW-Junk                    PIC 9(9) COMP.
*
*****************************************************************
*   Local Work Fields -- Amount Parse (Function 8)             *
*****************************************************************
*
 01  BW-Amt-Squeeze             PIC X(15).
 01  BW-Sq-In-Ix                PIC 99   COMP.
 01  BW-Sq-Out-Ix               PIC 99   COMP.
 01  BW-Amt-Sign                PIC X.
 01  BW-Amt-Whole-Text          PIC X(9).
 01  BW-Amt-Frac-Text           PIC X(2).
 01  BW-Amt-Whole-Num           PIC 9(7) COMP.
 01  BW-Amt-Frac-Num            PIC 99   COMP.
*
 LINKAGE          SECTION.
*------------------------
*
 COPY "wsbiutl.cob".
*
 PROCEDURE        DIVISION USING BU-Parameters.
*==============================================
*
 0000-MAIN-LINE.
     PERFORM 0100-DISPATCH THRU 0100-EXIT.
     GOBACK.
*
 0100-DISPATCH.
     MOVE ZERO TO BU-Return-Code.
     IF BU-Fn-Open
         PERFORM 0200-BUILD-OPEN THRU 0200-EXIT
     ELSE IF BU-Fn-Pad
         PERFORM 0250-BUILD-PAD THRU 0250-EXIT
     ELSE IF BU-Fn-Posting-Pair
         PERFORM 0300-BUILD-POSTING-PAIR THRU 0300-EXIT
     ELSE IF BU-Fn-Format-Amt
         PERFORM 0400-FORMAT-AMOUNT THRU 0400-EXIT
     ELSE IF BU-Fn-Txn-Id
         PERFORM 0500-BUILD-TXN-ID THRU 0500-EXIT
     ELSE IF BU-Fn-Split-Txn
         PERFORM 0600-SPLIT-TXN THRU 0600-EXIT
     ELSE IF BU-Fn-Add-One-Day
         PERFORM 0700-ADD-ONE-DAY THRU 0700-EXIT
     ELSE IF BU-Fn-Parse-Amt
         PERFORM 0800-PARSE-AMOUNT THRU 0800-EXIT
     ELSE
         MOVE 1 TO BU-Return-Code.
 0100-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 1 -- OPEN DIRECTIVE.  "YYYY-MM-DD OPEN ACCT CUR"   *
*****************************************************************
 0200-BUILD-OPEN.
     MOVE SPACES TO BU-Out-Line-1.
     STRING BU-Date        DELIMITED BY SIZE
            " open "       DELIMITED BY SIZE
            BU-Account-1   DELIMITED BY SPACE
            " "            DELIMITED BY SIZE
            BU-Currency    DELIMITED BY SIZE
            INTO BU-Out-Line-1.
 0200-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 2 -- PAD DIRECTIVE.  "YYYY-MM-DD PAD ACCT EQTY"   *
*****************************************************************
 0250-BUILD-PAD.
     MOVE SPACES TO BU-Out-Line-1.
     STRING BU-Date            DELIMITED BY SIZE
            " pad "            DELIMITED BY SIZE
            BU-Account-1       DELIMITED BY SPACE
            " Equity:OpeningBalances" DELIMITED BY SIZE
            INTO BU-Out-Line-1.
 0250-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 3 -- BALANCED POSTING PAIR.  ACCOUNT-1 GETS THE   *
*   AMOUNT AS GIVEN, ACCOUNT-2 GETS ITS NEGATION.              *
*****************************************************************
 0300-BUILD-POSTING-PAIR.
     MOVE BU-Amount-1 TO BW-Work-Amount.
     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
     MOVE BW-Trimmed-Amount TO BW-Pos-Text.
     COMPUTE BW-Work-Amount = ZERO - BU-Amount-1.
     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
     MOVE BW-Trimmed-Amount TO BW-Neg-Text.
     COMPUTE BU-Amount-2 = ZERO - BU-Amount-1.
     MOVE SPACES TO BU-Out-Line-1 BU-Out-Line-2.
     STRING "  "               DELIMITED BY SIZE
            BU-Account-1       DELIMITED BY SPACE
            "  "                DELIMITED BY SIZE
            BW-Pos-Text        DELIMITED BY SPACE
            " "                DELIMITED BY SIZE
            BU-Currency        DELIMITED BY SIZE
            INTO BU-Out-Line-1.
     STRING "  "               DELIMITED BY SIZE
            BU-Account-2       DELIMITED BY SPACE
            "  "                DELIMITED BY SIZE
            BW-Neg-Text        DELIMITED BY SPACE
            " "                DELIMITED BY SIZE
            BU-Currency        DELIMITED BY SIZE
            INTO BU-Out-Line-2.
 0300-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 4 -- FORMAT ONE AMOUNT AS TRIMMED TEXT (BALANCE   *
*   DIRECTIVES CALL THIS DIRECT, NO ACCOUNT/DATE WORK NEEDED)  *
*****************************************************************
 0400-FORMAT-AMOUNT.
     MOVE BU-Amount-1 TO BW-Work-Amount.
     PERFORM 0410-EDIT-ONE-AMOUNT THRU 0410-EXIT.
     MOVE SPACES TO BU-Out-Line-1.
     MOVE BW-Trimmed-Amount TO BU-Out-Line-1.
 0400-EXIT.
     EXIT.
*
*****************************************************************
*   0410 -- EDIT BW-WORK-AMOUNT INTO BW-TRIMMED-AMOUNT, LEFT   *
*   JUSTIFIED, NO LEADING SPACES.  THE FLOATING MINUS SIGN     *
*   EDIT LEAVES LEADING BLANKS ON SMALL AMOUNTS -- THIS SHOP   *
*   HAS NO INTRINSIC FUNCTION TO TRIM THEM SO IT IS DONE HERE  *
*   ONE CHARACTER AT A TIME.                                   *
*****************************************************************
 0410-EDIT-ONE-AMOUNT.
     MOVE BW-Work-Amount TO BW-Edit-Amount.
     MOVE SPACES TO BW-Trimmed-Amount.
     MOVE 1 TO BW-Amount-Ix.
     MOVE 1 TO BW-Amount-Out-Ix.
 0410-SCAN.
     IF BW-Amount-Ix > 11
         GO TO 0410-EXIT.
     IF BW-Edit-Amount (BW-Amount-Ix:1) = SPACE
             AND BW-Amount-Out-Ix = 1
         ADD 1 TO BW-Amount-Ix
         GO TO 0410-SCAN.
     MOVE BW-Edit-Amount (BW-Amount-Ix:1)
             TO BW-Trimmed-Amount (BW-Amount-Out-Ix:1).
     ADD 1 TO BW-Amount-Ix.
     ADD 1 TO BW-Amount-Out-Ix.
     GO TO 0410-SCAN.
 0410-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 5 -- DETERMINISTIC TXN-ID FROM (FILENAME, LINE)   *
*   NO HASHLIB HERE -- JUST A REPEATABLE FOLD OF THE TRIMMED   *
*   FILENAME LENGTH, ITS DIGIT COUNT AND THE LINE NUMBER.      *
*   THE RESULT IS LOGGED TO SYSOUT ONLY, NOT PART OF THE       *
*   LEDGER OUTPUT CONTRACT -- SEE THE SYSTEM SPEC.             *
*****************************************************************
 0500-BUILD-TXN-ID.
     MOVE ZERO TO BW-Filename-Len BW-Digit-Count.
     INSPECT BU-Filename TALLYING BW-Filename-Len
             FOR CHARACTERS BEFORE INITIAL SPACE.
     INSPECT BU-Filename TALLYING BW-Digit-Count
             FOR ALL "0" ALL "1" ALL "2" ALL "3" ALL "4"
                 ALL "5" ALL "6" ALL "7" ALL "8" ALL "9".
     COMPUTE BU-Txn-Id = (BU-Line-No * 9973)
                        + (BW-Filename-Len * 97)
                        + (BW-Digit-Count * 13).
 0500-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 6 -- SPLIT-TXN.  GIVEN A BUILT POSTING PAIR,      *
*   RETURN THE NEGATIVE SIDE AS SOURCE, POSITIVE SIDE AS DEST. *
*****************************************************************
 0600-SPLIT-TXN.
     IF BU-Amount-1 < ZERO
         MOVE BU-Account-1 TO BU-Src-Account
         MOVE BU-Amount-1  TO BU-Src-Amount
         MOVE BU-Account-2 TO BU-Dst-Account
         MOVE BU-Amount-2  TO BU-Dst-Amount
     ELSE
         MOVE BU-Account-2 TO BU-Src-Account
         MOVE BU-Amount-2  TO BU-Src-Amount
         MOVE BU-Account-1 TO BU-Dst-Account
         MOVE BU-Amount-1  TO BU-Dst-Amount
     END-IF.
 0600-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 7 -- ADD ONE DAY TO A CCYYMMDD BINARY DATE.  USED *
*   BY BI020 & BI030 FOR THEIR NEXT-DAY BALANCE ASSERTIONS.    *
*   THE CALENDAR TABLE IS THE SHARED BI-DAYS-IN-MONTH-TABLE    *
*   COPIED IN ABOVE -- FEBRUARY IS PATCHED FOR LEAP YEARS      *
*   BEFORE THE ROLLOVER TEST.                                  *
*****************************************************************
 0700-ADD-ONE-DAY.
     MOVE BU-In-Date-Bin TO BW-Date-Break9.
     PERFORM 0710-CALC-LEAP THRU 0710-EXIT.
     ADD 1 TO BW-DD.
     MOVE BI-DIM (BW-MM) TO BW-Month-Max.
     IF BW-DD > BW-Month-Max
         MOVE 1 TO BW-DD
         ADD 1 TO BW-MM
         IF BW-MM > 12
             MOVE 1 TO BW-MM
             ADD 1 TO BW-CCYY
         END-IF
     END-IF.
     MOVE BW-Date-Break9 TO BU-Out-Date-Bin.
 0700-EXIT.
     EXIT.
*
 0710-CALC-LEAP.
     DIVIDE BW-CCYY BY 4   GIVING BI-Leap-Quo
             REMAINDER BI-Leap-Rem-4.
     DIVIDE BW-CCYY BY 100 GIVING BI-Leap-Quo
             REMAINDER BI-Leap-Rem-100.
     DIVIDE BW-CCYY BY 400 GIVING BI-Leap-Quo
             REMAINDER BI-Leap-Rem-400.
     IF BI-Leap-Rem-4 = ZERO
             AND (BI-Leap-Rem-100 NOT = ZERO
                  OR BI-Leap-Rem-400 = ZERO)
         MOVE 29 TO BI-DIM (2)
     ELSE
         MOVE 28 TO BI-DIM (2).
 0710-EXIT.
     EXIT.
*
*****************************************************************
*   FUNCTION 8 -- PARSE-AMT.  SQUEEZE COMMAS, DOLLAR SIGNS AND *
*   STRAY SPACES OUT OF THE RAW CSV TEXT, THEN SPLIT ON THE    *
*   DECIMAL POINT AND ADD THE TWO HALVES BACK TOGETHER.  NO    *
*   NUMVAL HERE -- THIS SHOP HAS NEVER HAD ONE.                *
*****************************************************************
 0800-PARSE-AMOUNT.
     MOVE ZERO TO BU-Amount-1.
     PERFORM 0810-SQUEEZE-TEXT THRU 0810-EXIT.
     IF BW-Amt-Squeeze = SPACES
         GO TO 0800-EXIT.
     MOVE "P" TO BW-Amt-Sign.
     IF BW-Amt-Squeeze (1:1) = "-"
         MOVE "N" TO BW-Amt-Sign
         MOVE BW-Amt-Squeeze (2:14) TO BW-Amt-Squeeze.
     MOVE SPACES TO BW-Amt-Whole-Text BW-Amt-Frac-Text.
     UNSTRING BW-Amt-Squeeze DELIMITED BY "."
         INTO BW-Amt-Whole-Text BW-Amt-Frac-Text.
     IF BW-Amt-Whole-Text = SPACES
         MOVE ZERO TO BW-Amt-Whole-Num
     ELSE
         MOVE BW-Amt-Whole-Text TO BW-Amt-Whole-Num.
     IF BW-Amt-Frac-Text = SPACES
         MOVE ZERO TO BW-Amt-Frac-Num
     ELSE
         MOVE BW-Amt-Frac-Text TO BW-Amt-Frac-Num.
     COMPUTE BU-Amount-1 = BW-Amt-Whole-Num
                          + (BW-Amt-Frac-Num / 100).
     IF BW-Amt-Sign = "N"
         COMPUTE BU-Amount-1 = ZERO - BU-Amount-1.
 0800-EXIT.
     EXIT.
*
 0810-SQUEEZE-TEXT.
     MOVE SPACES TO BW-Amt-Squeeze.
     MOVE 1 TO BW-Sq-In-Ix.
     MOVE 1 TO BW-Sq-Out-Ix.
 0810-SCAN.
     IF BW-Sq-In-Ix > 15
         GO TO 0810-EXIT.
     IF BU-Amount-Text (BW-Sq-In-Ix:1) = SPACE
             OR BU-Amount-Text (BW-Sq-In-Ix:1) = ","
             OR BU-Amount-Text (BW-Sq-In-Ix:1) = "$"
         ADD 1 TO BW-Sq-In-Ix
         GO TO 0810-SCAN.
     MOVE BU-Amount-Text (BW-Sq-In-Ix:1)
             TO BW-Amt-Squeeze (BW-Sq-Out-Ix:1).
     ADD 1 TO BW-Sq-In-Ix.
     ADD 1 TO BW-Sq-Out-Ix.
     GO TO 0810-SCAN.
 0810-EXIT.
     EXIT.
