*****************************************************
*   File Control For Upwork Statement Input File    *
*****************************************************
* 21/03/87 vbc - Created.
* 18/02/13 vbc - ASSIGN changed to the fixed logical
*                name UW020IN -- routed by JCL.
*
     SELECT UW-Input-File
            ASSIGN       TO UW020IN
            ORGANIZATION LINE SEQUENTIAL
            STATUS       UW-Input-Status.
