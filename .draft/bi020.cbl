*****************************************************************
*                                                               *
*                    UPWORK IMPORT  (BI020)                    *
*                                                               *
*****************************************************************
*
IDENTIFICATION   DIVISION.
*=========================
*
*
    PROGRAM-ID.         BI020.
*
    AUTHOR.             V B COEN.
                        FOR APPLEWOOD COMPUTERS.
*
    INSTALLATION.       APPLEWOOD COMPUTERS.
*
    DATE-WRITTEN.       21/03/87.
*
    DATE-COMPILED.
*
    SECURITY.           COPYRIGHT (C) 1987-2026, VINCENT B COEN.
                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
                        LICENSE.  SEE THE FILE COPYING FOR
                        DETAILS.
*
* REMARKS.
*     BI020 -- READS THE UPWORK STATEMENT CSV (NEWEST RECORD
*     FIRST) AND WRITES ONE LEDGER DIRECTIVE FILE: ACCOUNT
*     OPENS, ONE TRANSACTION PER RECORD AND A DAILY BALANCE
*     ASSERTION.  WITHDRAWAL RECORDS ARE ROUTED TO A BANK
*     ACCOUNT LOOKED UP BY THE LAST 4 DIGITS CARRIED IN THE
*     DESCRIPTION TEXT.
*
* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
*
* ERROR MESSAGES USED.
*     UW001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
*             STATEMENTS_... PATTERN.
*     UW002 - FIRST RECORD IS NOT THE EXPECTED UPWORK HEADER.
*     UW003 - WITHDRAWAL DESCRIPTION DOES NOT CARRY A
*             ": XXXX-NNNN" BANK ACCOUNT REFERENCE.
*     UW004 - LAST 4 DIGITS NOT FOUND IN THE BANK ACCOUNT
*             CROSS-REFERENCE TABLE (WSBIACCT).
*     UW005 - TRANSACTION TYPE NOT ONE OF THE SEVEN KNOWN
*             VALUES.
*
* CHANGES:
* 21/03/87 VBC - CREATED.
* 02/11/91 VBC - WITHDRAWAL LOOKUP CHANGED TO SEARCH THE IN-
*                MEMORY TABLE (WSBIACCT) RATHER THAN THE OLD
*                THREE SEPARATE WITHHOLDING TABLES.
* 19/08/98 VBC - Y2K REVIEW.  DATES ARE HELD CCYY-MM-DD
*                THROUGHOUT, THE FILENAME AND HEADER CHECKS
*                CARRY FULL 4-DIGIT YEARS -- NOTHING TO CHANGE.
* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
*                UW020IN, SEE SELBI020 -- INPUT FILENAME NOW
*                COMES IN SEPARATELY OVER SYSIN FOR THE FILE-
*                ID CHECK IN PARA 1100.  REQUEST 2013-029.
* 22/02/13 VBC - AMOUNT PARSING MOVED INTO BIUTL1 FUNCTION 8
*                (PARSE-AMT), SHARED WITH BI010 & BI030.
*                REQUEST 2013-034.
*
ENVIRONMENT      DIVISION.
*=========================
*
COPY "envdiv.cob".
INPUT-OUTPUT     SECTION.
*------------------------
*
FILE-CONTROL.
    COPY "selbi020.cob".
    COPY "selldgout.cob".
*
DATA             DIVISION.
*=========================
*
FILE             SECTION.
*------------------------
*
COPY "fdbi020.cob".
COPY "fdldgout.cob".
*
WORKING-STORAGE  SECTION.
*------------------------
*
77  Prog-Name                  PIC X(17)
                                VALUE "BI020 (1.02.00)".
*
COPY "wsbidate.cob".
COPY "wsbiparm.cob".
COPY "wsbi020.cob".
COPY "wsbiacct.cob".
COPY "wsbiutl.cob".
*
*****************************************************************
*   Program-Own Working Storage                                *
*****************************************************************
*
01  WS-Data.
    03  UW-Input-Status        PIC XX  VALUE ZERO.
    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
    03  UW-EOF-Switch          PIC X   VALUE "N".
        88  UW-Eof-Yes                 VALUE "Y".
    03  UW-Prev-Switch         PIC X   VALUE "N".
        88  UW-Have-Prev-Date          VALUE "Y".
    03  FILLER                 PIC X(04).
*
77  UW-Quote                   PIC X   VALUE '"'.
77  UW-Header-Lit-1            PIC X(40)  VALUE
      "Date,Ref ID,Type,Description,Agency,Free".
77  UW-Header-Lit-2            PIC X(40)  VALUE
      "lancer,Team,Account Name,PO,Amount,Amoun".
77  UW-Header-Lit-3            PIC X(36)  VALUE
      "t in local currency,Currency,Balance".
*
01  UW-Prev-Date               PIC X(10).
*
01  UW-Counter-Acct            PIC X(60).
*
01  UW-Desc-Ix                 PIC 99  COMP.
01  UW-Narr-Text               PIC X(60).
01  UW-Narr-Len                PIC 99  COMP.
01  UW-Junk-Text               PIC X(60).
*
01  UW-Date-Bin.
    03  UW-Bin-CCYY            PIC 9(4).
    03  UW-Bin-MM              PIC 99.
    03  UW-Bin-DD              PIC 99.
01  UW-Date-Bin9  REDEFINES UW-Date-Bin  PIC 9(8).
*
PROCEDURE        DIVISION.
*==========================
*
0000-MAIN-LINE.
    PERFORM 1000-INITIALISE THRU 1000-EXIT.
    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
            UNTIL UW-Eof-Yes.
    PERFORM 9000-TERMINATE THRU 9000-EXIT.
    STOP RUN.
*
*****************************************************************
*   1000 -- OPEN FILES, CHECK THE INPUT FILENAME AND HEADER,   *
*   EMIT THE OPENING DIRECTIVES.                                *
*****************************************************************
*
1000-INITIALISE.
    OPEN INPUT  UW-Input-File.
    OPEN OUTPUT Ledger-Output-File.
    ACCEPT UW-Input-Filename-Save FROM SYSIN.
    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
    READ UW-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
1000-EXIT.
    EXIT.
*
1100-VERIFY-FILE-ID.
    IF UW-FN-Literal NOT = "statements_"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-FN-Ext NOT = "csv"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-Input-Filename-Save (22:1) NOT = "_"
            OR UW-Input-Filename-Save (33:1) NOT = "."
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-FN-Date1 (5:1) NOT = "-"
            OR UW-FN-Date1 (8:1) NOT = "-"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-FN-Date1 (1:4) NOT NUMERIC
            OR UW-FN-Date1 (6:2) NOT NUMERIC
            OR UW-FN-Date1 (9:2) NOT NUMERIC
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-FN-Date2 (5:1) NOT = "-"
            OR UW-FN-Date2 (8:1) NOT = "-"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF UW-FN-Date2 (1:4) NOT NUMERIC
            OR UW-FN-Date2 (6:2) NOT NUMERIC
            OR UW-FN-Date2 (9:2) NOT NUMERIC
        PERFORM 9900-ABEND THRU 9900-EXIT.
    DISPLAY "BI020 - UPWORK STATEMENT FILE DATE " UW-FN-Date2.
1100-EXIT.
    EXIT.
*
1200-VERIFY-HEADER.
    IF UW-Input-Line (1:40) NOT = UW-Header-Lit-1
            OR UW-Input-Line (41:40) NOT = UW-Header-Lit-2
            OR UW-Input-Line (81:36) NOT = UW-Header-Lit-3
        PERFORM 9900-ABEND THRU 9900-EXIT.
1200-EXIT.
    EXIT.
*
*****************************************************************
*   THE SEVEN FIXED ACCOUNTS OPENED EVERY RUN, PLUS EVERY BANK  *
*   ACCOUNT CARRIED IN THE WITHDRAWAL CROSS-REFERENCE TABLE.    *
*****************************************************************
*
1300-EMIT-OPENS.
    MOVE BI-UW-Open-Date      TO BU-Date.
    MOVE BI-UW-Balance-Acct   TO BU-Account-1.
    MOVE BI-USD-Currency      TO BU-Currency.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-FixedPrice-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-Bonus-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-Hourly-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-Misc-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-ServiceFee-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-Refund-Acct TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    PERFORM 1310-EMIT-BANK-OPENS
            VARYING BI-UW-Acct-Ix FROM 1 BY 1
            UNTIL BI-UW-Acct-Ix > BI-UW-Acct-Max.
1300-EXIT.
    EXIT.
*
1310-EMIT-BANK-OPENS.
    MOVE Uwa-Acct-Name (BI-UW-Acct-Ix) TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
*****************************************************************
*   2000 -- MAIN READ LOOP.                                    *
*****************************************************************
*
2000-PROCESS-INPUT.
    ADD 1 TO BI020-Recs-Read.
    PERFORM 2100-UNSTRING-UW-RECORD THRU 2100-EXIT.
    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
    MOVE UW-Date TO UW-Prev-Date.
    MOVE "Y" TO UW-Prev-Switch.
2000-READ-NEXT.
    READ UW-Input-File
        AT END
            MOVE "Y" TO UW-EOF-Switch.
2000-EXIT.
    EXIT.
*
2100-UNSTRING-UW-RECORD.
    MOVE SPACES TO UW-Input-Record.
    UNSTRING UW-Input-Line DELIMITED BY ","
        INTO UW-Date     UW-Ref-Id    UW-Type
             UW-Desc      UW-Agency    UW-Freelancer
             UW-Team      UW-Acct-Name UW-PO
             UW-Amount-Text UW-Amt-Local-Text UW-Currency
             UW-Balance-Text.
2100-EXIT.
    EXIT.
*
*****************************************************************
*   2200 -- PARSE THE AMOUNTS AND BUILD THE TRIMMED NARRATION.  *
*****************************************************************
*
2200-EDIT-RECORD.
    MOVE UW-Amount-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO UW-Amount.
*
    MOVE UW-Balance-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO UW-Balance.
*
    MOVE UW-Desc TO UW-Narr-Text.
    PERFORM 2230-TRIM-LEN THRU 2230-EXIT.
2200-EXIT.
    EXIT.
*
*****************************************************************
*   2230 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
*   UW-NARR-TEXT.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING   *
*   BLANKS ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.    *
*****************************************************************
*
2230-TRIM-LEN.
    MOVE 60 TO UW-Desc-Ix.
2230-SCAN.
    IF UW-Desc-Ix = ZERO
        MOVE ZERO TO UW-Narr-Len
        GO TO 2230-EXIT.
    IF UW-Narr-Text (UW-Desc-Ix:1) = SPACE
        SUBTRACT 1 FROM UW-Desc-Ix
        GO TO 2230-SCAN.
    MOVE UW-Desc-Ix TO UW-Narr-Len.
2230-EXIT.
    EXIT.
*
*****************************************************************
*   2300 -- PICK THE COUNTER-ACCOUNT BY TYPE, WRITE THE         *
*   TRANSACTION.  WITHDRAWAL LOOKS UP THE BANK ACCOUNT BY THE   *
*   LAST 4 DIGITS CARRIED AFTER ": XXXX-" IN THE DESCRIPTION.   *
*****************************************************************
*
2300-CATEGORISE.
    IF UW-Type-Withdrawal
        PERFORM 2310-LOOKUP-BANK-ACCT THRU 2310-EXIT
    ELSE IF UW-Type-Fixed-Price
        MOVE BI-UW-FixedPrice-Acct TO UW-Counter-Acct
    ELSE IF UW-Type-Bonus
        MOVE BI-UW-Bonus-Acct      TO UW-Counter-Acct
    ELSE IF UW-Type-Hourly
        MOVE BI-UW-Hourly-Acct     TO UW-Counter-Acct
    ELSE IF UW-Type-Refund
        MOVE BI-UW-Refund-Acct     TO UW-Counter-Acct
    ELSE IF UW-Type-Service-Fee
        MOVE BI-UW-ServiceFee-Acct TO UW-Counter-Acct
    ELSE IF UW-Type-Misc
        MOVE BI-UW-Misc-Acct       TO UW-Counter-Acct
    ELSE
        PERFORM 9900-ABEND THRU 9900-EXIT.
*
    STRING UW-Date    DELIMITED BY SIZE
           " * "      DELIMITED BY SIZE
           UW-Quote   DELIMITED BY SIZE
           UW-Narr-Text (1:UW-Narr-Len) DELIMITED BY SIZE
           UW-Quote   DELIMITED BY SIZE
           " #upwork" DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-UW-Balance-Acct TO BU-Account-1.
    MOVE UW-Counter-Acct    TO BU-Account-2.
    MOVE UW-Amount          TO BU-Amount-1.
    MOVE BI-USD-Currency    TO BU-Currency.
    MOVE 3 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    ADD 1 TO BI020-Txns-Written.
2300-EXIT.
    EXIT.
*
2310-LOOKUP-BANK-ACCT.
    MOVE SPACES TO UW-Last-4  UW-Junk-Text.
    UNSTRING UW-Desc DELIMITED BY ": xxxx-"
        INTO UW-Junk-Text UW-Last-4.
    IF UW-Last-4 = SPACES
        PERFORM 9900-ABEND THRU 9900-EXIT.
    SET BI-UW-Acct-Ix TO 1.
2310-SEARCH.
    IF BI-UW-Acct-Ix > BI-UW-Acct-Max
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF Uwa-Last-4 (BI-UW-Acct-Ix) NOT = UW-Last-4
        SET BI-UW-Acct-Ix UP BY 1
        GO TO 2310-SEARCH.
    MOVE Uwa-Acct-Name (BI-UW-Acct-Ix) TO UW-Counter-Acct.
2310-EXIT.
    EXIT.
*
*****************************************************************
*   2400 -- ON THE FIRST RECORD SEEN FOR A NEW DATE, ASSERT     *
*   THIS RECORD'S BALANCE THE DAY AFTER (THE FEED IS REVERSE-   *
*   CHRONOLOGICAL SO THE FIRST RECORD OF A DATE IS ALWAYS       *
*   CHRONOLOGICALLY THE LAST OF THAT DAY).                      *
*****************************************************************
*
2400-CHECK-NEW-DATE.
    IF UW-Have-Prev-Date
            AND UW-Date = UW-Prev-Date
        GO TO 2400-EXIT.
    MOVE UW-Date TO BI-ISO-Date-Line.
    MOVE BI-ISO-CCYY TO UW-Bin-CCYY.
    MOVE BI-ISO-MM   TO UW-Bin-MM.
    MOVE BI-ISO-DD   TO UW-Bin-DD.
    MOVE UW-Date-Bin9 TO BU-In-Date-Bin.
    MOVE 7 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Date-Bin TO UW-Date-Bin9.
    MOVE "0000-00-00" TO BI-ISO-Date-Line.
    MOVE UW-Bin-CCYY TO BI-ISO-CCYY.
    MOVE UW-Bin-MM   TO BI-ISO-MM.
    MOVE UW-Bin-DD   TO BI-ISO-DD.
    MOVE BI-ISO-Date-Line   TO BU-Date.
    MOVE BI-UW-Balance-Acct TO BU-Account-1.
    MOVE UW-Balance         TO BU-Amount-1.
    MOVE 4 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    STRING BU-Date       DELIMITED BY SIZE
           " balance "   DELIMITED BY SIZE
           BU-Account-1  DELIMITED BY SPACE
           " "           DELIMITED BY SIZE
           BU-Out-Line-1 DELIMITED BY SPACE
           " "           DELIMITED BY SIZE
           BI-USD-Currency DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    ADD 1 TO BI020-Bals-Written.
2400-EXIT.
    EXIT.
*
*****************************************************************
*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
*****************************************************************
*
9000-TERMINATE.
    DISPLAY "BI020 - UPWORK IMPORT RUN TOTALS".
    DISPLAY "  RECORDS READ     = " BI020-Recs-Read.
    DISPLAY "  RECORDS REJECTED = " BI020-Recs-Rejected.
    DISPLAY "  TRANSACTIONS     = " BI020-Txns-Written.
    DISPLAY "  BALANCE ASSERTS  = " BI020-Bals-Written.
    CLOSE UW-Input-File.
    CLOSE Ledger-Output-File.
9000-EXIT.
    EXIT.
*
9900-ABEND.
    DISPLAY "BI020 - FATAL ERROR, RUN TERMINATED".
    ADD 1 TO BI020-Recs-Rejected.
    CLOSE UW-Input-File.
    CLOSE Ledger-Output-File.
    GOBACK RETURNING 16.
9900-EXIT.
    EXIT.
