*****************************************************************
*                                                               *
*                    SCHWAB IMPORT  (BI030)                    *
*                                                               *
*****************************************************************
*
IDENTIFICATION   DIVISION.
*=========================
*
*
    PROGRAM-ID.         BI030.
*
    AUTHOR.             V B COEN.
                        FOR APPLEWOOD COMPUTERS.
*
    INSTALLATION.       APPLEWOOD COMPUTERS.
*
    DATE-WRITTEN.       30/07/94.
*
    DATE-COMPILED.
*
    SECURITY.           COPYRIGHT (C) 1994-2026, VINCENT B COEN.
                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
                        LICENSE.  SEE THE FILE COPYING FOR
                        DETAILS.
*
* REMARKS.
*     BI030 -- READS THE SCHWAB CHECKING STATEMENT CSV (NEWEST
*     RECORD FIRST, WITH THREE JUNK PREAMBLE LINES AROUND THE
*     HEADER) AND WRITES ONE LEDGER DIRECTIVE FILE.  THE ACCOUNT
*     NAME SUFFIX AND THE ATM-REBATE/INTEREST INCOME ACCOUNTS ARE
*     ALL BUILT AT RUN TIME FROM THE INPUT FILE NAME, THERE IS NO
*     FIXED ACCOUNT LIST AS THERE IS FOR PAYPAL OR UPWORK.
*
* CALLED MODULES.     BIUTL1 (LEDGER-UTILS).
*
* ERROR MESSAGES USED.
*     SW001 - INPUT FILENAME DOES NOT MATCH THE EXPECTED
*             xxx_CHECKING_TRANSACTIONS_... PATTERN.
*     SW002 - PHYSICAL LINE 2 IS NOT THE EXPECTED SCHWAB HEADER.
*     SW003 - A DATA RECORD CARRIES NEITHER OR BOTH OF THE
*             WITHDRAWAL/DEPOSIT AMOUNTS -- EXACTLY ONE IS
*             REQUIRED.
*     SW004 - TRANSACTION TYPE NOT ONE OF THE NINE KNOWN VALUES.
*
* CHANGES:
* 30/07/94 VBC - CREATED.
* 11/09/98 VBC - Y2K REVIEW.  SW-DATE HELD CCYY-MM-DD THROUGHOUT,
*                NOTHING TO CHANGE.
* 18/02/13 VBC - ASSIGN CHANGED TO THE FIXED LOGICAL NAME
*                SW030IN, SEE SELBI030 -- INPUT FILENAME NOW
*                COMES IN SEPARATELY OVER SYSIN FOR THE ACCOUNT
*                SUFFIX WORK IN PARA 1100.  REQUEST 2013-029.
* 22/02/13 VBC - AMOUNT PARSING MOVED INTO BIUTL1 FUNCTION 8
*                (PARSE-AMT), SHARED WITH BI010 & BI020.  ADDED
*                THE FILE NAME SUFFIX SPLIT IN WSBI030 PARA
*                1150.  REQUEST 2013-034.
*
ENVIRONMENT      DIVISION.
*=========================
*
COPY "envdiv.cob".
INPUT-OUTPUT     SECTION.
*------------------------
*
FILE-CONTROL.
    COPY "selbi030.cob".
    COPY "selldgout.cob".
*
DATA             DIVISION.
*=========================
*
FILE             SECTION.
*------------------------
*
COPY "fdbi030.cob".
COPY "fdldgout.cob".
*
WORKING-STORAGE  SECTION.
*------------------------
*
77  Prog-Name                  PIC X(17)
                                VALUE "BI030 (1.02.00)".
*
COPY "wsbidate.cob".
COPY "wsbiparm.cob".
COPY "wsbi030.cob".
COPY "wsbiutl.cob".
*
*****************************************************************
*   Program-Own Working Storage                                *
*****************************************************************
*
01  WS-Data.
    03  SW-Input-Status        PIC XX  VALUE ZERO.
    03  Ledger-Output-Status   PIC XX  VALUE ZERO.
    03  SW-EOF-Switch          PIC X   VALUE "N".
        88  SW-Eof-Yes                 VALUE "Y".
    03  SW-Prev-Switch         PIC X   VALUE "N".
        88  SW-Have-Prev-Date          VALUE "Y".
    03  FILLER                 PIC X(04).
*
77  SW-Header-Lit-1            PIC X(40)  VALUE
    "Date,Type,Check #,Description,Withdrawal".
77  SW-Header-Lit-2            PIC X(31)  VALUE
    " (-),Deposit (+),RunningBalance".
*
01  SW-Prev-Date               PIC X(10).
*
01  SW-Flag                    PIC X.
01  SW-Src-Acct                PIC X(60).
01  SW-Dst-Acct                PIC X(60).
01  SW-Quote                   PIC X   VALUE '"'.
01  SW-Desc-Ix                 PIC 99  COMP.
01  SW-Desc-Len                PIC 99  COMP.
*
01  SW-Px-Ix                   PIC 99  COMP.
01  SW-Px-Len                  PIC 99  COMP.
01  SW-Px-Out-Ix               PIC 99  COMP.
01  SW-Np-Len                  PIC 99  COMP.
*
01  SW-Date-Bin.
    03  SW-Bin-CCYY            PIC 9(4).
    03  SW-Bin-MM              PIC 99.
    03  SW-Bin-DD              PIC 99.
01  SW-Date-Bin9  REDEFINES SW-Date-Bin  PIC 9(8).
*
PROCEDURE        DIVISION.
*==========================
*
0000-MAIN-LINE.
    PERFORM 1000-INITIALISE THRU 1000-EXIT.
    PERFORM 2000-PROCESS-INPUT THRU 2000-EXIT
            UNTIL SW-Eof-Yes.
    PERFORM 9000-TERMINATE THRU 9000-EXIT.
    STOP RUN.
*
*****************************************************************
*   1000 -- OPEN FILES, BUILD THE RUN-TIME ACCOUNT NAMES FROM   *
*   THE INPUT FILE NAME, SKIP THE JUNK PREAMBLE LINES, CHECK    *
*   THE HEADER AND EMIT THE OPENING DIRECTIVES.                 *
*****************************************************************
*
1000-INITIALISE.
    OPEN INPUT  SW-Input-File.
    OPEN OUTPUT Ledger-Output-File.
    ACCEPT SW-Input-Filename-Save FROM SYSIN.
    PERFORM 1100-VERIFY-FILE-ID THRU 1100-EXIT.
    PERFORM 1150-BUILD-ACCT-NAMES THRU 1150-EXIT.
    READ SW-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    READ SW-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    PERFORM 1200-VERIFY-HEADER THRU 1200-EXIT.
    READ SW-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    READ SW-Input-File
        AT END
            PERFORM 9900-ABEND THRU 9900-EXIT.
    PERFORM 1300-EMIT-OPENS THRU 1300-EXIT.
1000-EXIT.
    EXIT.
*
*****************************************************************
*   1100 -- THE FILE NAME MUST BE <WORD>_CHECKING_TRANSACTIONS_ *
*   <8 DIGITS>-<DIGITS>.CSV.  SPLIT ON "_TRANSACTIONS_" FIRST,  *
*   THEN CHECK THE PREFIX ENDS "_CHECKING" AND THE REMAINDER    *
*   ENDS <8 DIGITS>-<DIGITS>.CSV.                                *
*****************************************************************
*
1100-VERIFY-FILE-ID.
    MOVE SPACES TO SW-FN-Prefix SW-FN-Remainder.
    UNSTRING SW-Input-Filename-Save DELIMITED BY "_Transactions_"
        INTO SW-FN-Prefix SW-FN-Remainder.
    IF SW-FN-Remainder = SPACES
        PERFORM 9900-ABEND THRU 9900-EXIT.
    MOVE 30 TO SW-Px-Ix.
    PERFORM 1110-TRIM-PREFIX THRU 1110-EXIT.
    IF SW-Px-Len < 9
        PERFORM 9900-ABEND THRU 9900-EXIT.
    COMPUTE SW-Px-Ix = SW-Px-Len - 8.
    IF SW-FN-Prefix (SW-Px-Ix:9) NOT = "_Checking"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    MOVE SPACES TO SW-FN-Num-Part SW-FN-Ext.
    UNSTRING SW-FN-Remainder DELIMITED BY "."
        INTO SW-FN-Num-Part SW-FN-Ext.
    IF SW-FN-Ext NOT = "CSV "
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF SW-FN-Num-Part (1:8) NOT NUMERIC
            OR SW-FN-Num-Part (9:1) NOT = "-"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    DISPLAY "BI030 - SCHWAB FILE ID OK, PREFIX " SW-FN-Prefix.
1100-EXIT.
    EXIT.
*
1110-TRIM-PREFIX.
    IF SW-Px-Ix = ZERO
        MOVE ZERO TO SW-Px-Len
        GO TO 1110-EXIT.
    IF SW-FN-Prefix (SW-Px-Ix:1) = SPACE
        SUBTRACT 1 FROM SW-Px-Ix
        GO TO 1110-TRIM-PREFIX.
    MOVE SW-Px-Ix TO SW-Px-Len.
1110-EXIT.
    EXIT.
*
*****************************************************************
*   1150 -- SQUEEZE THE UNDERSCORE OUT OF THE PREFIX TO BUILD   *
*   THE ACCOUNT SUFFIX (E.G. "PERSONAL_CHECKING" BECOMES        *
*   "PERSONALCHECKING"), THEN BUILD THE THREE SCHWAB ACCOUNT    *
*   NAMES THAT ARE DYNAMIC PER STATEMENT.                        *
*****************************************************************
*
1150-BUILD-ACCT-NAMES.
    MOVE SPACES TO SW-Suffix.
    MOVE 1 TO SW-Px-Ix.
    MOVE 1 TO SW-Px-Out-Ix.
1150-SQUEEZE.
    IF SW-Px-Ix > SW-Px-Len
        GO TO 1150-DONE.
    IF SW-FN-Prefix (SW-Px-Ix:1) = "_"
        ADD 1 TO SW-Px-Ix
        GO TO 1150-SQUEEZE.
    MOVE SW-FN-Prefix (SW-Px-Ix:1)
            TO SW-Suffix (SW-Px-Out-Ix:1).
    ADD 1 TO SW-Px-Ix.
    ADD 1 TO SW-Px-Out-Ix.
    GO TO 1150-SQUEEZE.
1150-DONE.
    MOVE SPACES TO SW-Balance-Acct.
    STRING "Assets:Schwab:"    DELIMITED BY SIZE
           SW-Suffix           DELIMITED BY SPACE
           INTO SW-Balance-Acct.
    MOVE SPACES TO SW-AtmRebate-Acct.
    STRING "Income:Schwab:AtmRebate:" DELIMITED BY SIZE
           SW-Suffix                 DELIMITED BY SPACE
           INTO SW-AtmRebate-Acct.
    MOVE SPACES TO SW-Interest-Acct.
    STRING "Income:Schwab:Interest:"  DELIMITED BY SIZE
           SW-Suffix                 DELIMITED BY SPACE
           INTO SW-Interest-Acct.
1150-EXIT.
    EXIT.
*
1200-VERIFY-HEADER.
    IF SW-Input-Line (1:40) NOT = SW-Header-Lit-1
            OR SW-Input-Line (41:31) NOT = SW-Header-Lit-2
        PERFORM 9900-ABEND THRU 9900-EXIT.
1200-EXIT.
    EXIT.
*
*****************************************************************
*   1300 -- OPEN THE THREE DYNAMIC ACCOUNTS AND PAD THE BANK    *
*   ACCOUNT FROM EQUITY:OPENINGBALANCES (BIUTL1 FUNCTION 2) --  *
*   THIS FEED CARRIES NO CLEAN OPENING BALANCE OF ITS OWN.       *
*****************************************************************
*
1300-EMIT-OPENS.
    MOVE BI-SW-Open-Date    TO BU-Date.
    MOVE SW-Balance-Acct    TO BU-Account-1.
    MOVE BI-USD-Currency    TO BU-Currency.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE SW-AtmRebate-Acct  TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE SW-Interest-Acct   TO BU-Account-1.
    MOVE 1 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE BI-SW-Open-Date    TO BU-Date.
    MOVE SW-Balance-Acct    TO BU-Account-1.
    MOVE 2 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
1300-EXIT.
    EXIT.
*
*****************************************************************
*   2000 -- MAIN READ LOOP.                                    *
*****************************************************************
*
2000-PROCESS-INPUT.
    ADD 1 TO BI030-Recs-Read.
    PERFORM 2100-UNSTRING-SW-RECORD THRU 2100-EXIT.
    PERFORM 2200-EDIT-RECORD THRU 2200-EXIT.
    PERFORM 2250-CHECK-ONE-AMOUNT THRU 2250-EXIT.
    PERFORM 2300-CATEGORISE THRU 2300-EXIT.
    PERFORM 2400-CHECK-NEW-DATE THRU 2400-EXIT.
    MOVE SW-Date TO SW-Prev-Date.
    MOVE "Y" TO SW-Prev-Switch.
2000-READ-NEXT.
    READ SW-Input-File
        AT END
            MOVE "Y" TO SW-EOF-Switch.
2000-EXIT.
    EXIT.
*
2100-UNSTRING-SW-RECORD.
    MOVE SPACES TO SW-Input-Record.
    UNSTRING SW-Input-Line DELIMITED BY ","
        INTO SW-Date       SW-Type          SW-Check-Num
             SW-Desc        SW-Withdrawal-Text
             SW-Deposit-Text SW-Balance-Text.
2100-EXIT.
    EXIT.
*
*****************************************************************
*   2200 -- PARSE THE THREE AMOUNTS AND SET THE WITHDRAWAL/     *
*   DEPOSIT PRESENCE FLAGS FROM THE RAW (UNPARSED) TEXT.         *
*****************************************************************
*
2200-EDIT-RECORD.
    MOVE "N" TO SW-Withdrawal-Present.
    IF SW-Withdrawal-Text NOT = SPACES
        MOVE "Y" TO SW-Withdrawal-Present.
    MOVE "N" TO SW-Deposit-Present.
    IF SW-Deposit-Text NOT = SPACES
        MOVE "Y" TO SW-Deposit-Present.
*
    MOVE SW-Withdrawal-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO SW-Withdrawal.
*
    MOVE SW-Deposit-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO SW-Deposit.
*
    MOVE SW-Balance-Text TO BU-Amount-Text.
    MOVE 8 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Amount-1 TO SW-Balance.
*
    PERFORM 2260-TRIM-DESC THRU 2260-EXIT.
2200-EXIT.
    EXIT.
*
*****************************************************************
*   2260 -- BACKWARD SCAN TO THE LAST NON-BLANK CHARACTER OF    *
*   SW-DESC.  THIS SHOP HAS NO TRIM FUNCTION SO TRAILING BLANKS *
*   ARE DROPPED ONE CHARACTER AT A TIME FROM THE END.            *
*****************************************************************
*
2260-TRIM-DESC.
    MOVE 60 TO SW-Desc-Ix.
2260-SCAN.
    IF SW-Desc-Ix = ZERO
        MOVE ZERO TO SW-Desc-Len
        GO TO 2260-EXIT.
    IF SW-Desc (SW-Desc-Ix:1) = SPACE
        SUBTRACT 1 FROM SW-Desc-Ix
        GO TO 2260-SCAN.
    MOVE SW-Desc-Ix TO SW-Desc-Len.
2260-EXIT.
    EXIT.
*
*****************************************************************
*   2250 -- EXACTLY ONE OF WITHDRAWAL/DEPOSIT MUST BE PRESENT.  *
*****************************************************************
*
2250-CHECK-ONE-AMOUNT.
    IF SW-Withdrawal-Present = "Y"
            AND SW-Deposit-Present = "Y"
        PERFORM 9900-ABEND THRU 9900-EXIT.
    IF SW-Withdrawal-Present = "N"
            AND SW-Deposit-Present = "N"
        PERFORM 9900-ABEND THRU 9900-EXIT.
2250-EXIT.
    EXIT.
*
*****************************************************************
*   2300 -- CATEGORISE BY TYPE (SETTING THE FLAG AND THE        *
*   INCOME SIDE FOR THE TWO SPECIAL TYPES), THEN ROUTE THE      *
*   WITHDRAWAL OR DEPOSIT AGAINST THE BANK ACCOUNT AND WRITE    *
*   THE TRANSACTION.                                             *
*****************************************************************
*
2300-CATEGORISE.
    MOVE BI-PP-Income-Uncat  TO SW-Src-Acct.
    MOVE BI-PP-Expense-Uncat TO SW-Dst-Acct.
    MOVE "!" TO SW-Flag.
    IF SW-Type-Atm-Rebate
        MOVE SW-AtmRebate-Acct TO SW-Src-Acct
        MOVE "*" TO SW-Flag
    ELSE IF SW-Type-Int-Adjust
        MOVE SW-Interest-Acct TO SW-Src-Acct
        MOVE "*" TO SW-Flag
    ELSE IF NOT SW-Type-Default
        PERFORM 9900-ABEND THRU 9900-EXIT.
*
    IF SW-Withdrawal-Present = "Y"
        MOVE SW-Balance-Acct TO SW-Src-Acct
        MOVE SW-Withdrawal    TO BU-Amount-1
    ELSE
        MOVE SW-Balance-Acct TO SW-Dst-Acct
        MOVE SW-Deposit       TO BU-Amount-1.
*
    STRING SW-Date    DELIMITED BY SIZE
           " "         DELIMITED BY SIZE
           SW-Flag      DELIMITED BY SIZE
           " "         DELIMITED BY SIZE
           SW-Quote     DELIMITED BY SIZE
           SW-Desc (1:SW-Desc-Len) DELIMITED BY SIZE
           SW-Quote     DELIMITED BY SIZE
           " #schwab"   DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
*
    MOVE SW-Dst-Acct        TO BU-Account-1.
    MOVE SW-Src-Acct        TO BU-Account-2.
    MOVE BI-USD-Currency    TO BU-Currency.
    MOVE 3 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Line-1 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    MOVE BU-Out-Line-2 TO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    ADD 1 TO BI030-Txns-Written.
    IF SW-Flag = "!"
        ADD 1 TO BI030-Recs-Review.
2300-EXIT.
    EXIT.
*
*****************************************************************
*   2400 -- ON THE FIRST RECORD SEEN FOR A NEW DATE, ASSERT     *
*   THIS RECORD'S RUNNING BALANCE THE DAY AFTER (THE FEED IS    *
*   REVERSE-CHRONOLOGICAL, SEE WSBI030).                         *
*****************************************************************
*
2400-CHECK-NEW-DATE.
    IF SW-Have-Prev-Date
            AND SW-Date = SW-Prev-Date
        GO TO 2400-EXIT.
    MOVE SW-Date TO BI-ISO-Date-Line.
    MOVE BI-ISO-CCYY TO SW-Bin-CCYY.
    MOVE BI-ISO-MM   TO SW-Bin-MM.
    MOVE BI-ISO-DD   TO SW-Bin-DD.
    MOVE SW-Date-Bin9 TO BU-In-Date-Bin.
    MOVE 7 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    MOVE BU-Out-Date-Bin TO SW-Date-Bin9.
    MOVE "0000-00-00" TO BI-ISO-Date-Line.
    MOVE SW-Bin-CCYY TO BI-ISO-CCYY.
    MOVE SW-Bin-MM   TO BI-ISO-MM.
    MOVE SW-Bin-DD   TO BI-ISO-DD.
    MOVE BI-ISO-Date-Line   TO BU-Date.
    MOVE SW-Balance-Acct    TO BU-Account-1.
    MOVE SW-Balance         TO BU-Amount-1.
    MOVE 4 TO BU-Function.
    CALL "BIUTL1" USING BU-Parameters.
    STRING BU-Date       DELIMITED BY SIZE
           " balance "   DELIMITED BY SIZE
           BU-Account-1  DELIMITED BY SPACE
           " "           DELIMITED BY SIZE
           BU-Out-Line-1 DELIMITED BY SPACE
           " "           DELIMITED BY SIZE
           BI-USD-Currency DELIMITED BY SIZE
           INTO Ledger-Output-Record.
    WRITE Ledger-Output-Record.
    ADD 1 TO BI030-Bals-Written.
2400-EXIT.
    EXIT.
*
*****************************************************************
*   9000 -- CLOSE DOWN AND LOG THE RUN TOTALS TO SYSOUT.        *
*****************************************************************
*
9000-TERMINATE.
    DISPLAY "BI030 - SCHWAB IMPORT RUN TOTALS".
    DISPLAY "  RECORDS READ     = " BI030-Recs-Read.
    DISPLAY "  RECORDS TO REVIEW= " BI030-Recs-Review.
    DISPLAY "  TRANSACTIONS     = " BI030-Txns-Written.
    DISPLAY "  BALANCE ASSERTS  = " BI030-Bals-Written.
    CLOSE SW-Input-File.
    CLOSE Ledger-Output-File.
9000-EXIT.
    EXIT.
*
9900-ABEND.
    DISPLAY "BI030 - FATAL ERROR, RUN TERMINATED".
    CLOSE SW-Input-File.
    CLOSE Ledger-Output-File.
    GOBACK RETURNING 16.
9900-EXIT.
    EXIT.
