*****************************************************
*                                                    *
*  Record Definition For Schwab Statement Line      *
*      Uses Hrs-Emp-No layout habit -- SW-          *
*     One record per transaction, comma delimited   *
*     File is reverse-chronological, newest first   *
*     Physical lines 1, 3 & 4 are junk (see BI030)  *
*                                                    *
*****************************************************
*  File size (unstrung fields) 100 bytes.
*
* 30/07/94 vbc - Created.
* 19/08/98 vbc - Y2K: SW-Date always ccyy-mm-dd.
* 11/09/98 vbc - SW-Withdrawal & SW-Deposit both
*                kept blank-or-packed -- exactly one
*                of the two must be present, checked
*                in BI030 para 2250.
*
 01  SW-Input-Record.
     03  SW-Date                PIC X(10).
     03  SW-Type                PIC X(10).
         88  SW-Type-Atm-Rebate VALUE "ATMREBATE ".
         88  SW-Type-Int-Adjust VALUE "INTADJUST ".
         88  SW-Type-Default    VALUE "ACH       " "ATM       "
                 "CHECK     " "DEPOSIT   " "TRANSFER  "
                 "VISA      " "WIRE      ".
     03  SW-Check-Num           PIC X(8).
     03  SW-Desc                PIC X(60).
     03  SW-Withdrawal-Text     PIC X(12).
     03  SW-Withdrawal          PIC 9(7)V99    COMP-3.
     03  SW-Withdrawal-Present  PIC X.
     03  SW-Deposit-Text        PIC X(12).
     03  SW-Deposit             PIC 9(7)V99    COMP-3.
     03  SW-Deposit-Present     PIC X.
     03  SW-Balance-Text        PIC X(12).
     03  SW-Balance             PIC 9(7)V99    COMP-3.
     03  FILLER                 PIC X(9).
*
*****************************************************
*   Record Definition For The Schwab Account Suffix *
*   <word>_Checking_Transactions_<8 digits>-<n>.CSV  *
*****************************************************
* 30/07/94 vbc - Created.
*
 01  SW-Input-Filename-Save     PIC X(60).
 01  SW-Suffix-Work.
     03  SW-Suffix              PIC X(24).
     03  FILLER                 PIC X(01).
     03  SW-Balance-Acct        PIC X(60).
     03  SW-AtmRebate-Acct      PIC X(60).
     03  SW-Interest-Acct       PIC X(60).
*
*****************************************************
*   File Name Parsing Work Area, BI030 Para 1200     *
*     split on "_Transactions_", then the remainder  *
*     split again on "." to size-check the suffix    *
*****************************************************
* 22/02/13 vbc - Created, Request 2013-034.  Kept
*                separate from SW-Suffix-Work since
*                these are scratch, not carried past
*                para 1200.
*
 01  SW-FN-Prefix               PIC X(30).
 01  SW-FN-Remainder            PIC X(20).
 01  SW-FN-Num-Part             PIC X(16).
 01  SW-FN-Ext                  PIC X(4).
*
*****************************************************
*   Run Totals For BI030 (SYSOUT summary only)       *
*     Paired here the way Hrs-Pay-Header once paired *
*     with Hrs-Pay-Transactions-Record               *
*****************************************************
* 30/07/94 vbc - Created.
*
 01  BI030-Totals.
     03  BI030-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
     03  BI030-Recs-Review      PIC 9(7)  COMP VALUE ZERO.
     03  BI030-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
     03  BI030-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
     03  FILLER                 PIC X(04).
