*****************************************************
*                                                    *
*  Working Storage For BI Import Control Defaults   *
*     Trimmed down from the old PY param 1 block    *
*                                                    *
*****************************************************
* THESE VALUES MAY NEED CHANGING if a statement
* provider changes their export format or account
* opening pre-dates the values below.
*
* 14/01/86 vbc - Created.
* 02/11/91 vbc - Added BI-PP-Clear-Before -- dead in
*                the feed programs but kept here as
*                the one place it is still declared.
* 19/08/98 vbc - Y2K: all dates below hold full
*                4-digit years, no 2-digit forms.
*
 01  BI-Control-Defaults.
     03  BI-PP-Open-Date        PIC X(10)
                                 VALUE "2015-01-01".
     03  BI-PP-Clear-Before     PIC X(10)
                                 VALUE "2016-01-01".
     03  BI-UW-Open-Date        PIC X(10)
                                 VALUE "2018-01-01".
     03  BI-SW-Open-Date        PIC X(10)
                                 VALUE "2016-01-01".
     03  BI-USD-Currency        PIC X(3)  VALUE "USD".
     03  BI-Equity-Opening      PIC X(60)
                        VALUE "Equity:OpeningBalances".
     03  BI-PP-Balance-Acct     PIC X(60)
                        VALUE "Assets:Paypal:Balance".
     03  BI-PP-Donations-Acct   PIC X(60)
                        VALUE "Expenses:Donations:Paypal".
     03  BI-PP-InTransit-Acct   PIC X(60)
                        VALUE "Assets:InTransit:Paypal".
     03  BI-PP-Income-Uncat     PIC X(60)
                        VALUE "Income:Uncategorized".
     03  BI-PP-Expense-Uncat    PIC X(60)
                        VALUE "Expenses:Uncategorized".
     03  BI-UW-Balance-Acct     PIC X(60)
                        VALUE "Assets:Upwork:Balance".
     03  BI-UW-FixedPrice-Acct  PIC X(60)
                        VALUE "Income:Upwork:FixedPrice".
     03  BI-UW-Bonus-Acct       PIC X(60)
                        VALUE "Income:Upwork:Bonus".
     03  BI-UW-Hourly-Acct      PIC X(60)
                        VALUE "Income:Upwork:Hourly".
     03  BI-UW-Misc-Acct        PIC X(60)
                        VALUE "Income:Upwork:Miscellaneous".
     03  BI-UW-Refund-Acct      PIC X(60)
                        VALUE "Expenses:Upwork:Refund".
     03  BI-UW-ServiceFee-Acct  PIC X(60)
                        VALUE "Expenses:Upwork:ServiceFee".
     03  FILLER                 PIC X(04).
