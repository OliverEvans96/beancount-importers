*****************************************************
*   Record Definition For PayPal Statement Input    *
*****************************************************
* Raw comma-delimited line, unstrung into
* PP-Input-Record by BI010 para 2100.
*
* 14/01/86 vbc - Created.
*
 fd  PP-Input-File.
 01  PP-Input-Line              pic x(250).
