*****************************************************
*                                                    *
*  Record Definition For Upwork Statement Line      *
*      Uses Chk-Emp-No layout habit -- UW-          *
*     One record per transaction, comma delimited   *
*     File is reverse-chronological, newest first   *
*                                                    *
*****************************************************
*  File size (unstrung fields) 258 bytes.
*
* 21/03/87 vbc - Created.
* 30/07/94 vbc - UW-Amount kept packed for posting,
*                UW-Balance packed for the next-day
*                balance assertion.
* 19/08/98 vbc - Y2K: UW-Date always ccyy-mm-dd.
*
 01  UW-Input-Record.
     03  UW-Date            PIC X(10).
     03  UW-Ref-Id          PIC X(12).
     03  UW-Type            PIC X(15).
         88  UW-Type-Withdrawal VALUE "Withdrawal     ".
         88  UW-Type-Fixed-Price VALUE "Fixed Price    ".
         88  UW-Type-Bonus      VALUE "Bonus          ".
         88  UW-Type-Hourly     VALUE "Hourly         ".
         88  UW-Type-Refund     VALUE "Refund         ".
         88  UW-Type-Service-Fee VALUE "Service Fee    ".
         88  UW-Type-Misc       VALUE "Miscellaneous  ".
     03  UW-Desc            PIC X(60).
     03  UW-Agency          PIC X(20).
     03  UW-Freelancer      PIC X(20).
     03  UW-Team            PIC X(20).
     03  UW-Acct-Name       PIC X(20).
     03  UW-PO              PIC X(10).
     03  UW-Amount-Text     PIC X(15).
     03  UW-Amount          PIC S9(7)V99   COMP-3.
     03  UW-Amt-Local-Text  PIC X(15).
     03  UW-Amt-Local       PIC S9(7)V99   COMP-3.
     03  UW-Currency        PIC X(3).
     03  UW-Balance-Text    PIC X(15).
     03  UW-Balance         PIC S9(7)V99   COMP-3.
     03  UW-Last-4          PIC X(4).
     03  FILLER             PIC X(9).
*
*****************************************************
*   Record Definition For The Upwork File Name       *
*     statements_yyyy-mm-dd_yyyy-mm-dd.csv           *
*****************************************************
* 22/02/13 vbc - Created, patterned on the PayPal
*                file-name layout in WSBI010 -- this
*                site's lower-case ".csv" extension
*                kept as the statement site writes it.
*                Request 2013-034.
*
 01  UW-Input-Filename-Save     PIC X(40).
 01  UW-Filename-Fields  REDEFINES UW-Input-Filename-Save.
     03  UW-FN-Literal          PIC X(11).
     03  UW-FN-Date1            PIC X(10).
     03  FILLER                 PIC X.
     03  UW-FN-Date2            PIC X(10).
     03  FILLER                 PIC X.
     03  UW-FN-Ext              PIC X(3).
     03  FILLER                 PIC X(4).
*
*****************************************************
*   Header/Totals Record For BI020 (SYSOUT only)     *
*     Paired with UW-Input-Record the way the old    *
*     Chk file paired a detail and a header record   *
*****************************************************
* 30/07/94 vbc - Created.
*
 01  BI020-Totals.
     03  BI020-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
     03  BI020-Recs-Rejected    PIC 9(7)  COMP VALUE ZERO.
     03  BI020-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
     03  BI020-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
     03  FILLER                 PIC X(04).
