*****************************************************
*                                                    *
*  Record Definition For PayPal Statement Line      *
*      Uses Emp-No style prefix -- PP-              *
*     One record per transaction, comma delimited   *
*                                                    *
*****************************************************
*  File size (unstrung fields) 202 bytes.
*
* 14/01/86 vbc - Created.
* 02/11/91 vbc - PP-Amount/PP-Balance kept as both
*                the raw text (comma stripping &
*                ghost-suppression compare) and the
*                packed numeric used for posting.
* 19/08/98 vbc - Y2K: PP-Date always ccyy-mm-dd on
*                the way out, never a 2-digit year.
*
 01  PP-Input-Record.
     03  PP-Date            PIC X(10).
     03  PP-Time            PIC X(8).
     03  PP-TZ              PIC X(8).
     03  PP-Name            PIC X(40).
     03  PP-Type            PIC X(30).
     03  PP-Status          PIC X(12).
         88  PP-Status-Valid    VALUE "Completed   "
                 "Denied      " "Expired     " "Pending     "
                 "Reversed    ".
     03  PP-Currency        PIC X(3).
     03  PP-Amount-Text     PIC X(15).
     03  PP-Amount          PIC S9(7)V99   COMP-3.
     03  PP-Receipt-Id      PIC X(20).
     03  PP-Balance-Text    PIC X(15).
     03  PP-Balance         PIC S9(7)V99   COMP-3.
     03  FILLER             PIC X(11).
*
*****************************************************
*   Record Definition For The PayPal File Name      *
*     paypal-transactions_yyyy-mm-dd_yyyy-mm-dd.CSV  *
*****************************************************
* 14/01/86 vbc - Created.
*
 01  PP-Input-Filename-Save     PIC X(45).
 01  PP-Filename-Fields  REDEFINES PP-Input-Filename-Save.
     03  PP-FN-Literal          PIC X(20).
     03  PP-FN-Date1            PIC X(10).
     03  FILLER                 PIC X.
     03  PP-FN-Date2            PIC X(10).
     03  PP-FN-Ext              PIC X(4).
*
*****************************************************
*   Run Totals For BI010 (SYSOUT summary only)       *
*****************************************************
* 21/03/87 vbc - Created.
*
 01  BI010-Totals.
     03  BI010-Recs-Read        PIC 9(7)  COMP VALUE ZERO.
     03  BI010-Recs-Skipped     PIC 9(7)  COMP VALUE ZERO.
     03  BI010-Recs-Ghost       PIC 9(7)  COMP VALUE ZERO.
     03  BI010-Txns-Written     PIC 9(7)  COMP VALUE ZERO.
     03  BI010-Bals-Written     PIC 9(7)  COMP VALUE ZERO.
     03  FILLER                 PIC X(04).
