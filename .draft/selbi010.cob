*****************************************************
*   File Control For PayPal Statement Input File    *
*****************************************************
* 14/01/86 vbc - Created.
* 18/02/13 vbc - ASSIGN changed to the fixed logical
*                name PP010IN -- the run's JCL routes
*                the real disk file onto it, this
*                program never sees the O/S path.
*
     SELECT PP-Input-File
            ASSIGN       TO PP010IN
            ORGANIZATION LINE SEQUENTIAL
            STATUS       PP-Input-Status.
