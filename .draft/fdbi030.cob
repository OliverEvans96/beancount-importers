*****************************************************
*   Record Definition For Schwab Statement Input    *
*****************************************************
* Raw comma-delimited line, unstrung into
* SW-Input-Record by BI030 para 2100.  Lines 1, 3
* and 4 of the physical file are junk and are read
* but discarded (see BI030 para 1500).
*
* 30/07/94 vbc - Created.
*
 fd  SW-Input-File.
 01  SW-Input-Line              pic x(250).
