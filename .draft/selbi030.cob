*****************************************************
*   File Control For Schwab Statement Input File    *
*****************************************************
* 30/07/94 vbc - Created.
* 18/02/13 vbc - ASSIGN changed to the fixed logical
*                name SW030IN -- routed by JCL.
*
     SELECT SW-Input-File
            ASSIGN       TO SW030IN
            ORGANIZATION LINE SEQUENTIAL
            STATUS       SW-Input-Status.
